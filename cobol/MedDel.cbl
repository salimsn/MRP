000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MEDDEL.
000300 AUTHOR. R J FENWICK.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - CATALOGUE APPLICATIONS.
000500 DATE-WRITTEN. 04/02/96.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - CATALOGUE MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  MEDDEL  -  MEDIA CATALOGUE DELETE
001100*  READS THE CATALOGUE-REMOVE TRANSACTION FILE AND DELETES
001200*  THE MATCHING MEDIA-MASTER ROW.  A TRANSACTION FOR A
001300*  MEDIA-ID NOT ON THE MASTER IS REJECTED.
001400*------------------------------------------------------------
001500*  CHANGE LOG
001600*------------------------------------------------------------
001700*  04/02/96  RJF  0121  ORIGINAL PROGRAM.
001800*  08/19/99  SLK  0266  Y2K REVIEW - NO DATE FIELDS TOUCHED BY
001900*                       THIS PROGRAM.  RUN-DATE STAMP ON THE
002000*                       REPORT CONVERTED TO CCYYMMDD ANYWAY,
002100*                       TO MATCH THE REST OF THE SUITE.
002200*  04/02/03  TDH  0318  NOTE ADDED - THIS PROGRAM DOES NOT
002300*                       TOUCH RATING-MASTER OR FAVORITE-LEDGER.
002400*                       ORPHANED RATINGS/FAVOURITES FOR A
002500*                       DELETED MEDIA-ID ARE A KNOWN GAP, NOT
002600*                       IN SCOPE FOR THIS RELEASE.
002700*============================================================
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT MEDIA-MASTER    ASSIGN TO "MEDMAST"
003700            ORGANIZATION IS RELATIVE
003800            ACCESS MODE   IS RANDOM
003900            RELATIVE KEY  IS WS-MEDIA-RRN
004000            FILE STATUS   IS WS-MEDMAST-STATUS.
004100
004200     SELECT MEDDEL-TRANS    ASSIGN TO "MEDDELIN"
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS   IS WS-TRANS-STATUS.
004500
004600     SELECT MEDDEL-RPT      ASSIGN TO "MEDDELRPT"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS   IS WS-RPT-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  MEDIA-MASTER.
005300 COPY MEDMAST.
005400
005500 FD  MEDDEL-TRANS
005600     RECORD CONTAINS 14 CHARACTERS.
005700 01  MDL-TRANS-REC.
005800     05  MDL-MEDIA-ID                 PIC 9(09).
005900     05  FILLER                       PIC X(05).
006000
006100 FD  MEDDEL-RPT
006200     RECORD CONTAINS 80 CHARACTERS.
006300 01  MDL-RPT-REC                      PIC X(80).
006400
006500 WORKING-STORAGE SECTION.
006600 77  WS-MEDMAST-STATUS                PIC X(02)  VALUE SPACES.
006700 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
006800 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
006900
007000 77  WS-MEDIA-RRN                     PIC 9(09)  COMP
007100                                       VALUE ZEROES.
007200 77  WS-TRANS-READ-CNT                PIC 9(07)  COMP
007300                                       VALUE ZEROES.
007400 77  WS-ACCEPTED-CNT                  PIC 9(07)  COMP
007500                                       VALUE ZEROES.
007600 77  WS-REJECTED-CNT                  PIC 9(07)  COMP
007700                                       VALUE ZEROES.
007800
007900 01  WS-MEDIA-ID-PRINT-AREA.
008000     05  WS-MEDIA-ID-PRINT            PIC 9(09)  VALUE ZEROES.
008100     05  FILLER                       PIC X(05)  VALUE SPACES.
008200 01  WS-MEDIA-ID-PRINT-X REDEFINES WS-MEDIA-ID-PRINT-AREA
008300                                       PIC X(14).
008400
008500 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
008600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
008700                                       PIC X(08).
008800 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
008900 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
009000                                       PIC 9999/99/99.
009100
009200 01  WS-SWITCHES.
009300     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
009400         88  SW-EOF-TRANS                         VALUE "Y".
009500     05  WS-MEDIA-FOUND                PIC X(01)  VALUE "N".
009600         88  SW-MEDIA-FOUND                        VALUE "Y".
009700     05  FILLER                       PIC X(05)  VALUE SPACES.
009800
009900 01  MDL-DETAIL-LINE.
010000     05  MDL-DET-ACTION                PIC X(08)  VALUE SPACES.
010100     05  FILLER                       PIC X(02)  VALUE SPACES.
010200     05  MDL-DET-MEDIA-ID              PIC Z(8)9  VALUE ZEROES.
010300     05  FILLER                       PIC X(61)  VALUE SPACES.
010400
010500 01  MDL-TOTAL-LINE.
010600     05  FILLER                       PIC X(17)
010700                                       VALUE "TRANSACTIONS READ".
010800     05  MDL-TOT-READ                  PIC ZZZZZZ9 VALUE ZEROES.
010900     05  FILLER                       PIC X(02)  VALUE SPACES.
011000     05  FILLER                       PIC X(08)  VALUE "ACCEPTED".
011100     05  MDL-TOT-ACCEPTED              PIC ZZZZZZ9 VALUE ZEROES.
011200     05  FILLER                       PIC X(02)  VALUE SPACES.
011300     05  FILLER                       PIC X(08)  VALUE "REJECTED".
011400     05  MDL-TOT-REJECTED              PIC ZZZZZZ9 VALUE ZEROES.
011500     05  FILLER                       PIC X(13)  VALUE SPACES.
011600
011700 PROCEDURE DIVISION.
011800 DECLARATIVES.
011900 FILE-HANDLER SECTION.
012000     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
012100 MEDMAST-STATUS-CHECK.
012200     DISPLAY "MEDDEL - MEDIA-MASTER I/O ERROR, STATUS ["
012300             WS-MEDMAST-STATUS "]."
012400     MOVE WS-MEDMAST-STATUS           TO RETURN-CODE.
012500 END DECLARATIVES.
012600
012700 0000-MAIN-PARAGRAPH.
012800     PERFORM 1000-START-PROGRAM
012900        THRU 1000-EXIT
013000
013100     PERFORM 2000-PROCESS-TRANSACTIONS
013200        THRU 2000-EXIT
013300       UNTIL SW-EOF-TRANS
013400
013500     PERFORM 3000-END-PROGRAM
013600        THRU 3000-EXIT
013700
013800     STOP RUN.
013900
014000 1000-START-PROGRAM.
014100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
014200     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
014300
014400     OPEN I-O MEDIA-MASTER
014500     OPEN INPUT MEDDEL-TRANS
014600     OPEN OUTPUT MEDDEL-RPT.
014700 1000-EXIT.
014800     EXIT.
014900
015000 2000-PROCESS-TRANSACTIONS.
015100     READ MEDDEL-TRANS
015200         AT END
015300             SET SW-EOF-TRANS         TO TRUE
015400         NOT AT END
015500             ADD 1                    TO WS-TRANS-READ-CNT
015600             MOVE MDL-MEDIA-ID         TO WS-MEDIA-RRN
015700             PERFORM 2100-DELETE-MEDIA
015800                THRU 2100-EXIT
015900     END-READ.
016000 2000-EXIT.
016100     EXIT.
016200
016300 2100-DELETE-MEDIA.
016400     DELETE MEDIA-MASTER RECORD
016500         INVALID KEY
016600             ADD 1                    TO WS-REJECTED-CNT
016700             MOVE "REJECTED"          TO MDL-DET-ACTION
016800             MOVE MDL-MEDIA-ID        TO MDL-DET-MEDIA-ID
016900             WRITE MDL-RPT-REC        FROM MDL-DETAIL-LINE
017000         NOT INVALID KEY
017100             ADD 1                    TO WS-ACCEPTED-CNT
017200             MOVE "DELETED"           TO MDL-DET-ACTION
017300             MOVE MDL-MEDIA-ID        TO MDL-DET-MEDIA-ID
017400             WRITE MDL-RPT-REC        FROM MDL-DETAIL-LINE
017500     END-DELETE.
017600 2100-EXIT.
017700     EXIT.
017800
017900 3000-END-PROGRAM.
018000     MOVE WS-TRANS-READ-CNT           TO MDL-TOT-READ
018100     MOVE WS-ACCEPTED-CNT             TO MDL-TOT-ACCEPTED
018200     MOVE WS-REJECTED-CNT             TO MDL-TOT-REJECTED
018300     WRITE MDL-RPT-REC                FROM MDL-TOTAL-LINE
018400
018500     CLOSE MEDIA-MASTER
018600     CLOSE MEDDEL-TRANS
018700     CLOSE MEDDEL-RPT.
018800 3000-EXIT.
018900     EXIT.
019000
019100 END PROGRAM MEDDEL.
