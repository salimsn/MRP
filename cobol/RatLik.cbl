000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RATLIK.
000300 AUTHOR. S L KOVACS.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - RATING APPLICATIONS.
000500 DATE-WRITTEN. 09/29/97.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - RATING MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  RATLIK  -  RATING LIKE / UNLIKE
001100*  READS THE LIKE-MAINTENANCE TRANSACTION FILE AND EITHER
001200*  ADDS OR REMOVES THE REQUESTING USER FROM A RATING'S LIKE
001300*  LEDGER.  A USER MAY NOT LIKE THEIR OWN RATING, MAY NOT
001400*  LIKE THE SAME RATING TWICE, AND AN UNLIKE FOR A USER NOT
001500*  ALREADY IN THE LEDGER IS REJECTED.  THE WHOLE MASTER IS
001600*  LOADED INTO THE IN-MEMORY RATING TABLE AT THE START OF
001700*  THE RUN AND A NEW VERSION OF THE FILE IS WRITTEN FROM THE
001800*  TABLE AT THE END, THE SAME OLD/NEW SWAP THE REST OF THE
001900*  RATING SUITE USES.
002000*------------------------------------------------------------
002100*  CHANGE LOG
002200*------------------------------------------------------------
002300*  09/29/97  SLK  0164  ORIGINAL PROGRAM.
002400*  08/19/99  SLK  0266  Y2K REVIEW - NO DATE FIELDS COMPARED
002500*                       BY THIS PROGRAM.  NO CHANGE MADE.
002600*  06/23/04  TDH  0330  LIKE LEDGER CAPACITY RAISED TO 50;
002700*                       LEDGER-FULL REJECT ADDED ON LIKE.
002800*  03/02/07  RJF  0374  RATING-ID LOOKUP CONVERTED FROM A
002900*                       PER-TRANSACTION FULL FILE SCAN TO A
003000*                       SEARCH ALL AGAINST THE IN-MEMORY
003100*                       RATING TABLE (SEE RATTBL COPYBOOK) -
003200*                       LIKE/UNLIKE NOW EDIT THE TABLE ROW'S
003300*                       OWN LEDGER DIRECTLY.
003400*============================================================
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS    IS WS-RATMAST-STATUS.
004600
004700     SELECT RATING-MASTER-NEW ASSIGN TO "RATMASTN"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS    IS WS-RATMASTN-STATUS.
005000
005100     SELECT RATLIK-TRANS      ASSIGN TO "RATLIKIN"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS    IS WS-TRANS-STATUS.
005400
005500     SELECT RATLIK-RPT        ASSIGN TO "RATLIKRPT"
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS    IS WS-RPT-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  RATING-MASTER
006200     RECORD CONTAINS 701 CHARACTERS.
006300 COPY RATMAST.
006400
006500 FD  RATING-MASTER-NEW
006600     RECORD CONTAINS 701 CHARACTERS.
006700 01  RATN-REC.
006800     05  RATN-ID                          PIC 9(09).
006900     05  RATN-MEDIA-ID                     PIC 9(09).
007000     05  RATN-USER-ID                      PIC 9(09).
007100     05  RATN-STAR-VALUE                    PIC 9(01).
007200     05  RATN-COMMENT                       PIC X(200).
007300     05  RATN-COMMENT-CONFIRMED            PIC X(01).
007400     05  RATN-CREATED-AT                    PIC 9(08).
007500     05  RATN-LIKE-COUNT                    PIC 9(04).
007600     05  RATN-LIKE-LEDGER.
007700         10  RATN-LIKE-USER OCCURS 50 TIMES
007800                                          PIC 9(09).
007900     05  FILLER                            PIC X(10).
008000
008100 FD  RATLIK-TRANS
008200     RECORD CONTAINS 23 CHARACTERS.
008300 01  RLK-TRANS-REC.
008400     05  RLK-ACTION-CODE                   PIC X(01).
008500     05  RLK-RATING-ID                     PIC 9(09).
008600     05  RLK-USER-ID                       PIC 9(09).
008700     05  FILLER                             PIC X(04).
008800
008900 FD  RATLIK-RPT
009000     RECORD CONTAINS 80 CHARACTERS.
009100 01  RLK-RPT-REC                            PIC X(80).
009200
009300 WORKING-STORAGE SECTION.
009400 77  WS-RATMAST-STATUS                      PIC X(02)  VALUE SPACES.
009500 77  WS-RATMASTN-STATUS                     PIC X(02)  VALUE SPACES.
009600 77  WS-TRANS-STATUS                        PIC X(02)  VALUE SPACES.
009700 77  WS-RPT-STATUS                          PIC X(02)  VALUE SPACES.
009800
009900 77  WS-TRANS-READ-CNT                      PIC 9(07)  COMP
010000                                             VALUE ZEROES.
010100 77  WS-ACCEPTED-CNT                        PIC 9(07)  COMP
010200                                             VALUE ZEROES.
010300 77  WS-REJECTED-CNT                        PIC 9(07)  COMP
010400                                             VALUE ZEROES.
010500
010600 77  WS-SCAN-IDX                            PIC 9(04)  COMP
010700                                             VALUE ZEROES.
010800 77  WS-FOUND-IDX                           PIC 9(04)  COMP
010900                                             VALUE ZEROES.
011000 77  WS-SHIFT-IDX                           PIC 9(04)  COMP
011100                                             VALUE ZEROES.
011200 77  WS-TBL-IX                              PIC 9(04)  COMP
011300                                             VALUE ZEROES.
011400
011500 COPY RATTBL.
011600
011700 01  WS-RATING-ID-PRINT-AREA.
011800     05  WS-RATING-ID-PRINT                  PIC 9(09)  VALUE ZEROES.
011900     05  FILLER                               PIC X(05)  VALUE SPACES.
012000 01  WS-RATING-ID-PRINT-X REDEFINES WS-RATING-ID-PRINT-AREA
012100                                              PIC X(14).
012200
012300 01  WS-RUN-DATE                            PIC 9(08)  VALUE ZEROES.
012400 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012500                                             PIC X(08).
012600 01  WS-RUN-DATE-EDT                        PIC 9999B99B99 VALUE ZEROES.
012700 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012800                                             PIC 9999/99/99.
012900
013000 01  WS-SWITCHES.
013100     05  WS-EOF-TRANS                       PIC X(01)  VALUE "N".
013200         88  SW-EOF-TRANS                               VALUE "Y".
013300     05  WS-EOF-RATMAST                       PIC X(01)  VALUE "N".
013400         88  SW-EOF-RATMAST                              VALUE "Y".
013500     05  WS-RATING-FOUND                      PIC X(01)  VALUE "N".
013600         88  SW-RATING-FOUND                             VALUE "Y".
013700     05  WS-SELF-LIKE                         PIC X(01)  VALUE "N".
013800         88  SW-SELF-LIKE                                VALUE "Y".
013900     05  WS-USER-IN-LEDGER                    PIC X(01)  VALUE "N".
014000         88  SW-USER-IN-LEDGER                           VALUE "Y".
014100     05  WS-LEDGER-FULL                       PIC X(01)  VALUE "N".
014200         88  SW-LEDGER-FULL                              VALUE "Y".
014300     05  FILLER                               PIC X(05)  VALUE SPACES.
014400
014500 01  RLK-DETAIL-LINE.
014600     05  RLK-DET-ACTION                       PIC X(12)  VALUE SPACES.
014700     05  FILLER                               PIC X(02)  VALUE SPACES.
014800     05  RLK-DET-RATING-ID                    PIC Z(8)9  VALUE ZEROES.
014900     05  FILLER                               PIC X(55)  VALUE SPACES.
015000
015100 01  RLK-TOTAL-LINE.
015200     05  FILLER                               PIC X(17)
015300                                               VALUE "TRANSACTIONS READ".
015400     05  RLK-TOT-READ                         PIC ZZZZZZ9 VALUE ZEROES.
015500     05  FILLER                               PIC X(02)  VALUE SPACES.
015600     05  FILLER                               PIC X(08)  VALUE "ACCEPTED".
015700     05  RLK-TOT-ACCEPTED                     PIC ZZZZZZ9 VALUE ZEROES.
015800     05  FILLER                               PIC X(02)  VALUE SPACES.
015900     05  FILLER                               PIC X(08)  VALUE "REJECTED".
016000     05  RLK-TOT-REJECTED                     PIC ZZZZZZ9 VALUE ZEROES.
016100     05  FILLER                               PIC X(13)  VALUE SPACES.
016200
016300 PROCEDURE DIVISION.
016400 0000-MAIN-PARAGRAPH.
016500     PERFORM 1000-START-PROGRAM
016600        THRU 1000-EXIT
016700
016800     PERFORM 2000-PROCESS-TRANSACTIONS
016900        THRU 2000-EXIT
017000       UNTIL SW-EOF-TRANS
017100
017200     PERFORM 3000-END-PROGRAM
017300        THRU 3000-EXIT
017400
017500     STOP RUN.
017600
017700 1000-START-PROGRAM.
017800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017900     MOVE WS-RUN-DATE                        TO WS-RUN-DATE-EDT
018000
018100     OPEN INPUT RATLIK-TRANS
018200     OPEN OUTPUT RATLIK-RPT
018300
018400     PERFORM 1100-LOAD-RATING-TABLE
018500        THRU 1100-EXIT.
018600 1000-EXIT.
018700     EXIT.
018800
018900*  RATING-MASTER IS WRITTEN IN ASCENDING RATING-ID ORDER BY
019000*  THE CREATE PROGRAM, SO A STRAIGHT SEQUENTIAL LOAD LEAVES
019100*  THE TABLE ALREADY ASCENDING ON RT-RATING-ID FOR SEARCH ALL.
019200 1100-LOAD-RATING-TABLE.
019300     MOVE ZEROES                             TO WS-RAT-TBL-CNT
019400     MOVE "N"                                TO WS-EOF-RATMAST
019500     OPEN INPUT RATING-MASTER
019600     PERFORM 1110-LOAD-ONE-RATING
019700        THRU 1110-EXIT
019800       UNTIL SW-EOF-RATMAST
019900     CLOSE RATING-MASTER.
020000 1100-EXIT.
020100     EXIT.
020200
020300 1110-LOAD-ONE-RATING.
020400     READ RATING-MASTER
020500         AT END
020600             SET SW-EOF-RATMAST                TO TRUE
020700         NOT AT END
020800             ADD 1                            TO WS-RAT-TBL-CNT
020900             MOVE RATING-REC                  TO RATING-TABLE
021000                                                  (WS-RAT-TBL-CNT)
021100     END-READ.
021200 1110-EXIT.
021300     EXIT.
021400
021500 2000-PROCESS-TRANSACTIONS.
021600     READ RATLIK-TRANS
021700         AT END
021800             SET SW-EOF-TRANS                 TO TRUE
021900         NOT AT END
022000             ADD 1                            TO WS-TRANS-READ-CNT
022100             PERFORM 2100-FIND-RATING
022200                THRU 2100-EXIT
022300     END-READ.
022400 2000-EXIT.
022500     EXIT.
022600
022700*  THE LOOKUP IS A SEARCH ALL AGAINST THE IN-MEMORY TABLE -
022800*  THE TABLE IS KEPT ASCENDING ON RT-RATING-ID FOR EXACTLY
022900*  THIS (SEE RATTBL COPYBOOK).  A LIKE OR UNLIKE EDITS THE
023000*  MATCHING TABLE ROW'S OWN LEDGER DIRECTLY - NO FILE I/O
023100*  HAPPENS UNTIL END-OF-RUN.
023200 2100-FIND-RATING.
023300     MOVE "N"                                 TO WS-RATING-FOUND
023400     MOVE "N"                                 TO WS-SELF-LIKE
023500     MOVE "N"                                 TO WS-USER-IN-LEDGER
023600     MOVE "N"                                 TO WS-LEDGER-FULL
023700
023800     SEARCH ALL RATING-TABLE
023900         WHEN RT-RATING-ID (IDX-RAT-TBL) = RLK-RATING-ID
024000             MOVE "Y"                         TO WS-RATING-FOUND
024100             PERFORM 2210-SCAN-LEDGER-FOR-USER
024200                THRU 2210-EXIT
024300             EVALUATE RLK-ACTION-CODE
024400                WHEN "L"
024500                   PERFORM 2300-APPLY-LIKE
024600                      THRU 2300-EXIT
024700                WHEN "U"
024800                   PERFORM 2400-APPLY-UNLIKE
024900                      THRU 2400-EXIT
025000                WHEN OTHER
025100                   CONTINUE
025200             END-EVALUATE
025300     END-SEARCH
025400
025500     PERFORM 2500-REPORT-RESULT
025600        THRU 2500-EXIT.
025700 2100-EXIT.
025800     EXIT.
025900
026000*  SCANS THE RATING'S LIKE LEDGER FOR THE REQUESTING USER ID.
026100*  LEAVES WS-FOUND-IDX POINTING AT THE MATCHING ENTRY, OR
026200*  ZERO IF NOT PRESENT.  ALSO CHECKS THE SELF-LIKE CASE.
026300 2210-SCAN-LEDGER-FOR-USER.
026400     MOVE ZEROES                               TO WS-FOUND-IDX
026500     MOVE "N"                                  TO WS-USER-IN-LEDGER
026600     MOVE "N"                                  TO WS-SELF-LIKE
026700     MOVE "N"                                  TO WS-LEDGER-FULL
026800
026900     IF RLK-USER-ID = RT-RATING-USER-ID (IDX-RAT-TBL)
027000        MOVE "Y"                                TO WS-SELF-LIKE
027100     END-IF
027200
027300     IF RT-RATING-LIKE-COUNT (IDX-RAT-TBL) >= 50
027400        MOVE "Y"                                TO WS-LEDGER-FULL
027500     END-IF
027600
027700     MOVE 1                                     TO WS-SCAN-IDX
027800     PERFORM 2215-CHECK-ONE-LEDGER-ENTRY
027900        THRU 2215-EXIT
028000       VARYING WS-SCAN-IDX FROM 1 BY 1
028100         UNTIL WS-SCAN-IDX > RT-RATING-LIKE-COUNT (IDX-RAT-TBL).
028200 2210-EXIT.
028300     EXIT.
028400
028500 2215-CHECK-ONE-LEDGER-ENTRY.
028600     IF RT-RATING-LIKE-USER (IDX-RAT-TBL WS-SCAN-IDX) = RLK-USER-ID
028700        MOVE "Y"                                TO WS-USER-IN-LEDGER
028800        MOVE WS-SCAN-IDX                        TO WS-FOUND-IDX
028900     END-IF.
029000 2215-EXIT.
029100     EXIT.
029200
029300*  ADDS THE REQUESTING USER TO THE RATING'S LIKE LEDGER, UNLESS
029400*  IT IS THEIR OWN RATING, THEY ARE ALREADY IN THE LEDGER, OR
029500*  THE LEDGER HAS NO ROOM LEFT.
029600 2300-APPLY-LIKE.
029700     IF SW-SELF-LIKE OR SW-USER-IN-LEDGER OR SW-LEDGER-FULL
029800        CONTINUE
029900     ELSE
030000        ADD 1                TO RT-RATING-LIKE-COUNT (IDX-RAT-TBL)
030100        MOVE RLK-USER-ID     TO RT-RATING-LIKE-USER
030200                                 (IDX-RAT-TBL
030300                                  RT-RATING-LIKE-COUNT (IDX-RAT-TBL))
030400     END-IF.
030500 2300-EXIT.
030600     EXIT.
030700
030800*  REMOVES THE REQUESTING USER FROM THE LIKE LEDGER, SHIFTING
030900*  EVERY ENTRY ABOVE THE REMOVED SLOT DOWN ONE POSITION SO THE
031000*  LEDGER STAYS PACKED AT THE FRONT OF THE TABLE.
031100 2400-APPLY-UNLIKE.
031200     IF SW-USER-IN-LEDGER
031300        MOVE WS-FOUND-IDX                       TO WS-SHIFT-IDX
031400        PERFORM 2410-SHIFT-ONE-ENTRY-DOWN
031500           THRU 2410-EXIT
031600          VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
031700            UNTIL WS-SHIFT-IDX >= RT-RATING-LIKE-COUNT (IDX-RAT-TBL)
031800        SUBTRACT 1                    FROM RT-RATING-LIKE-COUNT
031900                                                 (IDX-RAT-TBL)
032000     END-IF.
032100 2400-EXIT.
032200     EXIT.
032300
032400 2410-SHIFT-ONE-ENTRY-DOWN.
032500     MOVE RT-RATING-LIKE-USER (IDX-RAT-TBL WS-SHIFT-IDX + 1)
032600                                 TO RT-RATING-LIKE-USER
032700                                    (IDX-RAT-TBL WS-SHIFT-IDX).
032800 2410-EXIT.
032900     EXIT.
033000
033100*  REPORTS THE OUTCOME OF THE TRANSACTION AGAINST THE RATING
033200*  JUST SCANNED, BASED ON THE SWITCHES SET DURING THE SCAN.
033300 2500-REPORT-RESULT.
033400     IF SW-RATING-FOUND
033500        EVALUATE RLK-ACTION-CODE
033600           WHEN "L"
033700              IF SW-SELF-LIKE
033800                 ADD 1                           TO WS-REJECTED-CNT
033900                 MOVE "OWN RATING"               TO RLK-DET-ACTION
034000              ELSE
034100                 IF SW-USER-IN-LEDGER
034200                    ADD 1                         TO WS-REJECTED-CNT
034300                    MOVE "DUPLICATE"              TO RLK-DET-ACTION
034400                 ELSE
034500                    IF SW-LEDGER-FULL
034600                       ADD 1                      TO WS-REJECTED-CNT
034700                       MOVE "LEDGER FULL"         TO RLK-DET-ACTION
034800                    ELSE
034900                       ADD 1                      TO WS-ACCEPTED-CNT
035000                       MOVE "LIKED"               TO RLK-DET-ACTION
035100                    END-IF
035200                 END-IF
035300              END-IF
035400           WHEN "U"
035500              IF SW-USER-IN-LEDGER
035600                 ADD 1                            TO WS-ACCEPTED-CNT
035700                 MOVE "UNLIKED"                    TO RLK-DET-ACTION
035800              ELSE
035900                 ADD 1                             TO WS-REJECTED-CNT
036000                 MOVE "NOT LIKED"                   TO RLK-DET-ACTION
036100              END-IF
036200           WHEN OTHER
036300              ADD 1                                TO WS-REJECTED-CNT
036400              MOVE "BAD ACTION"                    TO RLK-DET-ACTION
036500        END-EVALUATE
036600     ELSE
036700        ADD 1                                       TO WS-REJECTED-CNT
036800        MOVE "NOT FOUND"                            TO RLK-DET-ACTION
036900     END-IF
037000
037100     MOVE RLK-RATING-ID                             TO RLK-DET-RATING-ID
037200     WRITE RLK-RPT-REC                               FROM RLK-DETAIL-LINE.
037300 2500-EXIT.
037400     EXIT.
037500
037600 3000-END-PROGRAM.
037700     MOVE WS-TRANS-READ-CNT                         TO RLK-TOT-READ
037800     MOVE WS-ACCEPTED-CNT                            TO RLK-TOT-ACCEPTED
037900     MOVE WS-REJECTED-CNT                            TO RLK-TOT-REJECTED
038000     WRITE RLK-RPT-REC                               FROM RLK-TOTAL-LINE
038100
038200     PERFORM 3100-WRITE-NEW-MASTER
038300        THRU 3100-EXIT
038400
038500     CLOSE RATLIK-TRANS
038600     CLOSE RATLIK-RPT.
038700 3000-EXIT.
038800     EXIT.
038900
039000*  THE WHOLE TABLE, AS IT STANDS AFTER EVERY LIKE/UNLIKE HAS
039100*  BEEN APPLIED, BECOMES THE NEW VERSION OF RATING-MASTER.
039200 3100-WRITE-NEW-MASTER.
039300     MOVE ZEROES                                     TO WS-TBL-IX
039400     OPEN OUTPUT RATING-MASTER-NEW
039500     PERFORM 3110-WRITE-ONE-ROW
039600        THRU 3110-EXIT
039700       UNTIL WS-TBL-IX > WS-RAT-TBL-CNT
039800     CLOSE RATING-MASTER-NEW.
039900 3100-EXIT.
040000     EXIT.
040100
040200 3110-WRITE-ONE-ROW.
040300     ADD 1                                           TO WS-TBL-IX
040400     IF WS-TBL-IX > WS-RAT-TBL-CNT
040500        GO TO 3110-EXIT
040600     END-IF
040700     MOVE RT-RATING-ID (WS-TBL-IX)                   TO RATN-ID
040800     MOVE RT-RATING-MEDIA-ID (WS-TBL-IX)             TO RATN-MEDIA-ID
040900     MOVE RT-RATING-USER-ID (WS-TBL-IX)              TO RATN-USER-ID
041000     MOVE RT-RATING-STAR-VALUE (WS-TBL-IX)           TO RATN-STAR-VALUE
041100     MOVE RT-RATING-COMMENT (WS-TBL-IX)              TO RATN-COMMENT
041200     MOVE RT-RATING-COMMENT-CONFIRMED (WS-TBL-IX)
041300                                          TO RATN-COMMENT-CONFIRMED
041400     MOVE RT-RATING-CREATED-AT (WS-TBL-IX)           TO RATN-CREATED-AT
041500     MOVE RT-RATING-LIKE-COUNT (WS-TBL-IX)           TO RATN-LIKE-COUNT
041600     MOVE RT-RATING-LIKE-LEDGER (WS-TBL-IX)          TO RATN-LIKE-LEDGER
041700     WRITE RATN-REC.
041800 3110-EXIT.
041900     EXIT.
042000
042100 END PROGRAM RATLIK.
