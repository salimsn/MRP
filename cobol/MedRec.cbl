000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MEDREC.
000300 AUTHOR. T D HOLLOWAY.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - CATALOGUE APPLICATIONS.
000500 DATE-WRITTEN. 07/21/03.
000600 DATE-COMPILED.
000700 SECURITY. UNRESTRICTED - CATALOGUE BROWSE FUNCTION.
000800
000900*============================================================
001000*  MEDREC  -  MEDIA RECOMMENDATION
001100*  FOR EACH REQUEST, THE RATING MASTER IS SCANNED FOR THE
001200*  REQUESTING USER'S OWN RATING HISTORY.  A USER WITH NO
001300*  HISTORY GETS A POPULARITY RANKING - EVERY MEDIA ITEM'S
001400*  AVERAGE RATING IS COMPUTED AND THE LIST IS SORTED
001500*  DESCENDING, TIES KEPT IN MASTER-FILE ORDER.  A USER WHO
001600*  ALREADY HAS RATING HISTORY IS NOTED BUT NOT RANKED - A
001700*  PERSONALISED PATH WAS NEVER COMMISSIONED FOR THIS RELEASE.
001800*------------------------------------------------------------
001900*  CHANGE LOG
002000*------------------------------------------------------------
002100*  07/21/03  TDH  0320  ORIGINAL PROGRAM - POPULARITY
002200*                       FALLBACK ONLY, PER THE CATALOGUE
002300*                       COMMITTEE'S PHASE 2 SIGN-OFF.
002400*  06/23/04  TDH  0330  RATING TABLE CAPACITY RAISED TO 9999
002500*                       ROWS TO MATCH THE OTHER RATING
002600*                       PROGRAMS - SEE RATTBL COPYBOOK.
002700*  11/02/05  TDH  0348  FAVOURITE-LEDGER SCAN ADDED SO THE
002800*                       LISTING CARRIES FAVOURITES COUNT AND
002900*                       THE REQUESTING USER'S OWN FAVOURITE
003000*                       FLAG, SAME AS THE SEARCH LISTING.
003100*============================================================
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MEDIA-MASTER      ASSIGN TO "MEDMAST"
004100            ORGANIZATION IS RELATIVE
004200            ACCESS MODE    IS DYNAMIC
004300            RELATIVE KEY   IS WS-MEDIA-RRN
004400            FILE STATUS    IS WS-MEDMAST-STATUS.
004500
004600     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS    IS WS-RATMAST-STATUS.
004900
005000     SELECT FAVORITE-LEDGER   ASSIGN TO "FAVLEDG"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS    IS WS-FAVLEDG-STATUS.
005300
005400     SELECT MEDREC-TRANS      ASSIGN TO "MEDRECIN"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS    IS WS-TRANS-STATUS.
005700
005800     SELECT MEDREC-RPT        ASSIGN TO "MEDRECRPT"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS    IS WS-RPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MEDIA-MASTER.
006500 COPY MEDMAST.
006600
006700 FD  RATING-MASTER
006800     RECORD CONTAINS 701 CHARACTERS.
006900 COPY RATMAST.
007000
007100 FD  FAVORITE-LEDGER
007200     RECORD CONTAINS 23 CHARACTERS.
007300 COPY FAVLEDG.
007400
007500 FD  MEDREC-TRANS
007600     RECORD CONTAINS 14 CHARACTERS.
007700 01  MRT-TRANS-REC.
007800     05  MRT-USER-ID                   PIC 9(09).
007900     05  FILLER                        PIC X(05).
008000
008100 FD  MEDREC-RPT
008200     RECORD CONTAINS 80 CHARACTERS.
008300 01  MRT-RPT-REC                       PIC X(80).
008400 COPY MEDDTL.
008500
008600 WORKING-STORAGE SECTION.
008700 77  WS-MEDMAST-STATUS                 PIC X(02)  VALUE SPACES.
008800 77  WS-RATMAST-STATUS                 PIC X(02)  VALUE SPACES.
008900 77  WS-FAVLEDG-STATUS                 PIC X(02)  VALUE SPACES.
009000 77  WS-TRANS-STATUS                   PIC X(02)  VALUE SPACES.
009100 77  WS-RPT-STATUS                     PIC X(02)  VALUE SPACES.
009200
009300 77  WS-MEDIA-RRN                      PIC 9(09)  COMP
009400                                        VALUE ZEROES.
009500 77  WS-RAT-IX                         PIC 9(04)  COMP
009600                                        VALUE ZEROES.
009700 77  WS-REC-TBL-CNT                    PIC 9(04)  COMP
009800                                        VALUE ZEROES.
009900 77  WS-ORIGIN-IX                      PIC 9(04)  COMP
010000                                        VALUE ZEROES.
010100 77  WS-DEST-IX                        PIC 9(04)  COMP
010200                                        VALUE ZEROES.
010300 77  WS-USER-RATING-CNT                PIC 9(09)  COMP
010400                                        VALUE ZEROES.
010500 77  WS-LAST-ORIGIN-IX                 PIC 9(04)  COMP
010600                                        VALUE ZEROES.
010700
010800 COPY RATTBL.
010900
011000 01  WS-USER-ID-PRINT-AREA.
011100     05  WS-USER-ID-PRINT              PIC 9(09)  VALUE ZEROES.
011200     05  FILLER                        PIC X(05)  VALUE SPACES.
011300 01  WS-USER-ID-PRINT-X REDEFINES WS-USER-ID-PRINT-AREA
011400                                        PIC X(14).
011500
011600 01  WS-RUN-DATE                       PIC 9(08)  VALUE ZEROES.
011700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
011800                                        PIC X(08).
011900 01  WS-RUN-DATE-EDT                   PIC 9999B99B99 VALUE ZEROES.
012000 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012100                                        PIC 9999/99/99.
012200
012300 01  WS-AVERAGE-WORK.
012400     05  WS-RATING-SUM                 PIC 9(09)  COMP
012500                                        VALUE ZEROES.
012600     05  WS-RATING-CNT                 PIC 9(09)  COMP
012700                                        VALUE ZEROES.
012800     05  FILLER                        PIC X(05)  VALUE SPACES.
012900
013000 01  WS-REC-TABLE-AREA.
013100     05  WS-REC-TABLE OCCURS 1 TO 9999 TIMES
013200                      DEPENDING ON WS-REC-TBL-CNT
013300                      INDEXED BY IDX-REC-TBL.
013400         10  WR-MEDIA-ID                PIC 9(09).
013500         10  WR-MEDIA-TITLE              PIC X(40).
013600         10  WR-AVERAGE-RATING           PIC 9(01)V9(04).
013700         10  WR-RATING-COUNT             PIC 9(09).
013800         10  WR-FAVORITES-COUNT          PIC 9(09).
013900         10  WR-FAVORITE-FOR-USER        PIC X(01).
014000         10  FILLER                      PIC X(05).
014100
014200 01  WS-REC-TABLE-HOLD.
014300     05  WH-MEDIA-ID                    PIC 9(09).
014400     05  WH-MEDIA-TITLE                 PIC X(40).
014500     05  WH-AVERAGE-RATING               PIC 9(01)V9(04).
014600     05  WH-RATING-COUNT                 PIC 9(09).
014700     05  WH-FAVORITES-COUNT              PIC 9(09).
014800     05  WH-FAVORITE-FOR-USER            PIC X(01).
014900     05  FILLER                          PIC X(05)  VALUE SPACES.
015000
015100 01  WS-SWITCHES.
015200     05  WS-EOF-TRANS                   PIC X(01)  VALUE "N".
015300         88  SW-EOF-TRANS                          VALUE "Y".
015400     05  WS-EOF-MEDIA                   PIC X(01)  VALUE "N".
015500         88  SW-EOF-MEDIA                          VALUE "Y".
015600     05  WS-EOF-RATMAST                  PIC X(01)  VALUE "N".
015700         88  SW-EOF-RATMAST                         VALUE "Y".
015800     05  WS-EOF-LEDGER                   PIC X(01)  VALUE "N".
015900         88  SW-EOF-LEDGER                          VALUE "Y".
016000     05  WS-FOUND-FAVORITE               PIC X(01)  VALUE "N".
016100         88  SW-FOUND-FAVORITE                      VALUE "Y".
016200     05  FILLER                          PIC X(05)  VALUE SPACES.
016300
016400 01  MRT-NOTE-LINE.
016500     05  MRT-NOTE-USER-ID                PIC Z(8)9  VALUE ZEROES.
016600     05  FILLER                          PIC X(02)  VALUE SPACES.
016700     05  MRT-NOTE-TEXT                   PIC X(60)  VALUE SPACES.
016800     05  FILLER                          PIC X(09)  VALUE SPACES.
016900
017000 PROCEDURE DIVISION.
017100 DECLARATIVES.
017200 FILE-HANDLER SECTION.
017300     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
017400 MEDMAST-STATUS-CHECK.
017500     DISPLAY "MEDREC - MEDIA-MASTER I/O ERROR, STATUS ["
017600             WS-MEDMAST-STATUS "]."
017700     MOVE WS-MEDMAST-STATUS             TO RETURN-CODE.
017800 END DECLARATIVES.
017900
018000 0000-MAIN-PARAGRAPH.
018100     PERFORM 1000-START-PROGRAM
018200        THRU 1000-EXIT
018300
018400     PERFORM 2000-PROCESS-TRANSACTIONS
018500        THRU 2000-EXIT
018600       UNTIL SW-EOF-TRANS
018700
018800     PERFORM 3000-END-PROGRAM
018900        THRU 3000-EXIT
019000
019100     STOP RUN.
019200
019300 1000-START-PROGRAM.
019400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
019500     MOVE WS-RUN-DATE                   TO WS-RUN-DATE-EDT
019600
019700     OPEN INPUT MEDIA-MASTER
019800     OPEN INPUT RATING-MASTER
019900     OPEN INPUT MEDREC-TRANS
020000     OPEN OUTPUT MEDREC-RPT
020100
020200     PERFORM 1100-LOAD-RATING-TABLE
020300        THRU 1100-EXIT
020400
020500     CLOSE RATING-MASTER.
020600 1000-EXIT.
020700     EXIT.
020800
020900 1100-LOAD-RATING-TABLE.
021000     MOVE ZEROES                        TO WS-RAT-TBL-CNT
021100     PERFORM 1110-LOAD-ONE-RATING
021200        THRU 1110-EXIT
021300       UNTIL SW-EOF-RATMAST.
021400 1100-EXIT.
021500     EXIT.
021600
021700 1110-LOAD-ONE-RATING.
021800     READ RATING-MASTER
021900         AT END
022000             SET SW-EOF-RATMAST          TO TRUE
022100         NOT AT END
022200             ADD 1                      TO WS-RAT-TBL-CNT
022300             MOVE RATING-REC             TO RATING-TABLE
022400                                            (WS-RAT-TBL-CNT)
022500     END-READ.
022600 1110-EXIT.
022700     EXIT.
022800
022900 2000-PROCESS-TRANSACTIONS.
023000     READ MEDREC-TRANS
023100         AT END
023200             SET SW-EOF-TRANS            TO TRUE
023300         NOT AT END
023400             PERFORM 2100-SCAN-USER-RATINGS
023500                THRU 2100-EXIT
023600
023700             IF WS-USER-RATING-CNT = ZEROES
023800                PERFORM 2200-POPULARITY-FALLBACK
023900                   THRU 2200-EXIT
024000             ELSE
024100                MOVE MRT-USER-ID          TO MRT-NOTE-USER-ID
024200                MOVE "HAS RATING HISTORY - NO RECOMMENDATION "
024300                     TO MRT-NOTE-TEXT
024400                WRITE MRT-RPT-REC         FROM MRT-NOTE-LINE
024500             END-IF
024600     END-READ.
024700 2000-EXIT.
024800     EXIT.
024900
025000 2100-SCAN-USER-RATINGS.
025100     MOVE ZEROES                        TO WS-USER-RATING-CNT
025200     PERFORM 2110-CHECK-ONE-RATING
025300        THRU 2110-EXIT
025400       VARYING WS-RAT-IX FROM 1 BY 1
025500         UNTIL WS-RAT-IX > WS-RAT-TBL-CNT.
025600 2100-EXIT.
025700     EXIT.
025800
025900 2110-CHECK-ONE-RATING.
026000     IF RT-RATING-USER-ID (WS-RAT-IX) = MRT-USER-ID
026100        ADD 1                           TO WS-USER-RATING-CNT
026200     END-IF.
026300 2110-EXIT.
026400     EXIT.
026500
026600*  NO PERSONAL HISTORY - RANK EVERY CATALOGUE ITEM BY ITS
026700*  AVERAGE RATING AND LIST THEM DESCENDING.
026800 2200-POPULARITY-FALLBACK.
026900     MOVE ZEROES                        TO WS-REC-TBL-CNT
027000     MOVE "N"                           TO WS-EOF-MEDIA
027100
027200     PERFORM 2210-SCAN-ONE-MEDIA
027300        THRU 2210-EXIT
027400       UNTIL SW-EOF-MEDIA
027500
027600     IF WS-REC-TBL-CNT > 1
027700        PERFORM 2300-SORT-DESCENDING
027800           THRU 2300-EXIT
027900     END-IF
028000
028100     PERFORM 2400-PRINT-DETAIL
028200        THRU 2400-EXIT
028300       VARYING IDX-REC-TBL FROM 1 BY 1
028400         UNTIL IDX-REC-TBL > WS-REC-TBL-CNT.
028500 2200-EXIT.
028600     EXIT.
028700
028800 2210-SCAN-ONE-MEDIA.
028900     READ MEDIA-MASTER NEXT RECORD
029000         AT END
029100             SET SW-EOF-MEDIA            TO TRUE
029200         NOT AT END
029300             ADD 1                       TO WS-REC-TBL-CNT
029400             MOVE MEDIA-ID               TO WR-MEDIA-ID
029500                                             (WS-REC-TBL-CNT)
029600             MOVE MEDIA-TITLE            TO WR-MEDIA-TITLE
029700                                             (WS-REC-TBL-CNT)
029800
029900             PERFORM 2220-COMPUTE-AVERAGE
030000                THRU 2220-EXIT
030100             MOVE WS-RATING-CNT          TO WR-RATING-COUNT
030200                                             (WS-REC-TBL-CNT)
030300
030400             PERFORM 2230-COUNT-FAVOURITES
030500                THRU 2230-EXIT
030600
030700             PERFORM 2240-CHECK-FAVORITE
030800                THRU 2240-EXIT
030900     END-READ.
031000 2210-EXIT.
031100     EXIT.
031200
031300 2220-COMPUTE-AVERAGE.
031400     MOVE ZEROES                         TO WS-RATING-SUM
031500                                             WS-RATING-CNT
031600
031700     PERFORM 2225-ACCUMULATE-ONE-RATING
031800        THRU 2225-EXIT
031900       VARYING WS-RAT-IX FROM 1 BY 1
032000         UNTIL WS-RAT-IX > WS-RAT-TBL-CNT
032100
032200     MOVE ZEROES                     TO WR-AVERAGE-RATING
032300                                         (WS-REC-TBL-CNT)
032400     IF WS-RATING-CNT > ZEROES
032500        DIVIDE WS-RATING-SUM BY WS-RATING-CNT
032600          GIVING WR-AVERAGE-RATING (WS-REC-TBL-CNT) ROUNDED
032700     END-IF.
032800 2220-EXIT.
032900     EXIT.
033000
033100 2225-ACCUMULATE-ONE-RATING.
033200     IF RT-RATING-MEDIA-ID (WS-RAT-IX)
033300         = WR-MEDIA-ID (WS-REC-TBL-CNT)
033400        ADD RT-RATING-STAR-VALUE (WS-RAT-IX) TO WS-RATING-SUM
033500        ADD 1                         TO WS-RATING-CNT
033600     END-IF.
033700 2225-EXIT.
033800     EXIT.
033900
034000 2230-COUNT-FAVOURITES.
034100     MOVE ZEROES                     TO WR-FAVORITES-COUNT
034200                                         (WS-REC-TBL-CNT)
034300     MOVE "N"                         TO WS-EOF-LEDGER
034400     OPEN INPUT FAVORITE-LEDGER
034500     PERFORM 2235-TALLY-ONE-LEDGER-ROW
034600        THRU 2235-EXIT
034700       UNTIL SW-EOF-LEDGER
034800     CLOSE FAVORITE-LEDGER.
034900 2230-EXIT.
035000     EXIT.
035100
035200 2235-TALLY-ONE-LEDGER-ROW.
035300     READ FAVORITE-LEDGER
035400         AT END
035500             SET SW-EOF-LEDGER          TO TRUE
035600         NOT AT END
035700             IF FAV-MEDIA-ID = WR-MEDIA-ID (WS-REC-TBL-CNT)
035800                ADD 1                   TO WR-FAVORITES-COUNT
035900                                            (WS-REC-TBL-CNT)
036000             END-IF
036100     END-READ.
036200 2235-EXIT.
036300     EXIT.
036400
036500 2240-CHECK-FAVORITE.
036600     MOVE "N"                         TO WS-FOUND-FAVORITE
036700     MOVE "N"                         TO WS-EOF-LEDGER
036800     OPEN INPUT FAVORITE-LEDGER
036900     PERFORM 2245-READ-ONE-LEDGER-ROW
037000        THRU 2245-EXIT
037100       UNTIL SW-EOF-LEDGER
037200          OR SW-FOUND-FAVORITE
037300     CLOSE FAVORITE-LEDGER
037400
037500     MOVE WS-FOUND-FAVORITE            TO WR-FAVORITE-FOR-USER
037600                                           (WS-REC-TBL-CNT).
037700 2240-EXIT.
037800     EXIT.
037900
038000 2245-READ-ONE-LEDGER-ROW.
038100     READ FAVORITE-LEDGER
038200         AT END
038300             SET SW-EOF-LEDGER          TO TRUE
038400         NOT AT END
038500             IF FAV-USER-ID = MRT-USER-ID
038600                AND FAV-MEDIA-ID = WR-MEDIA-ID (WS-REC-TBL-CNT)
038700                MOVE "Y"                TO WS-FOUND-FAVORITE
038800             END-IF
038900     END-READ.
039000 2245-EXIT.
039100     EXIT.
039200
039300*  THIS SHOP'S TABLE-HANDLING PROGRAMS HAVE ALWAYS SORTED
039400*  THIS WAY - ONE ENTRY HOLDS THE ORIGIN POSITION WHILE EVERY
039500*  LATER ENTRY IS COMPARED AGAINST IT AND SWAPPED FORWARD
039600*  WHEN IT BEATS THE ORIGIN, SO THE LARGEST REMAINING AVERAGE
039700*  ENDS UP AT THE ORIGIN POSITION.  A TIE DOES NOT TRIGGER A
039800*  SWAP, SO ITEMS WITH EQUAL AVERAGES KEEP THE ORDER THEY
039900*  WERE LOADED IN FROM THE MEDIA MASTER.
040000 2300-SORT-DESCENDING.
040100     SUBTRACT 1 FROM WS-REC-TBL-CNT GIVING WS-LAST-ORIGIN-IX
040200
040300     PERFORM 2310-BUBBLE-PASS
040400        THRU 2310-EXIT
040500       VARYING WS-ORIGIN-IX FROM 1 BY 1
040600         UNTIL WS-ORIGIN-IX > WS-LAST-ORIGIN-IX
040700       AFTER WS-DEST-IX FROM WS-ORIGIN-IX
040800         UNTIL WS-DEST-IX > WS-REC-TBL-CNT.
040900 2300-EXIT.
041000     EXIT.
041100
041200 2310-BUBBLE-PASS.
041300     IF WS-DEST-IX > WS-ORIGIN-IX
041400        AND WR-AVERAGE-RATING (WS-ORIGIN-IX)
041500            < WR-AVERAGE-RATING (WS-DEST-IX)
041600        PERFORM 2320-SWAP-ENTRIES
041700           THRU 2320-EXIT
041800     END-IF.
041900 2310-EXIT.
042000     EXIT.
042100
042200 2320-SWAP-ENTRIES.
042300     MOVE WR-MEDIA-ID (WS-ORIGIN-IX)      TO WH-MEDIA-ID
042400     MOVE WR-MEDIA-TITLE (WS-ORIGIN-IX)   TO WH-MEDIA-TITLE
042500     MOVE WR-AVERAGE-RATING (WS-ORIGIN-IX) TO WH-AVERAGE-RATING
042600     MOVE WR-RATING-COUNT (WS-ORIGIN-IX)  TO WH-RATING-COUNT
042700     MOVE WR-FAVORITES-COUNT (WS-ORIGIN-IX)
042800                                           TO WH-FAVORITES-COUNT
042900     MOVE WR-FAVORITE-FOR-USER (WS-ORIGIN-IX)
043000                                           TO WH-FAVORITE-FOR-USER
043100
043200     MOVE WR-MEDIA-ID (WS-DEST-IX)      TO WR-MEDIA-ID
043300                                            (WS-ORIGIN-IX)
043400     MOVE WR-MEDIA-TITLE (WS-DEST-IX)   TO WR-MEDIA-TITLE
043500                                            (WS-ORIGIN-IX)
043600     MOVE WR-AVERAGE-RATING (WS-DEST-IX) TO WR-AVERAGE-RATING
043700                                            (WS-ORIGIN-IX)
043800     MOVE WR-RATING-COUNT (WS-DEST-IX)  TO WR-RATING-COUNT
043900                                            (WS-ORIGIN-IX)
044000     MOVE WR-FAVORITES-COUNT (WS-DEST-IX)
044100                                         TO WR-FAVORITES-COUNT
044200                                            (WS-ORIGIN-IX)
044300     MOVE WR-FAVORITE-FOR-USER (WS-DEST-IX)
044400                                         TO WR-FAVORITE-FOR-USER
044500                                            (WS-ORIGIN-IX)
044600
044700     MOVE WH-MEDIA-ID                   TO WR-MEDIA-ID
044800                                            (WS-DEST-IX)
044900     MOVE WH-MEDIA-TITLE                 TO WR-MEDIA-TITLE
045000                                            (WS-DEST-IX)
045100     MOVE WH-AVERAGE-RATING              TO WR-AVERAGE-RATING
045200                                            (WS-DEST-IX)
045300     MOVE WH-RATING-COUNT                TO WR-RATING-COUNT
045400                                            (WS-DEST-IX)
045500     MOVE WH-FAVORITES-COUNT             TO WR-FAVORITES-COUNT
045600                                            (WS-DEST-IX)
045700     MOVE WH-FAVORITE-FOR-USER           TO WR-FAVORITE-FOR-USER
045800                                            (WS-DEST-IX).
045900 2320-EXIT.
046000     EXIT.
046100
046200 2400-PRINT-DETAIL.
046300     MOVE WR-MEDIA-ID (IDX-REC-TBL)      TO MD-PR-MEDIA-ID
046400     MOVE WR-MEDIA-TITLE (IDX-REC-TBL)   TO MD-PR-TITLE
046500     MOVE WR-AVERAGE-RATING (IDX-REC-TBL) TO MD-PR-AVG-RATING
046600     MOVE WR-RATING-COUNT (IDX-REC-TBL)  TO MD-PR-RATING-COUNT
046700     MOVE WR-FAVORITE-FOR-USER (IDX-REC-TBL) TO MD-PR-FAVORITE
046800     WRITE MRT-RPT-REC                    FROM MD-PRINT-LINE.
046900 2400-EXIT.
047000     EXIT.
047100
047200 3000-END-PROGRAM.
047300     CLOSE MEDIA-MASTER
047400     CLOSE MEDREC-TRANS
047500     CLOSE MEDREC-RPT.
047600 3000-EXIT.
047700     EXIT.
047800
047900 END PROGRAM MEDREC.
