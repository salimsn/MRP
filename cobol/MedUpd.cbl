000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MEDUPD.
000300 AUTHOR. R J FENWICK.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - CATALOGUE APPLICATIONS.
000500 DATE-WRITTEN. 03/18/96.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - CATALOGUE MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  MEDUPD  -  MEDIA CATALOGUE UPDATE
001100*  READS THE CATALOGUE-CHANGE TRANSACTION FILE AND REWRITES
001200*  THE MATCHING MEDIA-MASTER ROW.  A TRANSACTION FOR A
001300*  MEDIA-ID NOT ALREADY ON THE MASTER IS REJECTED - NOTHING
001400*  IS WRITTEN AND NO NEW ROW IS CREATED BY THIS PROGRAM.
001500*------------------------------------------------------------
001600*  CHANGE LOG
001700*------------------------------------------------------------
001800*  03/18/96  RJF  0118  ORIGINAL PROGRAM.
001900*  11/30/98  RJF  0240  MEDIA-DESCRIPTION WIDENED TO X(100).
002000*  08/19/99  SLK  0266  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON
002100*                       THIS RECORD.  NO CHANGE REQUIRED.
002200*  04/02/03  TDH  0318  CREATOR ID IS NOT TOUCHED BY AN UPDATE
002300*                       TRANSACTION - ONLY THE EDITABLE FIELDS
002400*                       ARE OVERWRITTEN.
002500*  09/14/06  TDH  0355  GENRE TABLE WIDENED TO 5 ENTRIES TO
002600*                       MATCH THE MASTER RECORD CHANGE.
002700*============================================================
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT MEDIA-MASTER    ASSIGN TO "MEDMAST"
003700            ORGANIZATION IS RELATIVE
003800            ACCESS MODE   IS RANDOM
003900            RELATIVE KEY  IS WS-MEDIA-RRN
004000            FILE STATUS   IS WS-MEDMAST-STATUS.
004100
004200     SELECT MEDUPD-TRANS    ASSIGN TO "MEDUPDIN"
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS   IS WS-TRANS-STATUS.
004500
004600     SELECT MEDUPD-RPT      ASSIGN TO "MEDUPDRPT"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS   IS WS-RPT-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  MEDIA-MASTER.
005300 COPY MEDMAST.
005400
005500 FD  MEDUPD-TRANS
005600     RECORD CONTAINS 175 CHARACTERS.
005700 01  MUT-TRANS-REC.
005800     05  MUT-MEDIA-ID                 PIC 9(09).
005900     05  MUT-TITLE                    PIC X(40).
006000     05  MUT-DESCRIPTION              PIC X(100).
006100     05  MUT-TYPE                     PIC X(10).
006200     05  MUT-RELEASE-YEAR             PIC 9(04).
006300     05  MUT-AGE-RESTRICTION          PIC X(05).
006400     05  MUT-GENRE-COUNT              PIC 9(01).
006500     05  MUT-GENRE-TABLE.
006600         10  MUT-GENRE OCCURS 5 TIMES  PIC X(15).
006700     05  FILLER                       PIC X(05).
006800
006900 FD  MEDUPD-RPT
007000     RECORD CONTAINS 80 CHARACTERS.
007100 01  MUT-RPT-REC                      PIC X(80).
007200
007300 WORKING-STORAGE SECTION.
007400 77  WS-MEDMAST-STATUS                PIC X(02)  VALUE SPACES.
007500 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
007600 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
007700
007800 77  WS-MEDIA-RRN                     PIC 9(09)  COMP
007900                                       VALUE ZEROES.
008000 77  WS-GENRE-IX                      PIC 9(01)  COMP
008100                                       VALUE ZEROES.
008200 77  WS-TRANS-READ-CNT                PIC 9(07)  COMP
008300                                       VALUE ZEROES.
008400 77  WS-ACCEPTED-CNT                  PIC 9(07)  COMP
008500                                       VALUE ZEROES.
008600 77  WS-REJECTED-CNT                  PIC 9(07)  COMP
008700                                       VALUE ZEROES.
008800
008900 01  WS-MEDIA-ID-PRINT-AREA.
009000     05  WS-MEDIA-ID-PRINT            PIC 9(09)  VALUE ZEROES.
009100     05  FILLER                       PIC X(05)  VALUE SPACES.
009200 01  WS-MEDIA-ID-PRINT-X REDEFINES WS-MEDIA-ID-PRINT-AREA
009300                                       PIC X(14).
009400
009500 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
009600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
009700                                       PIC X(08).
009800 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
009900 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
010000                                       PIC 9999/99/99.
010100
010200 01  WS-SWITCHES.
010300     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
010400         88  SW-EOF-TRANS                         VALUE "Y".
010500     05  WS-MEDIA-FOUND                PIC X(01)  VALUE "N".
010600         88  SW-MEDIA-FOUND                        VALUE "Y".
010700     05  FILLER                       PIC X(05)  VALUE SPACES.
010800
010900 01  MUT-DETAIL-LINE.
011000     05  MUT-DET-ACTION                PIC X(08)  VALUE SPACES.
011100     05  FILLER                       PIC X(02)  VALUE SPACES.
011200     05  MUT-DET-MEDIA-ID              PIC Z(8)9  VALUE ZEROES.
011300     05  FILLER                       PIC X(02)  VALUE SPACES.
011400     05  MUT-DET-TITLE                 PIC X(40)  VALUE SPACES.
011500     05  FILLER                       PIC X(08)  VALUE SPACES.
011600
011700 01  MUT-TOTAL-LINE.
011800     05  FILLER                       PIC X(17)
011900                                       VALUE "TRANSACTIONS READ".
012000     05  MUT-TOT-READ                  PIC ZZZZZZ9 VALUE ZEROES.
012100     05  FILLER                       PIC X(02)  VALUE SPACES.
012200     05  FILLER                       PIC X(08)  VALUE "ACCEPTED".
012300     05  MUT-TOT-ACCEPTED              PIC ZZZZZZ9 VALUE ZEROES.
012400     05  FILLER                       PIC X(02)  VALUE SPACES.
012500     05  FILLER                       PIC X(08)  VALUE "REJECTED".
012600     05  MUT-TOT-REJECTED              PIC ZZZZZZ9 VALUE ZEROES.
012700     05  FILLER                       PIC X(13)  VALUE SPACES.
012800
012900 PROCEDURE DIVISION.
013000 DECLARATIVES.
013100 FILE-HANDLER SECTION.
013200     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
013300 MEDMAST-STATUS-CHECK.
013400     DISPLAY "MEDUPD - MEDIA-MASTER I/O ERROR, STATUS ["
013500             WS-MEDMAST-STATUS "]."
013600     MOVE WS-MEDMAST-STATUS           TO RETURN-CODE.
013700 END DECLARATIVES.
013800
013900 0000-MAIN-PARAGRAPH.
014000     PERFORM 1000-START-PROGRAM
014100        THRU 1000-EXIT
014200
014300     PERFORM 2000-PROCESS-TRANSACTIONS
014400        THRU 2000-EXIT
014500       UNTIL SW-EOF-TRANS
014600
014700     PERFORM 3000-END-PROGRAM
014800        THRU 3000-EXIT
014900
015000     STOP RUN.
015100
015200 1000-START-PROGRAM.
015300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
015400     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
015500
015600     OPEN I-O MEDIA-MASTER
015700     OPEN INPUT MEDUPD-TRANS
015800     OPEN OUTPUT MEDUPD-RPT.
015900 1000-EXIT.
016000     EXIT.
016100
016200 2000-PROCESS-TRANSACTIONS.
016300     READ MEDUPD-TRANS
016400         AT END
016500             SET SW-EOF-TRANS         TO TRUE
016600         NOT AT END
016700             ADD 1                    TO WS-TRANS-READ-CNT
016800             PERFORM 2100-FIND-MEDIA
016900                THRU 2100-EXIT
017000
017100             IF SW-MEDIA-FOUND
017200                PERFORM 2200-REWRITE-MEDIA
017300                   THRU 2200-EXIT
017400             ELSE
017500                ADD 1                 TO WS-REJECTED-CNT
017600                MOVE "REJECTED"       TO MUT-DET-ACTION
017700                MOVE MUT-MEDIA-ID     TO MUT-DET-MEDIA-ID
017800                MOVE MUT-TITLE        TO MUT-DET-TITLE
017900                WRITE MUT-RPT-REC     FROM MUT-DETAIL-LINE
018000             END-IF
018100     END-READ.
018200 2000-EXIT.
018300     EXIT.
018400
018500 2100-FIND-MEDIA.
018600     MOVE MUT-MEDIA-ID                TO WS-MEDIA-RRN
018700     READ MEDIA-MASTER
018800         INVALID KEY
018900             MOVE "N"              TO WS-MEDIA-FOUND
019000         NOT INVALID KEY
019100             MOVE "Y"              TO WS-MEDIA-FOUND
019200     END-READ.
019300 2100-EXIT.
019400     EXIT.
019500
019600*  OVERWRITES THE EDITABLE FIELDS ONLY - MEDIA-ID AND
019700*  MEDIA-CREATED-BY-USER-ID ARE NOT PART OF AN UPDATE
019800*  TRANSACTION AND ARE LEFT AS THEY WERE ON THE MASTER.
019900 2200-REWRITE-MEDIA.
020000     MOVE MUT-TITLE                   TO MEDIA-TITLE
020100     MOVE MUT-DESCRIPTION             TO MEDIA-DESCRIPTION
020200     MOVE MUT-TYPE                    TO MEDIA-TYPE
020300     MOVE MUT-RELEASE-YEAR            TO MEDIA-RELEASE-YEAR
020400     MOVE MUT-AGE-RESTRICTION         TO MEDIA-AGE-RESTRICTION
020500     MOVE MUT-GENRE-COUNT             TO MEDIA-GENRE-COUNT
020600
020700     MOVE ZEROES                      TO WS-GENRE-IX
020800     PERFORM 2210-MOVE-ONE-GENRE
020900        THRU 2210-EXIT
021000       VARYING WS-GENRE-IX FROM 1 BY 1
021100         UNTIL WS-GENRE-IX > 5
021200
021300     REWRITE MEDIA-REC
021400         INVALID KEY
021500             DISPLAY "MEDUPD - REWRITE FAILED, SLOT ["
021600                     WS-MEDIA-RRN "]."
021700         NOT INVALID KEY
021800             ADD 1                    TO WS-ACCEPTED-CNT
021900             MOVE "UPDATED"           TO MUT-DET-ACTION
022000             MOVE MUT-MEDIA-ID        TO MUT-DET-MEDIA-ID
022100             MOVE MUT-TITLE           TO MUT-DET-TITLE
022200             WRITE MUT-RPT-REC        FROM MUT-DETAIL-LINE
022300     END-REWRITE.
022400 2200-EXIT.
022500     EXIT.
022600
022700 2210-MOVE-ONE-GENRE.
022800     MOVE MUT-GENRE(WS-GENRE-IX)      TO MEDIA-GENRE(WS-GENRE-IX).
022900 2210-EXIT.
023000     EXIT.
023100
023200 3000-END-PROGRAM.
023300     MOVE WS-TRANS-READ-CNT           TO MUT-TOT-READ
023400     MOVE WS-ACCEPTED-CNT             TO MUT-TOT-ACCEPTED
023500     MOVE WS-REJECTED-CNT             TO MUT-TOT-REJECTED
023600     WRITE MUT-RPT-REC                FROM MUT-TOTAL-LINE
023700
023800     CLOSE MEDIA-MASTER
023900     CLOSE MEDUPD-TRANS
024000     CLOSE MEDUPD-RPT.
024100 3000-EXIT.
024200     EXIT.
024300
024400 END PROGRAM MEDUPD.
