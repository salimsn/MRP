000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRFBLD.
000300 AUTHOR. T D HOLLOWAY.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - PROFILE APPLICATIONS.
000500 DATE-WRITTEN. 11/12/03.
000600 DATE-COMPILED.
000700 SECURITY. UNRESTRICTED - CATALOGUE BROWSE FUNCTION.
000800
000900*============================================================
001000*  PRFBLD  -  USER PROFILE BUILD AND RATING HISTORY
001100*  READS THE PROFILE-REQUEST TRANSACTION FILE, ONE USER ID
001200*  PER ROW, AND FOR EACH ONE PRINTS A SINGLE PROFILE LINE
001300*  (TOTAL RATINGS, AVERAGE RATING, FAVOURITE GENRE, FAVOURITES
001400*  COUNT) FOLLOWED BY THAT USER'S RATING HISTORY IN MASTER
001500*  FILE ORDER.  THE FAVOURITE GENRE IS TAKEN FROM THE GENRES
001600*  OF THE MEDIA THE USER HAS FAVOURITED, NOT FROM THE MEDIA
001700*  THE USER HAS RATED.
001800*------------------------------------------------------------
001900*  CHANGE LOG
002000*------------------------------------------------------------
002100*  11/12/03  TDH  0321  ORIGINAL PROGRAM.
002200*  11/02/05  TDH  0348  RATING HISTORY SECTION ADDED - WAS A
002300*                       SEPARATE REQUEST UNTIL THE PROFILE
002400*                       SCREEN STARTED SHOWING BOTH TOGETHER.
002500*  03/19/07  RJF  0361  FAVOURITE GENRE TIE-BREAK CLARIFIED -
002600*                       FIRST GENRE TO REACH THE HIGH COUNT
002700*                       WINS, NOT THE LAST.
002800*============================================================
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT MEDIA-MASTER      ASSIGN TO "MEDMAST"
003800            ORGANIZATION IS RELATIVE
003900            ACCESS MODE    IS RANDOM
004000            RELATIVE KEY   IS WS-MEDIA-RRN
004100            FILE STATUS    IS WS-MEDMAST-STATUS.
004200
004300     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS    IS WS-RATMAST-STATUS.
004600
004700     SELECT FAVORITE-LEDGER   ASSIGN TO "FAVLEDG"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS    IS WS-FAVLEDG-STATUS.
005000
005100     SELECT PRFBLD-TRANS      ASSIGN TO "PRFBLDIN"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS    IS WS-TRANS-STATUS.
005400
005500     SELECT PRFBLD-RPT        ASSIGN TO "PRFBLDRPT"
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS    IS WS-RPT-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  MEDIA-MASTER.
006200 COPY MEDMAST.
006300
006400 FD  RATING-MASTER
006500     RECORD CONTAINS 701 CHARACTERS.
006600 COPY RATMAST.
006700
006800 FD  FAVORITE-LEDGER
006900     RECORD CONTAINS 23 CHARACTERS.
007000 COPY FAVLEDG.
007100
007200 FD  PRFBLD-TRANS
007300     RECORD CONTAINS 14 CHARACTERS.
007400 01  PRF-TRANS-REC.
007500     05  PRF-USER-ID                  PIC 9(09).
007600     05  FILLER                       PIC X(05).
007700
007800 FD  PRFBLD-RPT
007900     RECORD CONTAINS 80 CHARACTERS.
008000 01  PRF-RPT-REC                      PIC X(80).
008100
008200 WORKING-STORAGE SECTION.
008300 77  WS-MEDMAST-STATUS                PIC X(02)  VALUE SPACES.
008400 77  WS-RATMAST-STATUS                PIC X(02)  VALUE SPACES.
008500 77  WS-FAVLEDG-STATUS                PIC X(02)  VALUE SPACES.
008600 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
008700 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
008800
008900 77  WS-MEDIA-RRN                     PIC 9(09)  COMP
009000                                       VALUE ZEROES.
009100 77  WS-RAT-IX                        PIC 9(04)  COMP
009200                                       VALUE ZEROES.
009300 77  WS-GENRE-SLOT-IX                 PIC 9(04)  COMP
009400                                       VALUE ZEROES.
009500 77  WS-TOP-GENRE-IX                  PIC 9(04)  COMP
009600                                       VALUE ZEROES.
009700 77  WS-GENRE-TALLY-CNT               PIC 9(04)  COMP
009800                                       VALUE ZEROES.
009900 77  WS-HIGH-GENRE-COUNT              PIC 9(04)  COMP
010000                                       VALUE ZEROES.
010100
010200 COPY RATTBL.
010300
010400 01  WS-GENRE-TALLY-AREA.
010500     05  WS-GENRE-TALLY OCCURS 1 TO 50 TIMES
010600                    DEPENDING ON WS-GENRE-TALLY-CNT
010700                    INDEXED BY IDX-GENRE-TALLY.
010800         10  WS-GT-GENRE-NAME         PIC X(15)  VALUE SPACES.
010900         10  WS-GT-COUNT              PIC 9(04)  COMP
011000                                       VALUE ZEROES.
011100
011200 01  WS-USER-ID-PRINT-AREA.
011300     05  WS-USER-ID-PRINT             PIC 9(09)  VALUE ZEROES.
011400     05  FILLER                       PIC X(05)  VALUE SPACES.
011500 01  WS-USER-ID-PRINT-X REDEFINES WS-USER-ID-PRINT-AREA
011600                                       PIC X(14).
011700
011800 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
011900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012000                                       PIC X(08).
012100 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
012200 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012300                                       PIC 9999/99/99.
012400
012500 01  WS-PROFILE-WORK.
012600     05  WS-TOTAL-RATINGS             PIC 9(07)  COMP
012700                                       VALUE ZEROES.
012800     05  WS-RATING-SUM                PIC 9(09)  COMP
012900                                       VALUE ZEROES.
013000     05  WS-AVERAGE-RATING            PIC 9(01)V9(04)
013100                                       VALUE ZEROES.
013200     05  WS-FAVORITES-COUNT           PIC 9(07)  COMP
013300                                       VALUE ZEROES.
013400     05  WS-FAVORITE-GENRE            PIC X(15)  VALUE SPACES.
013500     05  FILLER                       PIC X(05)  VALUE SPACES.
013600
013700 01  WS-SWITCHES.
013800     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
013900         88  SW-EOF-TRANS                         VALUE "Y".
014000     05  WS-EOF-LEDGER                PIC X(01)  VALUE "N".
014100         88  SW-EOF-LEDGER                        VALUE "Y".
014200     05  WS-EOF-RATMAST               PIC X(01)  VALUE "N".
014300         88  SW-EOF-RATMAST                       VALUE "Y".
014400     05  WS-GENRE-SLOT-FOUND          PIC X(01)  VALUE "N".
014500         88  SW-GENRE-SLOT-FOUND                  VALUE "Y".
014600     05  FILLER                       PIC X(05)  VALUE SPACES.
014700
014800 01  UP-REPORT-LINE.
014900     05  FILLER                       PIC X(06)
015000                                       VALUE "USER  ".
015100     05  UP-USER-ID                   PIC Z(8)9  VALUE ZEROES.
015200     05  FILLER                       PIC X(02)  VALUE SPACES.
015300     05  FILLER                       PIC X(07)
015400                                       VALUE "RATINGS".
015500     05  UP-TOTAL-RATINGS             PIC ZZZZZZ9 VALUE ZEROES.
015600     05  FILLER                       PIC X(02)  VALUE SPACES.
015700     05  UP-AVERAGE-RATING            PIC Z.9999  VALUE ZEROES.
015800     05  FILLER                       PIC X(02)  VALUE SPACES.
015900     05  UP-FAVORITE-GENRE            PIC X(15)  VALUE SPACES.
016000     05  FILLER                       PIC X(02)  VALUE SPACES.
016100     05  UP-FAVORITES-COUNT           PIC ZZZZZZ9 VALUE ZEROES.
016200     05  FILLER                       PIC X(19)  VALUE SPACES.
016300
016400 01  HST-DETAIL-LINE.
016500     05  FILLER                       PIC X(02)  VALUE SPACES.
016600     05  HST-RATING-ID                PIC Z(8)9  VALUE ZEROES.
016700     05  FILLER                       PIC X(02)  VALUE SPACES.
016800     05  HST-MEDIA-ID                  PIC Z(8)9  VALUE ZEROES.
016900     05  FILLER                       PIC X(02)  VALUE SPACES.
017000     05  HST-STAR-VALUE                PIC 9      VALUE ZEROES.
017100     05  FILLER                       PIC X(02)  VALUE SPACES.
017200     05  HST-CREATED-AT                PIC 9(08)  VALUE ZEROES.
017300     05  FILLER                       PIC X(02)  VALUE SPACES.
017400     05  HST-CONFIRMED                 PIC X(01)  VALUE SPACES.
017500     05  FILLER                       PIC X(48)  VALUE SPACES.
017600
017700 PROCEDURE DIVISION.
017800 DECLARATIVES.
017900 FILE-HANDLER SECTION.
018000     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
018100 MEDMAST-STATUS-CHECK.
018200     DISPLAY "PRFBLD - MEDIA-MASTER I/O ERROR, STATUS ["
018300             WS-MEDMAST-STATUS "]."
018400     MOVE WS-MEDMAST-STATUS           TO RETURN-CODE.
018500 END DECLARATIVES.
018600
018700 0000-MAIN-PARAGRAPH.
018800     PERFORM 1000-START-PROGRAM
018900        THRU 1000-EXIT
019000
019100     PERFORM 2000-PROCESS-TRANSACTIONS
019200        THRU 2000-EXIT
019300       UNTIL SW-EOF-TRANS
019400
019500     PERFORM 3000-END-PROGRAM
019600        THRU 3000-EXIT
019700
019800     STOP RUN.
019900
020000 1000-START-PROGRAM.
020100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
020200     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
020300
020400     OPEN INPUT MEDIA-MASTER
020500     OPEN INPUT RATING-MASTER
020600     OPEN INPUT PRFBLD-TRANS
020700     OPEN OUTPUT PRFBLD-RPT
020800
020900     PERFORM 1500-LOAD-RATING-TABLE
021000        THRU 1500-EXIT
021100
021200     CLOSE RATING-MASTER.
021300 1000-EXIT.
021400     EXIT.
021500
021600 1500-LOAD-RATING-TABLE.
021700     MOVE ZEROES                      TO WS-RAT-TBL-CNT
021800     PERFORM 1510-LOAD-ONE-RATING
021900        THRU 1510-EXIT
022000       UNTIL SW-EOF-RATMAST.
022100 1500-EXIT.
022200     EXIT.
022300
022400 1510-LOAD-ONE-RATING.
022500     READ RATING-MASTER
022600         AT END
022700             SET SW-EOF-RATMAST        TO TRUE
022800         NOT AT END
022900             ADD 1                    TO WS-RAT-TBL-CNT
023000             MOVE RATING-REC           TO RATING-TABLE
023100                                          (WS-RAT-TBL-CNT)
023200     END-READ.
023300 1510-EXIT.
023400     EXIT.
023500
023600 2000-PROCESS-TRANSACTIONS.
023700     READ PRFBLD-TRANS
023800         AT END
023900             SET SW-EOF-TRANS          TO TRUE
024000         NOT AT END
024100             PERFORM 2100-ACCUMULATE-RATINGS
024200                THRU 2100-EXIT
024300             PERFORM 2200-ACCUMULATE-FAVOURITE-GENRES
024400                THRU 2200-EXIT
024500             PERFORM 2300-PRINT-PROFILE-LINE
024600                THRU 2300-EXIT
024700             PERFORM 2400-PRINT-RATING-HISTORY
024800                THRU 2400-EXIT
024900     END-READ.
025000 2000-EXIT.
025100     EXIT.
025200
025300*  TOTAL-RATINGS AND AVERAGE-RATING COME FROM A PLAIN SCAN OF
025400*  THE IN-MEMORY RATING TABLE FOR ROWS OWNED BY THIS USER.
025500 2100-ACCUMULATE-RATINGS.
025600     MOVE ZEROES                      TO WS-TOTAL-RATINGS
025700                                          WS-RATING-SUM
025800                                          WS-AVERAGE-RATING
025900
026000     PERFORM 2110-CHECK-ONE-RATING
026100        THRU 2110-EXIT
026200       VARYING WS-RAT-IX FROM 1 BY 1
026300         UNTIL WS-RAT-IX > WS-RAT-TBL-CNT
026400
026500     IF WS-TOTAL-RATINGS > ZEROES
026600        DIVIDE WS-RATING-SUM BY WS-TOTAL-RATINGS
026700          GIVING WS-AVERAGE-RATING ROUNDED
026800     END-IF.
026900 2100-EXIT.
027000     EXIT.
027100
027200 2110-CHECK-ONE-RATING.
027300     IF RT-RATING-USER-ID (WS-RAT-IX) = PRF-USER-ID
027400        ADD RT-RATING-STAR-VALUE (WS-RAT-IX) TO WS-RATING-SUM
027500        ADD 1                        TO WS-TOTAL-RATINGS
027600     END-IF.
027700 2110-EXIT.
027800     EXIT.
027900
028000*  FAVOURITES-COUNT AND FAVOURITE-GENRE COME FROM A SCAN OF
028100*  THE FAVOURITE LEDGER FOR THIS USER - ONE GENRE-TALLY VOTE
028200*  PER GENRE TAG ON EACH FAVOURITED MEDIA ITEM, MODE WINS,
028300*  FIRST GENRE TO REACH THE HIGH COUNT BREAKS A TIE.
028400 2200-ACCUMULATE-FAVOURITE-GENRES.
028500     MOVE ZEROES                      TO WS-FAVORITES-COUNT
028600                                          WS-GENRE-TALLY-CNT
028700     MOVE SPACES                      TO WS-FAVORITE-GENRE
028800     MOVE "N"                         TO WS-EOF-LEDGER
028900
029000     OPEN INPUT FAVORITE-LEDGER
029100     PERFORM 2210-SCAN-ONE-LEDGER-ROW
029200        THRU 2210-EXIT
029300       UNTIL SW-EOF-LEDGER
029400     CLOSE FAVORITE-LEDGER
029500
029600     PERFORM 2250-FIND-MODE-GENRE
029700        THRU 2250-EXIT.
029800 2200-EXIT.
029900     EXIT.
030000
030100 2210-SCAN-ONE-LEDGER-ROW.
030200     READ FAVORITE-LEDGER
030300         AT END
030400             SET SW-EOF-LEDGER         TO TRUE
030500         NOT AT END
030600             IF FAV-USER-ID = PRF-USER-ID
030700                ADD 1                 TO WS-FAVORITES-COUNT
030800                MOVE FAV-MEDIA-ID      TO WS-MEDIA-RRN
030900                READ MEDIA-MASTER
031000                    INVALID KEY
031100                        CONTINUE
031200                    NOT INVALID KEY
031300                        PERFORM 2220-TALLY-GENRES-FOR-MEDIA
031400                           THRU 2220-EXIT
031500                END-READ
031600             END-IF
031700     END-READ.
031800 2210-EXIT.
031900     EXIT.
032000
032100 2220-TALLY-GENRES-FOR-MEDIA.
032200     PERFORM 2225-TALLY-ONE-GENRE
032300        THRU 2225-EXIT
032400       VARYING WS-GENRE-SLOT-IX FROM 1 BY 1
032500         UNTIL WS-GENRE-SLOT-IX > MEDIA-GENRE-COUNT.
032600 2220-EXIT.
032700     EXIT.
032800
032900*  LOOKS THE GENRE UP IN THE TALLY TABLE AND ADDS ONE VOTE,
033000*  OR OPENS A NEW SLOT FOR IT IF THIS IS ITS FIRST SIGHTING.
033100 2225-TALLY-ONE-GENRE.
033200     MOVE "N"                         TO WS-GENRE-SLOT-FOUND
033300
033400     IF WS-GENRE-TALLY-CNT > ZEROES
033500        PERFORM 2230-CHECK-ONE-TALLY-SLOT
033600           THRU 2230-EXIT
033700          VARYING IDX-GENRE-TALLY FROM 1 BY 1
033800            UNTIL IDX-GENRE-TALLY > WS-GENRE-TALLY-CNT
033900     END-IF
034000
034100     IF NOT SW-GENRE-SLOT-FOUND
034200        IF WS-GENRE-TALLY-CNT < 50
034300           ADD 1                       TO WS-GENRE-TALLY-CNT
034400           MOVE MEDIA-GENRE (WS-GENRE-SLOT-IX)
034500                                       TO WS-GT-GENRE-NAME
034600                                          (WS-GENRE-TALLY-CNT)
034700           MOVE 1                      TO WS-GT-COUNT
034800                                           (WS-GENRE-TALLY-CNT)
034900        END-IF
035000     END-IF.
035100 2225-EXIT.
035200     EXIT.
035300
035400 2230-CHECK-ONE-TALLY-SLOT.
035500     IF WS-GT-GENRE-NAME (IDX-GENRE-TALLY)
035600           = MEDIA-GENRE (WS-GENRE-SLOT-IX)
035700        MOVE "Y"                      TO WS-GENRE-SLOT-FOUND
035800        ADD 1                          TO WS-GT-COUNT
035900                                           (IDX-GENRE-TALLY)
036000     END-IF.
036100 2230-EXIT.
036200     EXIT.
036300
036400*  THE TALLY TABLE IS BUILT IN FIRST-SEEN ORDER, SO A STRICT
036500*  GREATER-THAN COMPARISON ON THE RUNNING HIGH COUNT ALREADY
036600*  LEAVES THE EARLIEST GENRE TO REACH IT AS THE WINNER.
036700 2250-FIND-MODE-GENRE.
036800     MOVE ZEROES                      TO WS-HIGH-GENRE-COUNT
036900     MOVE ZEROES                      TO WS-TOP-GENRE-IX
037000
037100     IF WS-GENRE-TALLY-CNT > ZEROES
037200        PERFORM 2255-CHECK-ONE-TALLY-HIGH
037300           THRU 2255-EXIT
037400          VARYING IDX-GENRE-TALLY FROM 1 BY 1
037500            UNTIL IDX-GENRE-TALLY > WS-GENRE-TALLY-CNT
037600     END-IF
037700
037800     IF WS-TOP-GENRE-IX > ZEROES
037900        MOVE WS-GT-GENRE-NAME (WS-TOP-GENRE-IX)
038000                                       TO WS-FAVORITE-GENRE
038100     END-IF.
038200 2250-EXIT.
038300     EXIT.
038400
038500 2255-CHECK-ONE-TALLY-HIGH.
038600     IF WS-GT-COUNT (IDX-GENRE-TALLY) > WS-HIGH-GENRE-COUNT
038700        MOVE WS-GT-COUNT (IDX-GENRE-TALLY)
038800                                       TO WS-HIGH-GENRE-COUNT
038900        MOVE IDX-GENRE-TALLY           TO WS-TOP-GENRE-IX
039000     END-IF.
039100 2255-EXIT.
039200     EXIT.
039300
039400 2300-PRINT-PROFILE-LINE.
039500     MOVE PRF-USER-ID                 TO UP-USER-ID
039600     MOVE WS-TOTAL-RATINGS             TO UP-TOTAL-RATINGS
039700     MOVE WS-AVERAGE-RATING            TO UP-AVERAGE-RATING
039800     MOVE WS-FAVORITE-GENRE            TO UP-FAVORITE-GENRE
039900     MOVE WS-FAVORITES-COUNT           TO UP-FAVORITES-COUNT
040000     WRITE PRF-RPT-REC                 FROM UP-REPORT-LINE.
040100 2300-EXIT.
040200     EXIT.
040300
040400*  RATING HISTORY IS PRINTED STRAIGHT FROM THE IN-MEMORY
040500*  TABLE, WHICH IS IN RATING-MASTER FILE ORDER SINCE IT WAS
040600*  LOADED BY A STRAIGHT SEQUENTIAL READ AT PROGRAM START.
040700 2400-PRINT-RATING-HISTORY.
040800     PERFORM 2410-PRINT-ONE-HISTORY-LINE
040900        THRU 2410-EXIT
041000       VARYING WS-RAT-IX FROM 1 BY 1
041100         UNTIL WS-RAT-IX > WS-RAT-TBL-CNT.
041200 2400-EXIT.
041300     EXIT.
041400
041500 2410-PRINT-ONE-HISTORY-LINE.
041600     IF RT-RATING-USER-ID (WS-RAT-IX) = PRF-USER-ID
041700        MOVE RT-RATING-ID (WS-RAT-IX)       TO HST-RATING-ID
041800        MOVE RT-RATING-MEDIA-ID (WS-RAT-IX) TO HST-MEDIA-ID
041900        MOVE RT-RATING-STAR-VALUE (WS-RAT-IX)
042000                                             TO HST-STAR-VALUE
042100        MOVE RT-RATING-CREATED-AT (WS-RAT-IX)
042200                                             TO HST-CREATED-AT
042300        MOVE RT-RATING-COMMENT-CONFIRMED (WS-RAT-IX)
042400                                             TO HST-CONFIRMED
042500        WRITE PRF-RPT-REC                    FROM HST-DETAIL-LINE
042600     END-IF.
042700 2410-EXIT.
042800     EXIT.
042900
043000 3000-END-PROGRAM.
043100     CLOSE MEDIA-MASTER
043200     CLOSE PRFBLD-TRANS
043300     CLOSE PRFBLD-RPT.
043400 3000-EXIT.
043500     EXIT.
043600
043700 END PROGRAM PRFBLD.
