000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MEDFAV.
000300 AUTHOR. S L KOVACS.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - CATALOGUE APPLICATIONS.
000500 DATE-WRITTEN. 06/09/97.
000600 DATE-COMPILED.
000700 SECURITY. UNRESTRICTED - CATALOGUE BROWSE FUNCTION.
000800
000900*============================================================
001000*  MEDFAV  -  FAVOURITE LEDGER MAINTENANCE AND LISTING
001100*  ONE TRANSACTION FILE DRIVES FOUR REQUEST SHAPES, EACH
001200*  KEYED OFF MFT-ACTION-CODE, THE SAME WAY ONE MENU PROGRAM
001300*  IN THIS SHOP HAS ALWAYS SERVED SEVERAL OPERATOR REQUESTS:
001400*    F = ADD A FAVOURITE (USER,MEDIA) ROW
001500*    U = REMOVE A FAVOURITE (USER,MEDIA) ROW
001600*    C = COUNT HOW MANY USERS FAVOURITED ONE MEDIA ITEM
001700*    L = LIST A USER'S FAVOURITE MEDIA (RATING AVERAGES
001800*        INCLUDED) - THIS IS ALSO HOW THE PROFILE PROGRAM'S
001900*        "FAVOURITE MEDIA" REQUEST IS SATISFIED; IT IS SIMPLY
002000*        A RE-RUN OF THIS PROGRAM FOR THE REQUESTED USER.
002100*------------------------------------------------------------
002200*  CHANGE LOG
002300*------------------------------------------------------------
002400*  06/09/97  SLK  0158  ORIGINAL PROGRAM - ADD/REMOVE ONLY.
002500*  02/14/98  SLK  0198  COUNT REQUEST (C) ADDED FOR THE
002600*                       CATALOGUE POPULARITY SCREEN.
002700*  03/02/98  RJF  0203  FAVORITE-LEDGER RECORD LAYOUT MOVED TO
002800*                       ITS OWN COPYBOOK - THIS PROGRAM AND
002900*                       MEDSCH BOTH NEEDED IT.
003000*  08/19/99  SLK  0266  Y2K REVIEW - NO DATE FIELDS ON THE
003100*                       LEDGER RECORD.  NO CHANGE REQUIRED.
003200*  04/02/03  TDH  0318  LIST REQUEST (L) ADDED - PULLS RATING
003300*                       AVERAGES THE SAME WAY MEDSCH DOES, SO
003400*                       THE PROFILE PROGRAM CAN RE-RUN THIS
003500*                       ONE INSTEAD OF DUPLICATING THE LOGIC.
003600*  06/23/04  TDH  0330  RATING TABLE CAPACITY RAISED TO 9999
003700*                       ROWS TO MATCH THE OTHER RATING
003800*                       PROGRAMS - SEE RATTBL COPYBOOK.
003900*============================================================
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MEDIA-MASTER      ASSIGN TO "MEDMAST"
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE    IS RANDOM
005100            RELATIVE KEY   IS WS-MEDIA-RRN
005200            FILE STATUS    IS WS-MEDMAST-STATUS.
005300
005400     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS    IS WS-RATMAST-STATUS.
005700
005800     SELECT FAVORITE-LEDGER   ASSIGN TO "FAVLEDG"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS    IS WS-FAVLEDG-STATUS.
006100
006200     SELECT FAVORITE-LEDGER-NEW ASSIGN TO "FAVLEDGN"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS    IS WS-FAVLEDGN-STATUS.
006500
006600     SELECT MEDFAV-TRANS      ASSIGN TO "MEDFAVIN"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS    IS WS-TRANS-STATUS.
006900
007000     SELECT MEDFAV-RPT        ASSIGN TO "MEDFAVRPT"
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS    IS WS-RPT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  MEDIA-MASTER.
007700 COPY MEDMAST.
007800
007900 FD  RATING-MASTER
008000     RECORD CONTAINS 701 CHARACTERS.
008100 COPY RATMAST.
008200
008300 FD  FAVORITE-LEDGER
008400     RECORD CONTAINS 23 CHARACTERS.
008500 COPY FAVLEDG.
008600
008700 FD  FAVORITE-LEDGER-NEW
008800     RECORD CONTAINS 23 CHARACTERS.
008900 01  FAVN-REC.
009000     05  FAVN-USER-ID                 PIC 9(09).
009100     05  FAVN-MEDIA-ID                PIC 9(09).
009200     05  FILLER                       PIC X(05).
009300
009400 FD  MEDFAV-TRANS
009500     RECORD CONTAINS 24 CHARACTERS.
009600 01  MFT-TRANS-REC.
009700     05  MFT-ACTION-CODE              PIC X(01).
009800     05  MFT-USER-ID                  PIC 9(09).
009900     05  MFT-MEDIA-ID                 PIC 9(09).
010000     05  FILLER                       PIC X(05).
010100
010200 FD  MEDFAV-RPT
010300     RECORD CONTAINS 80 CHARACTERS.
010400 01  MFT-RPT-REC                      PIC X(80).
010500 COPY MEDDTL.
010600
010700 WORKING-STORAGE SECTION.
010800 77  WS-MEDMAST-STATUS                PIC X(02)  VALUE SPACES.
010900 77  WS-RATMAST-STATUS                PIC X(02)  VALUE SPACES.
011000 77  WS-FAVLEDG-STATUS                PIC X(02)  VALUE SPACES.
011100 77  WS-FAVLEDGN-STATUS               PIC X(02)  VALUE SPACES.
011200 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
011300 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
011400
011500 77  WS-MEDIA-RRN                     PIC 9(09)  COMP
011600                                       VALUE ZEROES.
011700 77  WS-RAT-IX                        PIC 9(04)  COMP
011800                                       VALUE ZEROES.
011900 77  WS-COUNT-RESULT                  PIC 9(09)  COMP
012000                                       VALUE ZEROES.
012100
012200 COPY RATTBL.
012300
012400 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
012500 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012600                                       PIC X(08).
012700 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
012800 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012900                                       PIC 9999/99/99.
013000
013100 01  WS-AVERAGE-WORK.
013200     05  WS-RATING-SUM                PIC 9(09)  COMP
013300                                       VALUE ZEROES.
013400     05  WS-RATING-CNT                PIC 9(09)  COMP
013500                                       VALUE ZEROES.
013600     05  WS-AVERAGE-RATING            PIC 9(01)V9(04)
013700                                       VALUE ZEROES.
013800     05  WS-AVERAGE-RATING-X REDEFINES WS-AVERAGE-RATING
013900                                       PIC X(05).
014000     05  FILLER                       PIC X(05)  VALUE SPACES.
014100
014200 01  WS-SWITCHES.
014300     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
014400         88  SW-EOF-TRANS                         VALUE "Y".
014500     05  WS-EOF-LEDGER                PIC X(01)  VALUE "N".
014600         88  SW-EOF-LEDGER                        VALUE "Y".
014700     05  WS-EOF-RATMAST                PIC X(01)  VALUE "N".
014800         88  SW-EOF-RATMAST                        VALUE "Y".
014900     05  WS-PAIR-FOUND                PIC X(01)  VALUE "N".
015000         88  SW-PAIR-FOUND                        VALUE "Y".
015100     05  FILLER                       PIC X(05)  VALUE SPACES.
015200
015300 01  MFT-DETAIL-LINE.
015400     05  MFT-DET-ACTION                PIC X(10)  VALUE SPACES.
015500     05  FILLER                       PIC X(02)  VALUE SPACES.
015600     05  MFT-DET-USER-ID               PIC Z(8)9  VALUE ZEROES.
015700     05  FILLER                       PIC X(02)  VALUE SPACES.
015800     05  MFT-DET-MEDIA-ID              PIC Z(8)9  VALUE ZEROES.
015900     05  FILLER                       PIC X(02)  VALUE SPACES.
016000     05  MFT-DET-COUNT                 PIC Z(8)9  VALUE ZEROES.
016100     05  FILLER                       PIC X(33)  VALUE SPACES.
016200
016300 PROCEDURE DIVISION.
016400 DECLARATIVES.
016500 FILE-HANDLER SECTION.
016600     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
016700 MEDMAST-STATUS-CHECK.
016800     DISPLAY "MEDFAV - MEDIA-MASTER I/O ERROR, STATUS ["
016900             WS-MEDMAST-STATUS "]."
017000     MOVE WS-MEDMAST-STATUS           TO RETURN-CODE.
017100 END DECLARATIVES.
017200
017300 0000-MAIN-PARAGRAPH.
017400     PERFORM 1000-START-PROGRAM
017500        THRU 1000-EXIT
017600
017700     PERFORM 2000-PROCESS-TRANSACTIONS
017800        THRU 2000-EXIT
017900       UNTIL SW-EOF-TRANS
018000
018100     PERFORM 3000-END-PROGRAM
018200        THRU 3000-EXIT
018300
018400     STOP RUN.
018500
018600 1000-START-PROGRAM.
018700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
018800     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
018900
019000     OPEN INPUT MEDIA-MASTER
019100     OPEN INPUT RATING-MASTER
019200     OPEN INPUT MEDFAV-TRANS
019300     OPEN OUTPUT MEDFAV-RPT
019400
019500     PERFORM 3500-LOAD-RATING-TABLE
019600        THRU 3500-EXIT
019700
019800     CLOSE RATING-MASTER.
019900 1000-EXIT.
020000     EXIT.
020100
020200 3500-LOAD-RATING-TABLE.
020300     MOVE ZEROES                      TO WS-RAT-TBL-CNT
020400     PERFORM 3510-LOAD-ONE-RATING
020500        THRU 3510-EXIT
020600       UNTIL SW-EOF-RATMAST.
020700 3500-EXIT.
020800     EXIT.
020900
021000 3510-LOAD-ONE-RATING.
021100     READ RATING-MASTER
021200         AT END
021300             SET SW-EOF-RATMAST        TO TRUE
021400         NOT AT END
021500             ADD 1                    TO WS-RAT-TBL-CNT
021600             MOVE RATING-REC           TO RATING-TABLE
021700                                          (WS-RAT-TBL-CNT)
021800     END-READ.
021900 3510-EXIT.
022000     EXIT.
022100
022200 2000-PROCESS-TRANSACTIONS.
022300     READ MEDFAV-TRANS
022400         AT END
022500             SET SW-EOF-TRANS         TO TRUE
022600         NOT AT END
022700             EVALUATE MFT-ACTION-CODE
022800                 WHEN "F"
022900                     PERFORM 2100-APPLY-FAVOURITE
023000                        THRU 2100-EXIT
023100                 WHEN "U"
023200                     PERFORM 2200-APPLY-UNFAVOURITE
023300                        THRU 2200-EXIT
023400                 WHEN "C"
023500                     PERFORM 2300-COUNT-FAVOURITES
023600                        THRU 2300-EXIT
023700                 WHEN "L"
023800                     PERFORM 3100-SCAN-LEDGER-FOR-USER
023900                        THRU 3100-EXIT
024000                 WHEN OTHER
024100                     MOVE "BAD ACTION"  TO MFT-DET-ACTION
024200                     WRITE MFT-RPT-REC  FROM MFT-DETAIL-LINE
024300             END-EVALUATE
024400     END-READ.
024500 2000-EXIT.
024600     EXIT.
024700
024800*  A SECOND FAVOURITE FOR A PAIR ALREADY ON THE LEDGER IS
024900*  REJECTED - THE LEDGER IS APPEND-ONLY SO THE WHOLE FILE
025000*  MUST BE SCANNED FIRST TO RULE OUT A DUPLICATE.
025100 2100-APPLY-FAVOURITE.
025200     PERFORM 2110-SCAN-FOR-PAIR
025300        THRU 2110-EXIT
025400
025500     IF SW-PAIR-FOUND
025600        MOVE "REJECTED"               TO MFT-DET-ACTION
025700     ELSE
025800        OPEN EXTEND FAVORITE-LEDGER
025900        MOVE MFT-USER-ID              TO FAV-USER-ID
026000        MOVE MFT-MEDIA-ID             TO FAV-MEDIA-ID
026100        WRITE FAVORITE-REC
026200        CLOSE FAVORITE-LEDGER
026300        MOVE "FAVOURITED"             TO MFT-DET-ACTION
026400     END-IF
026500
026600     MOVE MFT-USER-ID                 TO MFT-DET-USER-ID
026700     MOVE MFT-MEDIA-ID                TO MFT-DET-MEDIA-ID
026800     WRITE MFT-RPT-REC                 FROM MFT-DETAIL-LINE.
026900 2100-EXIT.
027000     EXIT.
027100
027200 2110-SCAN-FOR-PAIR.
027300     MOVE "N"                         TO WS-PAIR-FOUND
027400     MOVE "N"                         TO WS-EOF-LEDGER
027500     OPEN INPUT FAVORITE-LEDGER
027600     PERFORM 2115-READ-ONE-PAIR-ROW
027700        THRU 2115-EXIT
027800       UNTIL SW-EOF-LEDGER
027900          OR SW-PAIR-FOUND
028000     CLOSE FAVORITE-LEDGER.
028100 2110-EXIT.
028200     EXIT.
028300
028400 2115-READ-ONE-PAIR-ROW.
028500     READ FAVORITE-LEDGER
028600         AT END
028700             SET SW-EOF-LEDGER         TO TRUE
028800         NOT AT END
028900             IF FAV-USER-ID = MFT-USER-ID
029000                AND FAV-MEDIA-ID = MFT-MEDIA-ID
029100                MOVE "Y"               TO WS-PAIR-FOUND
029200             END-IF
029300     END-READ.
029400 2115-EXIT.
029500     EXIT.
029600
029700*  REMOVING A ROW MEANS COPYING EVERY OTHER ROW TO A NEW
029800*  VERSION OF THE LEDGER - THE NIGHTLY JCL SWAPS THE NEW
029900*  VERSION BACK OVER FAVLEDG ONCE THIS PROGRAM ENDS.
030000 2200-APPLY-UNFAVOURITE.
030100     PERFORM 2110-SCAN-FOR-PAIR
030200        THRU 2110-EXIT
030300
030400     IF SW-PAIR-FOUND
030500        PERFORM 2210-REWRITE-LEDGER-WITHOUT-PAIR
030600           THRU 2210-EXIT
030700        MOVE "UNFAVOURITED"           TO MFT-DET-ACTION
030800     ELSE
030900        MOVE "REJECTED"               TO MFT-DET-ACTION
031000     END-IF
031100
031200     MOVE MFT-USER-ID                 TO MFT-DET-USER-ID
031300     MOVE MFT-MEDIA-ID                TO MFT-DET-MEDIA-ID
031400     WRITE MFT-RPT-REC                 FROM MFT-DETAIL-LINE.
031500 2200-EXIT.
031600     EXIT.
031700
031800 2210-REWRITE-LEDGER-WITHOUT-PAIR.
031900     MOVE "N"                         TO WS-EOF-LEDGER
032000     OPEN INPUT FAVORITE-LEDGER
032100     OPEN OUTPUT FAVORITE-LEDGER-NEW
032200     PERFORM 2215-COPY-ONE-LEDGER-ROW
032300        THRU 2215-EXIT
032400       UNTIL SW-EOF-LEDGER
032500     CLOSE FAVORITE-LEDGER
032600     CLOSE FAVORITE-LEDGER-NEW.
032700 2210-EXIT.
032800     EXIT.
032900
033000 2215-COPY-ONE-LEDGER-ROW.
033100     READ FAVORITE-LEDGER
033200         AT END
033300             SET SW-EOF-LEDGER         TO TRUE
033400         NOT AT END
033500             IF FAV-USER-ID NOT = MFT-USER-ID
033600                OR FAV-MEDIA-ID NOT = MFT-MEDIA-ID
033700                MOVE FAV-USER-ID       TO FAVN-USER-ID
033800                MOVE FAV-MEDIA-ID      TO FAVN-MEDIA-ID
033900                WRITE FAVN-REC
034000             END-IF
034100     END-READ.
034200 2215-EXIT.
034300     EXIT.
034400
034500 2300-COUNT-FAVOURITES.
034600     MOVE ZEROES                      TO WS-COUNT-RESULT
034700     MOVE "N"                         TO WS-EOF-LEDGER
034800     OPEN INPUT FAVORITE-LEDGER
034900     PERFORM 2310-TALLY-ONE-LEDGER-ROW
035000        THRU 2310-EXIT
035100       UNTIL SW-EOF-LEDGER
035200     CLOSE FAVORITE-LEDGER
035300
035400     MOVE "COUNT"                     TO MFT-DET-ACTION
035500     MOVE MFT-MEDIA-ID                TO MFT-DET-MEDIA-ID
035600     MOVE ZEROES                      TO MFT-DET-USER-ID
035700     MOVE WS-COUNT-RESULT             TO MFT-DET-COUNT
035800     WRITE MFT-RPT-REC                 FROM MFT-DETAIL-LINE.
035900 2300-EXIT.
036000     EXIT.
036100
036200 2310-TALLY-ONE-LEDGER-ROW.
036300     READ FAVORITE-LEDGER
036400         AT END
036500             SET SW-EOF-LEDGER         TO TRUE
036600         NOT AT END
036700             IF FAV-MEDIA-ID = MFT-MEDIA-ID
036800                ADD 1                 TO WS-COUNT-RESULT
036900             END-IF
037000     END-READ.
037100 2310-EXIT.
037200     EXIT.
037300
037400*  LISTS A USER'S FAVOURITE MEDIA IN LEDGER-SCAN ORDER, WITH
037500*  EACH ITEM'S RATING AVERAGE AND COUNT - THE SAME ROW SHAPE
037600*  MEDSCH PRINTS FOR A SEARCH REQUEST.
037700 3100-SCAN-LEDGER-FOR-USER.
037800     MOVE "N"                         TO WS-EOF-LEDGER
037900     OPEN INPUT FAVORITE-LEDGER
038000     PERFORM 3110-LIST-ONE-LEDGER-ROW
038100        THRU 3110-EXIT
038200       UNTIL SW-EOF-LEDGER
038300     CLOSE FAVORITE-LEDGER.
038400 3100-EXIT.
038500     EXIT.
038600
038700 3110-LIST-ONE-LEDGER-ROW.
038800     READ FAVORITE-LEDGER
038900         AT END
039000             SET SW-EOF-LEDGER         TO TRUE
039100         NOT AT END
039200             IF FAV-USER-ID = MFT-USER-ID
039300                MOVE FAV-MEDIA-ID      TO WS-MEDIA-RRN
039400                READ MEDIA-MASTER
039500                    INVALID KEY
039600                        CONTINUE
039700                    NOT INVALID KEY
039800                        PERFORM 3200-PRINT-DETAIL
039900                           THRU 3200-EXIT
040000                END-READ
040100             END-IF
040200     END-READ.
040300 3110-EXIT.
040400     EXIT.
040500
040600*  THE LIST REQUEST PRINTS THE SAME MEDIA-DETAILS ROW SHAPE
040700*  MEDSCH AND MEDREC PRINT, NOT THE ACTION/USER-ID/MEDIA-ID/
040800*  COUNT LINE THE F/U/C REQUESTS USE - THE PROFILE PROGRAM'S
040900*  "FAVOURITE MEDIA" RE-RUN OF THIS REQUEST NEEDS THE TITLE
041000*  AND AVERAGE, NOT JUST THE PAIR OF IDS.
041100 3200-PRINT-DETAIL.
041200     PERFORM 3210-COMPUTE-AVERAGE
041300        THRU 3210-EXIT
041400
041500     MOVE MEDIA-ID                    TO MD-PR-MEDIA-ID
041600     MOVE MEDIA-TITLE                 TO MD-PR-TITLE
041700     MOVE WS-AVERAGE-RATING           TO MD-PR-AVG-RATING
041800     MOVE WS-RATING-CNT               TO MD-PR-RATING-COUNT
041900     MOVE "Y"                         TO MD-PR-FAVORITE
042000     WRITE MFT-RPT-REC                 FROM MD-PRINT-LINE.
042100 3200-EXIT.
042200     EXIT.
042300
042400 3210-COMPUTE-AVERAGE.
042500     MOVE ZEROES                      TO WS-RATING-SUM
042600                                          WS-RATING-CNT
042700                                          WS-AVERAGE-RATING
042800
042900     PERFORM 3215-ACCUMULATE-ONE-RATING
043000        THRU 3215-EXIT
043100       VARYING WS-RAT-IX FROM 1 BY 1
043200         UNTIL WS-RAT-IX > WS-RAT-TBL-CNT
043300
043400     IF WS-RATING-CNT > ZEROES
043500        DIVIDE WS-RATING-SUM BY WS-RATING-CNT
043600          GIVING WS-AVERAGE-RATING ROUNDED
043700     END-IF.
043800 3210-EXIT.
043900     EXIT.
044000
044100 3215-ACCUMULATE-ONE-RATING.
044200     IF RT-RATING-MEDIA-ID (WS-RAT-IX) = FAV-MEDIA-ID
044300        ADD RT-RATING-STAR-VALUE (WS-RAT-IX) TO WS-RATING-SUM
044400        ADD 1                        TO WS-RATING-CNT
044500     END-IF.
044600 3215-EXIT.
044700     EXIT.
044800
044900 3000-END-PROGRAM.
045000     CLOSE MEDIA-MASTER
045100     CLOSE MEDFAV-TRANS
045200     CLOSE MEDFAV-RPT.
045300 3000-EXIT.
045400     EXIT.
045500
045600 END PROGRAM MEDFAV.
