000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RATCRT.
000300 AUTHOR. R J FENWICK.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - RATING APPLICATIONS.
000500 DATE-WRITTEN. 05/20/97.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - RATING MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  RATCRT  -  RATING CREATE
001100*  READS THE RATING-SUBMIT TRANSACTION FILE.  A TRANSACTION
001200*  FOR A MEDIA-ID NOT ON THE CATALOGUE IS REJECTED.  A
001300*  SECOND RATING FROM THE SAME USER FOR THE SAME MEDIA ITEM
001400*  IS REJECTED AS A DUPLICATE - ONE RATING PER USER PER
001500*  MEDIA ITEM IS THE HOUSE RULE.  A SURVIVING TRANSACTION IS
001600*  ASSIGNED THE NEXT RATING-ID AND APPENDED TO RATING-MASTER.
001700*------------------------------------------------------------
001800*  CHANGE LOG
001900*------------------------------------------------------------
002000*  05/20/97  RJF  0151  ORIGINAL PROGRAM.
002100*  08/19/99  SLK  0266  Y2K REVIEW - RATING-CREATED-AT ALREADY
002200*                       CARRIED AS CCYYMMDD.  NO CHANGE MADE.
002300*  01/11/01  TDH  0288  RATING-COMMENT-CONFIRMED FORCED TO "N"
002400*                       ON EVERY NEW RATING - A COMMENT IS NOT
002500*                       PUBLISHED UNTIL CONFIRMED SEPARATELY.
002600*  06/23/04  TDH  0330  NEXT-RATING-ID SCAN AND DUPLICATE CHECK
002700*                       BOTH WIDENED TO THE FULL LIKE-LEDGER
002800*                       LAYOUT (RECORD GREW WHEN LIKE LEDGER
002900*                       CAPACITY WAS RAISED TO 50).
003000*  03/02/07  RJF  0374  NEXT-RATING-ID SCAN NOW LOADS THE
003100*                       IN-MEMORY RATING TABLE IN THE SAME PASS
003200*                       (SEE RATTBL COPYBOOK) - THE DUPLICATE
003300*                       CHECK SEARCHES THE TABLE INSTEAD OF
003400*                       REOPENING RATING-MASTER PER TRANSACTION.
003500*============================================================
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT MEDIA-MASTER    ASSIGN TO "MEDMAST"
004500            ORGANIZATION IS RELATIVE
004600            ACCESS MODE   IS RANDOM
004700            RELATIVE KEY  IS WS-MEDIA-RRN
004800            FILE STATUS   IS WS-MEDMAST-STATUS.
004900
005000     SELECT RATING-MASTER   ASSIGN TO "RATMAST"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS   IS WS-RATMAST-STATUS.
005300
005400     SELECT RATCRT-TRANS    ASSIGN TO "RATCRTIN"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS   IS WS-TRANS-STATUS.
005700
005800     SELECT RATCRT-RPT      ASSIGN TO "RATCRTRPT"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS WS-RPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MEDIA-MASTER.
006500 COPY MEDMAST.
006600
006700 FD  RATING-MASTER
006800     RECORD CONTAINS 701 CHARACTERS.
006900 COPY RATMAST.
007000
007100 FD  RATCRT-TRANS
007200     RECORD CONTAINS 224 CHARACTERS.
007300 01  RCT-TRANS-REC.
007400     05  RCT-MEDIA-ID                  PIC 9(09).
007500     05  RCT-USER-ID                   PIC 9(09).
007600     05  RCT-STAR-VALUE                PIC 9(01).
007700     05  RCT-COMMENT                   PIC X(200).
007800     05  FILLER                        PIC X(05).
007900
008000 FD  RATCRT-RPT
008100     RECORD CONTAINS 80 CHARACTERS.
008200 01  RCT-RPT-REC                       PIC X(80).
008300
008400 WORKING-STORAGE SECTION.
008500 77  WS-MEDMAST-STATUS                 PIC X(02)  VALUE SPACES.
008600 77  WS-RATMAST-STATUS                 PIC X(02)  VALUE SPACES.
008700 77  WS-TRANS-STATUS                   PIC X(02)  VALUE SPACES.
008800 77  WS-RPT-STATUS                     PIC X(02)  VALUE SPACES.
008900
009000 77  WS-MEDIA-RRN                      PIC 9(09)  COMP
009100                                        VALUE ZEROES.
009200 77  WS-NEXT-RATING-ID                 PIC 9(09)  COMP
009300                                        VALUE ZEROES.
009400 77  WS-TRANS-READ-CNT                 PIC 9(07)  COMP
009500                                        VALUE ZEROES.
009600 77  WS-ACCEPTED-CNT                   PIC 9(07)  COMP
009700                                        VALUE ZEROES.
009800 77  WS-REJECTED-CNT                   PIC 9(07)  COMP
009900                                        VALUE ZEROES.
010000
010100 COPY RATTBL.
010200
010300 01  WS-RATING-ID-PRINT-AREA.
010400     05  WS-RATING-ID-PRINT            PIC 9(09)  VALUE ZEROES.
010500 01  WS-RATING-ID-PRINT-X REDEFINES WS-RATING-ID-PRINT-AREA
010600                                        PIC X(09).
010700
010800 01  WS-RUN-DATE                       PIC 9(08)  VALUE ZEROES.
010900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
011000                                        PIC X(08).
011100 01  WS-RUN-DATE-EDT                   PIC 9999B99B99 VALUE ZEROES.
011200 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
011300                                        PIC 9999/99/99.
011400
011500 01  WS-SWITCHES.
011600     05  WS-EOF-TRANS                  PIC X(01)  VALUE "N".
011700         88  SW-EOF-TRANS                         VALUE "Y".
011800     05  WS-EOF-RATMAST                 PIC X(01)  VALUE "N".
011900         88  SW-EOF-RATMAST                        VALUE "Y".
012000     05  WS-MEDIA-FOUND                 PIC X(01)  VALUE "N".
012100         88  SW-MEDIA-FOUND                        VALUE "Y".
012200     05  WS-DUPLICATE-FOUND             PIC X(01)  VALUE "N".
012300         88  SW-DUPLICATE-FOUND                    VALUE "Y".
012400     05  FILLER                         PIC X(05)  VALUE SPACES.
012500
012600 01  RCT-DETAIL-LINE.
012700     05  RCT-DET-ACTION                 PIC X(10)  VALUE SPACES.
012800     05  FILLER                         PIC X(02)  VALUE SPACES.
012900     05  RCT-DET-RATING-ID              PIC Z(8)9  VALUE ZEROES.
013000     05  FILLER                         PIC X(02)  VALUE SPACES.
013100     05  RCT-DET-MEDIA-ID               PIC Z(8)9  VALUE ZEROES.
013200     05  FILLER                         PIC X(02)  VALUE SPACES.
013300     05  RCT-DET-USER-ID                PIC Z(8)9  VALUE ZEROES.
013400     05  FILLER                         PIC X(23)  VALUE SPACES.
013500
013600 01  RCT-TOTAL-LINE.
013700     05  FILLER                         PIC X(17)
013800                                         VALUE "TRANSACTIONS READ".
013900     05  RCT-TOT-READ                   PIC ZZZZZZ9 VALUE ZEROES.
014000     05  FILLER                         PIC X(02)  VALUE SPACES.
014100     05  FILLER                         PIC X(08)  VALUE "ACCEPTED".
014200     05  RCT-TOT-ACCEPTED               PIC ZZZZZZ9 VALUE ZEROES.
014300     05  FILLER                         PIC X(02)  VALUE SPACES.
014400     05  FILLER                         PIC X(08)  VALUE "REJECTED".
014500     05  RCT-TOT-REJECTED               PIC ZZZZZZ9 VALUE ZEROES.
014600     05  FILLER                         PIC X(13)  VALUE SPACES.
014700
014800 PROCEDURE DIVISION.
014900 DECLARATIVES.
015000 FILE-HANDLER SECTION.
015100     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
015200 MEDMAST-STATUS-CHECK.
015300     DISPLAY "RATCRT - MEDIA-MASTER I/O ERROR, STATUS ["
015400             WS-MEDMAST-STATUS "]."
015500     MOVE WS-MEDMAST-STATUS             TO RETURN-CODE.
015600 END DECLARATIVES.
015700
015800 0000-MAIN-PARAGRAPH.
015900     PERFORM 1000-START-PROGRAM
016000        THRU 1000-EXIT
016100
016200     PERFORM 2000-PROCESS-TRANSACTIONS
016300        THRU 2000-EXIT
016400       UNTIL SW-EOF-TRANS
016500
016600     PERFORM 3000-END-PROGRAM
016700        THRU 3000-EXIT
016800
016900     STOP RUN.
017000
017100 1000-START-PROGRAM.
017200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017300     MOVE WS-RUN-DATE                   TO WS-RUN-DATE-EDT
017400
017500     OPEN INPUT MEDIA-MASTER
017600     OPEN INPUT RATCRT-TRANS
017700     OPEN OUTPUT RATCRT-RPT
017800
017900     PERFORM 1100-FIND-NEXT-RATING-ID
018000        THRU 1100-EXIT.
018100 1000-EXIT.
018200     EXIT.
018300
018400*  THE RATING MASTER CARRIES NO CONTROL FILE OF ITS OWN - THE
018500*  HIGHEST RATING-ID ON THE MASTER IS FOUND WHILE THE WHOLE
018600*  FILE IS LOADED INTO THE RATING TABLE, ONE SEQUENTIAL PASS
018700*  SERVING BOTH JOBS.  THE DUPLICATE CHECK AND EVERY NEW ROW
018800*  ADDED THIS RUN THEN WORK AGAINST THE TABLE, NOT THE FILE.
018900*  PROGRAM USES FOR MEDIA-ID.
019000 1100-FIND-NEXT-RATING-ID.
019100     MOVE ZEROES                        TO WS-NEXT-RATING-ID
019200                                           WS-RAT-TBL-CNT
019300     MOVE "N"                           TO WS-EOF-RATMAST
019400     OPEN INPUT RATING-MASTER
019500     PERFORM 1110-READ-RATING-MASTER-NEXT
019600        THRU 1110-EXIT
019700       UNTIL SW-EOF-RATMAST
019800     CLOSE RATING-MASTER
019900     ADD 1                              TO WS-NEXT-RATING-ID.
020000 1100-EXIT.
020100     EXIT.
020200
020300 1110-READ-RATING-MASTER-NEXT.
020400     READ RATING-MASTER
020500         AT END
020600             SET SW-EOF-RATMAST          TO TRUE
020700         NOT AT END
020800             ADD 1                     TO WS-RAT-TBL-CNT
020900             MOVE RATING-REC            TO RATING-TABLE
021000                                           (WS-RAT-TBL-CNT)
021100             IF RATING-ID > WS-NEXT-RATING-ID
021200                MOVE RATING-ID           TO WS-NEXT-RATING-ID
021300             END-IF
021400     END-READ.
021500 1110-EXIT.
021600     EXIT.
021700
021800 2000-PROCESS-TRANSACTIONS.
021900     READ RATCRT-TRANS
022000         AT END
022100             SET SW-EOF-TRANS            TO TRUE
022200         NOT AT END
022300             ADD 1                       TO WS-TRANS-READ-CNT
022400             PERFORM 2100-VALIDATE-MEDIA-EXISTS
022500                THRU 2100-EXIT
022600
022700             IF SW-MEDIA-FOUND
022800                PERFORM 2200-CHECK-DUPLICATE
022900                   THRU 2200-EXIT
023000                IF SW-DUPLICATE-FOUND
023100                   ADD 1                 TO WS-REJECTED-CNT
023200                   MOVE "DUPLICATE"      TO RCT-DET-ACTION
023300                   MOVE RCT-MEDIA-ID     TO RCT-DET-MEDIA-ID
023400                   MOVE RCT-USER-ID      TO RCT-DET-USER-ID
023500                   MOVE ZEROES           TO RCT-DET-RATING-ID
023600                   WRITE RCT-RPT-REC     FROM RCT-DETAIL-LINE
023700                ELSE
023800                   PERFORM 2300-ASSIGN-AND-WRITE
023900                      THRU 2300-EXIT
024000                END-IF
024100             ELSE
024200                ADD 1                    TO WS-REJECTED-CNT
024300                MOVE "NO MEDIA"          TO RCT-DET-ACTION
024400                MOVE RCT-MEDIA-ID        TO RCT-DET-MEDIA-ID
024500                MOVE RCT-USER-ID         TO RCT-DET-USER-ID
024600                MOVE ZEROES              TO RCT-DET-RATING-ID
024700                WRITE RCT-RPT-REC        FROM RCT-DETAIL-LINE
024800             END-IF
024900     END-READ.
025000 2000-EXIT.
025100     EXIT.
025200
025300 2100-VALIDATE-MEDIA-EXISTS.
025400     MOVE RCT-MEDIA-ID                  TO WS-MEDIA-RRN
025500     READ MEDIA-MASTER
025600         INVALID KEY
025700             MOVE "N"                    TO WS-MEDIA-FOUND
025800         NOT INVALID KEY
025900             MOVE "Y"                    TO WS-MEDIA-FOUND
026000     END-READ.
026100 2100-EXIT.
026200     EXIT.
026300
026400*  ONE RATING PER USER PER MEDIA ITEM IS ENFORCED AGAINST THE
026500*  IN-MEMORY TABLE, NOT THE FILE - A PLAIN SEQUENTIAL SEARCH,
026600*  SINCE THE TABLE IS KEPT IN RATING-ID ORDER, NOT MEDIA-ID/
026700*  USER-ID ORDER (SEE RATTBL COPYBOOK).
026800 2200-CHECK-DUPLICATE.
026900     MOVE "N"                           TO WS-DUPLICATE-FOUND
027000     SET IDX-RAT-TBL                    TO 1
027100     SEARCH RATING-TABLE
027200         AT END
027300             CONTINUE
027400         WHEN RT-RATING-MEDIA-ID (IDX-RAT-TBL) = RCT-MEDIA-ID
027500              AND RT-RATING-USER-ID (IDX-RAT-TBL) = RCT-USER-ID
027600             MOVE "Y"                    TO WS-DUPLICATE-FOUND
027700     END-SEARCH.
027800 2200-EXIT.
027900     EXIT.
028000
028100 2300-ASSIGN-AND-WRITE.
028200     MOVE WS-NEXT-RATING-ID              TO RATING-ID
028300     MOVE RCT-MEDIA-ID                   TO RATING-MEDIA-ID
028400     MOVE RCT-USER-ID                    TO RATING-USER-ID
028500     MOVE RCT-STAR-VALUE                 TO RATING-STAR-VALUE
028600     MOVE RCT-COMMENT                    TO RATING-COMMENT
028700     MOVE "N"                            TO RATING-COMMENT-CONFIRMED
028800     MOVE WS-RUN-DATE                    TO RATING-CREATED-AT
028900     MOVE ZEROES                         TO RATING-LIKE-COUNT
029000     MOVE SPACES                         TO RATING-LIKE-LEDGER
029100
029200     OPEN EXTEND RATING-MASTER
029300     WRITE RATING-REC
029400     CLOSE RATING-MASTER
029500
029600     ADD 1                               TO WS-RAT-TBL-CNT
029700     MOVE RATING-REC                     TO RATING-TABLE
029800                                             (WS-RAT-TBL-CNT)
029900
030000     ADD 1                               TO WS-ACCEPTED-CNT
030100     ADD 1                               TO WS-NEXT-RATING-ID
030200     MOVE "RATED"                        TO RCT-DET-ACTION
030300     MOVE RATING-ID                      TO RCT-DET-RATING-ID
030400     MOVE RCT-MEDIA-ID                   TO RCT-DET-MEDIA-ID
030500     MOVE RCT-USER-ID                    TO RCT-DET-USER-ID
030600     WRITE RCT-RPT-REC                   FROM RCT-DETAIL-LINE.
030700 2300-EXIT.
030800     EXIT.
030900
031000 3000-END-PROGRAM.
031100     MOVE WS-TRANS-READ-CNT              TO RCT-TOT-READ
031200     MOVE WS-ACCEPTED-CNT                TO RCT-TOT-ACCEPTED
031300     MOVE WS-REJECTED-CNT                TO RCT-TOT-REJECTED
031400     WRITE RCT-RPT-REC                   FROM RCT-TOTAL-LINE
031500
031600     CLOSE MEDIA-MASTER
031700     CLOSE RATCRT-TRANS
031800     CLOSE RATCRT-RPT.
031900 3000-EXIT.
032000     EXIT.
032100
032200 END PROGRAM RATCRT.
