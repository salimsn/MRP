000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RATDEL.
000300 AUTHOR. R J FENWICK.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - RATING APPLICATIONS.
000500 DATE-WRITTEN. 06/09/97.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - RATING MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  RATDEL  -  RATING DELETE
001100*  READS THE RATING-REMOVE TRANSACTION FILE AND DROPS THE
001200*  MATCHING RATING-MASTER ROW, LIKE LEDGER AND ALL.  THE
001300*  REQUESTING USER MUST OWN THE RATING.  THE WHOLE MASTER IS
001400*  LOADED INTO THE IN-MEMORY RATING TABLE AT THE START OF THE
001500*  RUN; A DELETE SHIFTS THE REMAINING ROWS DOWN OVER THE
001600*  DROPPED ONE SO THE TABLE STAYS ASCENDING ON RT-RATING-ID.
001700*  THE NEW VERSION OF THE MASTER IS WRITTEN FROM THE TABLE AT
001800*  THE END OF THE RUN, THE SAME OLD/NEW SWAP THE RATING
001900*  UPDATE PROGRAM USES.
002000*------------------------------------------------------------
002100*  CHANGE LOG
002200*------------------------------------------------------------
002300*  06/09/97  RJF  0154  ORIGINAL PROGRAM.
002400*  08/19/99  SLK  0266  Y2K REVIEW - NO DATE FIELDS COMPARED
002500*                       BY THIS PROGRAM.  NO CHANGE MADE.
002600*  06/23/04  TDH  0330  NOTE ADDED - DELETING A RATING TAKES
002700*                       ITS LIKE LEDGER WITH IT; NO SEPARATE
002800*                       LIKE-LEDGER CLEANUP STEP IS NEEDED.
002900*  03/02/07  RJF  0374  RATING-ID LOOKUP CONVERTED FROM A
003000*                       PER-TRANSACTION FULL FILE SCAN TO A
003100*                       SEARCH ALL AGAINST THE IN-MEMORY
003200*                       RATING TABLE (SEE RATTBL COPYBOOK) -
003300*                       A DELETE NOW SHIFTS THE TABLE DOWN
003400*                       INSTEAD OF SKIPPING A ROW ON A FILE
003500*                       COPY PASS.
003600*============================================================
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS    IS WS-RATMAST-STATUS.
004800
004900     SELECT RATING-MASTER-NEW ASSIGN TO "RATMASTN"
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS    IS WS-RATMASTN-STATUS.
005200
005300     SELECT RATDEL-TRANS      ASSIGN TO "RATDELIN"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS    IS WS-TRANS-STATUS.
005600
005700     SELECT RATDEL-RPT        ASSIGN TO "RATDELRPT"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS    IS WS-RPT-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  RATING-MASTER
006400     RECORD CONTAINS 701 CHARACTERS.
006500 COPY RATMAST.
006600
006700 FD  RATING-MASTER-NEW
006800     RECORD CONTAINS 701 CHARACTERS.
006900 01  RATN-REC.
007000     05  RATN-ID                        PIC 9(09).
007100     05  RATN-MEDIA-ID                   PIC 9(09).
007200     05  RATN-USER-ID                    PIC 9(09).
007300     05  RATN-STAR-VALUE                  PIC 9(01).
007400     05  RATN-COMMENT                     PIC X(200).
007500     05  RATN-COMMENT-CONFIRMED          PIC X(01).
007600     05  RATN-CREATED-AT                  PIC 9(08).
007700     05  RATN-LIKE-COUNT                  PIC 9(04).
007800     05  RATN-LIKE-LEDGER.
007900         10  RATN-LIKE-USER OCCURS 50 TIMES
008000                                        PIC 9(09).
008100     05  FILLER                          PIC X(10).
008200
008300 FD  RATDEL-TRANS
008400     RECORD CONTAINS 23 CHARACTERS.
008500 01  RDT-TRANS-REC.
008600     05  RDT-RATING-ID                   PIC 9(09).
008700     05  RDT-OWNER-USER-ID                PIC 9(09).
008800     05  FILLER                           PIC X(05).
008900
009000 FD  RATDEL-RPT
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  RDT-RPT-REC                          PIC X(80).
009300
009400 WORKING-STORAGE SECTION.
009500 77  WS-RATMAST-STATUS                    PIC X(02)  VALUE SPACES.
009600 77  WS-RATMASTN-STATUS                   PIC X(02)  VALUE SPACES.
009700 77  WS-TRANS-STATUS                      PIC X(02)  VALUE SPACES.
009800 77  WS-RPT-STATUS                        PIC X(02)  VALUE SPACES.
009900
010000 77  WS-TRANS-READ-CNT                    PIC 9(07)  COMP
010100                                           VALUE ZEROES.
010200 77  WS-ACCEPTED-CNT                      PIC 9(07)  COMP
010300                                           VALUE ZEROES.
010400 77  WS-REJECTED-CNT                      PIC 9(07)  COMP
010500                                           VALUE ZEROES.
010600 77  WS-TBL-IX                            PIC 9(04)  COMP
010700                                           VALUE ZEROES.
010800 77  WS-SHIFT-IX                          PIC 9(04)  COMP
010900                                           VALUE ZEROES.
011000 77  WS-SHIFT-NEXT                        PIC 9(04)  COMP
011100                                           VALUE ZEROES.
011200
011300 COPY RATTBL.
011400
011500 01  WS-RATING-ID-PRINT-AREA.
011600     05  WS-RATING-ID-PRINT                PIC 9(09)  VALUE ZEROES.
011700     05  FILLER                             PIC X(05)  VALUE SPACES.
011800 01  WS-RATING-ID-PRINT-X REDEFINES WS-RATING-ID-PRINT-AREA
011900                                            PIC X(14).
012000
012100 01  WS-RUN-DATE                          PIC 9(08)  VALUE ZEROES.
012200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012300                                           PIC X(08).
012400 01  WS-RUN-DATE-EDT                      PIC 9999B99B99 VALUE ZEROES.
012500 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012600                                           PIC 9999/99/99.
012700
012800 01  WS-SWITCHES.
012900     05  WS-EOF-TRANS                     PIC X(01)  VALUE "N".
013000         88  SW-EOF-TRANS                             VALUE "Y".
013100     05  WS-EOF-RATMAST                     PIC X(01)  VALUE "N".
013200         88  SW-EOF-RATMAST                            VALUE "Y".
013300     05  WS-RATING-FOUND                    PIC X(01)  VALUE "N".
013400         88  SW-RATING-FOUND                           VALUE "Y".
013500     05  WS-NOT-OWNER                       PIC X(01)  VALUE "N".
013600         88  SW-NOT-OWNER                              VALUE "Y".
013700     05  FILLER                             PIC X(05)  VALUE SPACES.
013800
013900 01  RDT-DETAIL-LINE.
014000     05  RDT-DET-ACTION                     PIC X(10)  VALUE SPACES.
014100     05  FILLER                             PIC X(02)  VALUE SPACES.
014200     05  RDT-DET-RATING-ID                  PIC Z(8)9  VALUE ZEROES.
014300     05  FILLER                             PIC X(57)  VALUE SPACES.
014400
014500 01  RDT-TOTAL-LINE.
014600     05  FILLER                             PIC X(17)
014700                                             VALUE "TRANSACTIONS READ".
014800     05  RDT-TOT-READ                       PIC ZZZZZZ9 VALUE ZEROES.
014900     05  FILLER                             PIC X(02)  VALUE SPACES.
015000     05  FILLER                             PIC X(08)  VALUE "ACCEPTED".
015100     05  RDT-TOT-ACCEPTED                   PIC ZZZZZZ9 VALUE ZEROES.
015200     05  FILLER                             PIC X(02)  VALUE SPACES.
015300     05  FILLER                             PIC X(08)  VALUE "REJECTED".
015400     05  RDT-TOT-REJECTED                   PIC ZZZZZZ9 VALUE ZEROES.
015500     05  FILLER                             PIC X(13)  VALUE SPACES.
015600
015700 PROCEDURE DIVISION.
015800 0000-MAIN-PARAGRAPH.
015900     PERFORM 1000-START-PROGRAM
016000        THRU 1000-EXIT
016100
016200     PERFORM 2000-PROCESS-TRANSACTIONS
016300        THRU 2000-EXIT
016400       UNTIL SW-EOF-TRANS
016500
016600     PERFORM 3000-END-PROGRAM
016700        THRU 3000-EXIT
016800
016900     STOP RUN.
017000
017100 1000-START-PROGRAM.
017200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017300     MOVE WS-RUN-DATE                      TO WS-RUN-DATE-EDT
017400
017500     OPEN INPUT RATDEL-TRANS
017600     OPEN OUTPUT RATDEL-RPT
017700
017800     PERFORM 1100-LOAD-RATING-TABLE
017900        THRU 1100-EXIT.
018000 1000-EXIT.
018100     EXIT.
018200
018300*  RATING-MASTER IS WRITTEN IN ASCENDING RATING-ID ORDER BY
018400*  THE CREATE PROGRAM, SO A STRAIGHT SEQUENTIAL LOAD LEAVES
018500*  THE TABLE ALREADY ASCENDING ON RT-RATING-ID FOR SEARCH ALL.
018600 1100-LOAD-RATING-TABLE.
018700     MOVE ZEROES                           TO WS-RAT-TBL-CNT
018800     MOVE "N"                              TO WS-EOF-RATMAST
018900     OPEN INPUT RATING-MASTER
019000     PERFORM 1110-LOAD-ONE-RATING
019100        THRU 1110-EXIT
019200       UNTIL SW-EOF-RATMAST
019300     CLOSE RATING-MASTER.
019400 1100-EXIT.
019500     EXIT.
019600
019700 1110-LOAD-ONE-RATING.
019800     READ RATING-MASTER
019900         AT END
020000             SET SW-EOF-RATMAST             TO TRUE
020100         NOT AT END
020200             ADD 1                         TO WS-RAT-TBL-CNT
020300             MOVE RATING-REC               TO RATING-TABLE
020400                                               (WS-RAT-TBL-CNT)
020500     END-READ.
020600 1110-EXIT.
020700     EXIT.
020800
020900 2000-PROCESS-TRANSACTIONS.
021000     READ RATDEL-TRANS
021100         AT END
021200             SET SW-EOF-TRANS               TO TRUE
021300         NOT AT END
021400             ADD 1                          TO WS-TRANS-READ-CNT
021500             PERFORM 2100-FIND-RATING
021600                THRU 2100-EXIT
021700     END-READ.
021800 2000-EXIT.
021900     EXIT.
022000
022100*  THE LOOKUP IS A SEARCH ALL AGAINST THE IN-MEMORY TABLE -
022200*  THE TABLE IS KEPT ASCENDING ON RT-RATING-ID FOR EXACTLY
022300*  THIS (SEE RATTBL COPYBOOK).  NO FILE I/O HAPPENS HERE.
022400 2100-FIND-RATING.
022500     MOVE "N"                              TO WS-RATING-FOUND
022600     MOVE "N"                              TO WS-NOT-OWNER
022700
022800     SEARCH ALL RATING-TABLE
022900         WHEN RT-RATING-ID (IDX-RAT-TBL) = RDT-RATING-ID
023000             MOVE "Y"                      TO WS-RATING-FOUND
023100             PERFORM 2200-OWNERSHIP-CHECK
023200                THRU 2200-EXIT
023300             IF NOT SW-NOT-OWNER
023400                PERFORM 2300-REMOVE-RATING
023500                   THRU 2300-EXIT
023600             END-IF
023700     END-SEARCH
023800
023900     IF SW-RATING-FOUND
024000        IF SW-NOT-OWNER
024100           ADD 1                             TO WS-REJECTED-CNT
024200           MOVE "NOT OWNER"                  TO RDT-DET-ACTION
024300        ELSE
024400           ADD 1                             TO WS-ACCEPTED-CNT
024500           MOVE "DELETED"                    TO RDT-DET-ACTION
024600        END-IF
024700     ELSE
024800        ADD 1                                TO WS-REJECTED-CNT
024900        MOVE "NOT FOUND"                      TO RDT-DET-ACTION
025000     END-IF
025100
025200     MOVE RDT-RATING-ID                      TO RDT-DET-RATING-ID
025300     WRITE RDT-RPT-REC                       FROM RDT-DETAIL-LINE.
025400 2100-EXIT.
025500     EXIT.
025600
025700 2200-OWNERSHIP-CHECK.
025800     IF RT-RATING-USER-ID (IDX-RAT-TBL) NOT = RDT-OWNER-USER-ID
025900        MOVE "Y"                             TO WS-NOT-OWNER
026000     ELSE
026100        MOVE "N"                             TO WS-NOT-OWNER
026200     END-IF.
026300 2200-EXIT.
026400     EXIT.
026500
026600*  DELETING SHIFTS EVERY ROW AFTER THE MATCH DOWN ONE SLOT SO
026700*  THE TABLE CLOSES OVER THE GAP AND STAYS ASCENDING ON
026800*  RT-RATING-ID - A DELETED ROW'S LIKE LEDGER GOES WITH IT.
026900 2300-REMOVE-RATING.
027000     SET WS-SHIFT-IX                          TO IDX-RAT-TBL
027100     PERFORM 2310-SHIFT-ONE-ROW
027200        THRU 2310-EXIT
027300       UNTIL WS-SHIFT-IX >= WS-RAT-TBL-CNT
027400     SUBTRACT 1                               FROM WS-RAT-TBL-CNT.
027500 2300-EXIT.
027600     EXIT.
027700
027800 2310-SHIFT-ONE-ROW.
027900     ADD 1 WS-SHIFT-IX                        GIVING WS-SHIFT-NEXT
028000     MOVE RATING-TABLE (WS-SHIFT-NEXT)        TO RATING-TABLE
028100                                                  (WS-SHIFT-IX)
028200     MOVE WS-SHIFT-NEXT                       TO WS-SHIFT-IX.
028300 2310-EXIT.
028400     EXIT.
028500
028600 3000-END-PROGRAM.
028700     MOVE WS-TRANS-READ-CNT                   TO RDT-TOT-READ
028800     MOVE WS-ACCEPTED-CNT                      TO RDT-TOT-ACCEPTED
028900     MOVE WS-REJECTED-CNT                      TO RDT-TOT-REJECTED
029000     WRITE RDT-RPT-REC                         FROM RDT-TOTAL-LINE
029100
029200     PERFORM 3100-WRITE-NEW-MASTER
029300        THRU 3100-EXIT
029400
029500     CLOSE RATDEL-TRANS
029600     CLOSE RATDEL-RPT.
029700 3000-EXIT.
029800     EXIT.
029900
030000*  THE WHOLE TABLE, AS IT STANDS AFTER EVERY DELETE HAS
030100*  CLOSED ITS GAP, BECOMES THE NEW VERSION OF RATING-MASTER.
030200 3100-WRITE-NEW-MASTER.
030300     MOVE ZEROES                              TO WS-TBL-IX
030400     OPEN OUTPUT RATING-MASTER-NEW
030500     PERFORM 3110-WRITE-ONE-ROW
030600        THRU 3110-EXIT
030700       UNTIL WS-TBL-IX > WS-RAT-TBL-CNT
030800     CLOSE RATING-MASTER-NEW.
030900 3100-EXIT.
031000     EXIT.
031100
031200 3110-WRITE-ONE-ROW.
031300     ADD 1                                    TO WS-TBL-IX
031400     IF WS-TBL-IX > WS-RAT-TBL-CNT
031500        GO TO 3110-EXIT
031600     END-IF
031700     MOVE RT-RATING-ID (WS-TBL-IX)            TO RATN-ID
031800     MOVE RT-RATING-MEDIA-ID (WS-TBL-IX)      TO RATN-MEDIA-ID
031900     MOVE RT-RATING-USER-ID (WS-TBL-IX)       TO RATN-USER-ID
032000     MOVE RT-RATING-STAR-VALUE (WS-TBL-IX)    TO RATN-STAR-VALUE
032100     MOVE RT-RATING-COMMENT (WS-TBL-IX)       TO RATN-COMMENT
032200     MOVE RT-RATING-COMMENT-CONFIRMED (WS-TBL-IX)
032300                                               TO RATN-COMMENT-CONFIRMED
032400     MOVE RT-RATING-CREATED-AT (WS-TBL-IX)    TO RATN-CREATED-AT
032500     MOVE RT-RATING-LIKE-COUNT (WS-TBL-IX)    TO RATN-LIKE-COUNT
032600     MOVE RT-RATING-LIKE-LEDGER (WS-TBL-IX)   TO RATN-LIKE-LEDGER
032700     WRITE RATN-REC.
032800 3110-EXIT.
032900     EXIT.
033000
033100 END PROGRAM RATDEL.
