000100*============================================================
000200*  RATTBL.cpy
000300*  In-memory mirror of RATING-MASTER, loaded whole by every
000400*  Rating/Media/Profile program before it does a single
000500*  lookup.  Kept ASCENDING on RT-RATING-ID so SEARCH ALL can
000600*  binary-search by rating id; the MEDIA-ID/USER-ID pair
000700*  lookup used by the duplicate check is a plain sequential
000800*  SEARCH of the same table (cf. the binary-vs-sequential
000900*  pairing this shop has used on table lookups for years).
001000*  WS-RAT-TBL-CNT is the row count actually loaded - it also
001100*  drives the rewrite of RATING-MASTER after a mutation.
001200*----------------------------------------------------------
001300*  1997-05-20  RJF  0151  original cut, table capacity 999
001400*  2004-06-23  TDH  0330  raised like ledger to 50, capacity
001500*                         to 9999 rows
001600*============================================================
001700 01  WS-RAT-TBL-CNT                   PIC 9(04)  COMP
001800                                       VALUE ZEROES.
001900
002000 01  RATING-TABLE-AREA.
002100     05  RATING-TABLE OCCURS 1 TO 9999 TIMES
002200                      DEPENDING ON WS-RAT-TBL-CNT
002300                      ASCENDING KEY IS RT-RATING-ID
002400                      INDEXED BY IDX-RAT-TBL.
002500         10  RT-RATING-ID             PIC 9(09).
002600         10  RT-RATING-MEDIA-ID       PIC 9(09).
002700         10  RT-RATING-USER-ID        PIC 9(09).
002800         10  RT-RATING-STAR-VALUE     PIC 9(01).
002900         10  RT-RATING-COMMENT        PIC X(200).
003000         10  RT-RATING-COMMENT-CONFIRMED
003100                                       PIC X(01).
003200         10  RT-RATING-CREATED-AT     PIC 9(08).
003300         10  RT-RATING-LIKE-COUNT     PIC 9(04).
003400         10  RT-RATING-LIKE-LEDGER.
003500             15  RT-RATING-LIKE-USER OCCURS 50 TIMES
003600                                       PIC 9(09).
003700         10  FILLER                   PIC X(10).
