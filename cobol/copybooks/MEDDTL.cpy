000100*============================================================
000200*  MEDDTL.cpy
000300*  MEDIA-DETAILS - the derived result row built by a search,
000400*  a recommendation, or a favourites listing, plus the
000500*  columnar print line those three reports share.  Title is
000600*  carried alongside the averages purely so the listing
000700*  report can print it; it is not stored anywhere, only
000800*  echoed from the MEDIA-MASTER row that produced this row.
000900*----------------------------------------------------------
001000*  2001-11-05  TDH  0294  original cut, search listing
001100*  2003-04-02  TDH  0318  added MD-FAVORITE-FOR-USER column
001200*============================================================
001300 01  MEDIA-DETAILS-REC.
001400     05  MD-MEDIA-ID                  PIC 9(09)  VALUE ZEROES.
001500     05  MD-MEDIA-TITLE               PIC X(40)  VALUE SPACES.
001600     05  MD-AVERAGE-RATING            PIC 9(01)V9(04)
001700                                       VALUE ZEROES.
001800     05  MD-RATING-COUNT              PIC 9(09)  VALUE ZEROES.
001900     05  MD-FAVORITES-COUNT           PIC 9(09)  VALUE ZEROES.
002000     05  MD-FAVORITE-FOR-USER         PIC X(01)  VALUE "N".
002100     05  FILLER                       PIC X(10)  VALUE SPACES.
002200
002300 01  MD-PRINT-LINE.
002400     05  MD-PR-MEDIA-ID               PIC 9(09).
002500     05  FILLER                       PIC X(02)  VALUE SPACES.
002600     05  MD-PR-TITLE                  PIC X(40).
002700     05  FILLER                       PIC X(02)  VALUE SPACES.
002800     05  MD-PR-AVG-RATING             PIC 9.9999.
002900     05  FILLER                       PIC X(02)  VALUE SPACES.
003000     05  MD-PR-RATING-COUNT           PIC 9(09).
003100     05  FILLER                       PIC X(02)  VALUE SPACES.
003200     05  MD-PR-FAVORITE               PIC X(01).
003300     05  FILLER                       PIC X(10)  VALUE SPACES.
