000100*============================================================
000200*  RATMAST.cpy
000300*  Rating master record layout - one row per star rating a
000400*  user has left against a media item, including its like
000500*  ledger (the user ids who liked the rating, up to 50).
000600*  RATING-MASTER itself is kept LINE SEQUENTIAL on disk; see
000700*  RATTBL.cpy for the in-memory table every program builds
000800*  from it so it can be searched by RATING-ID (SEARCH ALL)
000900*  or by MEDIA-ID/USER-ID pair (sequential SEARCH).
001000*----------------------------------------------------------
001100*  1997-05-20  RJF  0151  original cut
001200*  1999-08-19  SLK  0266  Y2K - RATING-CREATED-AT already
001300*                         carried as CCYYMMDD, no change made
001400*  2001-01-11  TDH  0288  added RATING-COMMENT-CONFIRMED flag
001500*  2004-06-23  TDH  0330  raised like ledger from 20 to 50
001600*============================================================
001700 01  RATING-REC.
001800     05  RATING-ID                    PIC 9(09)  VALUE ZEROES.
001900     05  RATING-MEDIA-ID              PIC 9(09)  VALUE ZEROES.
002000     05  RATING-USER-ID               PIC 9(09)  VALUE ZEROES.
002100     05  RATING-STAR-VALUE            PIC 9(01)  VALUE ZEROES.
002200     05  RATING-COMMENT               PIC X(200) VALUE SPACES.
002300     05  RATING-COMMENT-CONFIRMED     PIC X(01)  VALUE "N".
002400     05  RATING-CREATED-AT            PIC 9(08)  VALUE ZEROES.
002500     05  RATING-LIKE-COUNT            PIC 9(04)  VALUE ZEROES.
002600     05  RATING-LIKE-LEDGER.
002700         10  RATING-LIKE-USER OCCURS 50 TIMES
002800                                       PIC 9(09)  VALUE ZEROES.
002900     05  FILLER                       PIC X(10)  VALUE SPACES.
