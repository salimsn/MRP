000100*============================================================
000200*  FAVLEDG.cpy
000300*  Favourite ledger record - one row per (user, media) that
000400*  a user has marked as a favourite.  No primary key; the
000500*  ledger is kept LINE SEQUENTIAL and always processed by a
000600*  full scan (cf. MedFav.cbl, PrfBld.cbl).
000700*----------------------------------------------------------
000800*  1998-03-02  RJF  0203  original cut
000900*============================================================
001000 01  FAVORITE-REC.
001100     05  FAV-USER-ID                  PIC 9(09)  VALUE ZEROES.
001200     05  FAV-MEDIA-ID                 PIC 9(09)  VALUE ZEROES.
001300     05  FILLER                       PIC X(05)  VALUE SPACES.
