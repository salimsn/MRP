000100*============================================================
000200*  MEDMAST.cpy
000300*  Media master record layout - one row per catalogue item.
000400*  Shared by every program that opens MEDIA-MASTER, whether
000500*  for a RELATIVE random lookup (slot = MEDIA-ID) or for a
000600*  sequential scan of the whole file (MedSch, MedRec).
000700*  Record length must stay fixed - MEDIA-ID is also used as
000800*  the RELATIVE record number, so no compression of this
000900*  layout is permitted without a full file reorganisation.
001000*----------------------------------------------------------
001100*  1996-02-08  RJF  0117  original cut, cf. catalogue design
001200*  1998-11-30  RJF  0240  widened MEDIA-DESCRIPTION to X(100)
001300*  1999-08-19  SLK  0266  Y2K - no 2-digit year fields existed
001400*                         in this record; reviewed, no change
001500*  2003-04-02  TDH  0318  added MEDIA-CREATED-BY-USER-ID
001600*  2006-09-14  TDH  0355  widened genre table, 3 to 5 entries
001700*============================================================
001800 01  MEDIA-REC.
001900     05  MEDIA-ID                     PIC 9(09)  VALUE ZEROES.
002000     05  MEDIA-TITLE                  PIC X(40)  VALUE SPACES.
002100     05  MEDIA-DESCRIPTION            PIC X(100) VALUE SPACES.
002200     05  MEDIA-TYPE                   PIC X(10)  VALUE SPACES.
002300     05  MEDIA-RELEASE-YEAR           PIC 9(04)  VALUE ZEROES.
002400     05  MEDIA-AGE-RESTRICTION        PIC X(05)  VALUE SPACES.
002500     05  MEDIA-GENRE-COUNT            PIC 9(01)  VALUE ZEROES.
002600     05  MEDIA-GENRE-TABLE.
002700         10  MEDIA-GENRE OCCURS 5 TIMES
002800                                       PIC X(15)  VALUE SPACES.
002900     05  MEDIA-CREATED-BY-USER-ID     PIC 9(09)  VALUE ZEROES.
003000     05  FILLER                       PIC X(07)  VALUE SPACES.
