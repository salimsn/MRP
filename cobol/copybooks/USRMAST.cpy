000100*============================================================
000200*  USRMAST.cpy
000300*  User master record - read-only reference for resolving a
000400*  user id to its display name (Ldrbrd.cbl leaderboard, and
000500*  any report that must print a username rather than a raw
000600*  id).  RELATIVE organisation, record slot = USER-ID, same
000700*  substitution technique as MEDIA-MASTER.
000800*----------------------------------------------------------
000900*  1996-02-08  RJF  0117  original cut, cf. catalogue design
001000*============================================================
001100 01  USER-REC.
001200     05  USER-ID                      PIC 9(09)  VALUE ZEROES.
001300     05  USER-NAME                    PIC X(20)  VALUE SPACES.
001400     05  FILLER                       PIC X(05)  VALUE SPACES.
