000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LDRBRD.
000300 AUTHOR. T D HOLLOWAY.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - PROFILE APPLICATIONS.
000500 DATE-WRITTEN. 11/19/03.
000600 DATE-COMPILED.
000700 SECURITY. UNRESTRICTED - CATALOGUE BROWSE FUNCTION.
000800
000900*============================================================
001000*  LDRBRD  -  RATING-COUNT LEADERBOARD
001100*  TALLIES HOW MANY RATINGS EACH USER HAS LEFT, RANKS USERS
001200*  BY THAT COUNT DESCENDING, RESOLVES EACH SURVIVING USER ID
001300*  TO A USERNAME, AND PRINTS THE TOP N ROWS REQUESTED BY THE
001400*  TRANSACTION.  THE TALLY ITSELF USES A CONTROL BREAK OVER A
001500*  USER-ID-SORTED COPY OF THE RATING TABLE, THE SAME
001600*  SORT-THEN-BREAK TECHNIQUE THIS SHOP USES ON THE MONTH-END
001700*  SALES REPORTS.
001800*------------------------------------------------------------
001900*  CHANGE LOG
002000*------------------------------------------------------------
002100*  11/19/03  TDH  0322  ORIGINAL PROGRAM.
002200*  11/02/05  TDH  0348  RATING TABLE CAPACITY RAISED TO 9999
002300*                       ROWS TO MATCH THE OTHER RATING
002400*                       PROGRAMS - SEE RATTBL COPYBOOK.
002500*  03/19/07  RJF  0361  UNRESOLVABLE USER ID ON THE LEADER-
002600*                       BOARD NOW PRINTS "UNKNOWN" RATHER
002700*                       THAN BLANKS.
002800*============================================================
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT USER-MASTER       ASSIGN TO "USRMAST"
003800            ORGANIZATION IS RELATIVE
003900            ACCESS MODE    IS RANDOM
004000            RELATIVE KEY   IS WS-USER-RRN
004100            FILE STATUS    IS WS-USRMAST-STATUS.
004200
004300     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS    IS WS-RATMAST-STATUS.
004600
004700     SELECT LDRBRD-TRANS      ASSIGN TO "LDRBRDIN"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS    IS WS-TRANS-STATUS.
005000
005100     SELECT LDRBRD-RPT        ASSIGN TO "LDRBRDRPT"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS    IS WS-RPT-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  USER-MASTER.
005800 COPY USRMAST.
005900
006000 FD  RATING-MASTER
006100     RECORD CONTAINS 701 CHARACTERS.
006200 COPY RATMAST.
006300
006400 FD  LDRBRD-TRANS
006500     RECORD CONTAINS 14 CHARACTERS.
006600 01  LDR-TRANS-REC.
006700     05  LDR-LIMIT                    PIC 9(04).
006800     05  FILLER                       PIC X(10).
006900
007000 FD  LDRBRD-RPT
007100     RECORD CONTAINS 80 CHARACTERS.
007200 01  LDR-RPT-REC                      PIC X(80).
007300
007400 WORKING-STORAGE SECTION.
007500 77  WS-USRMAST-STATUS                PIC X(02)  VALUE SPACES.
007600 77  WS-RATMAST-STATUS                PIC X(02)  VALUE SPACES.
007700 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
007800 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
007900
008000 77  WS-USER-RRN                      PIC 9(09)  COMP
008100                                       VALUE ZEROES.
008200 77  WS-SORT-IX                       PIC 9(04)  COMP
008300                                       VALUE ZEROES.
008400 77  WS-ORIGIN-IX                     PIC 9(04)  COMP
008500                                       VALUE ZEROES.
008600 77  WS-DEST-IX                       PIC 9(04)  COMP
008700                                       VALUE ZEROES.
008800 77  WS-LAST-ORIGIN-IX                PIC 9(04)  COMP
008900                                       VALUE ZEROES.
009000 77  WS-RUN-COUNT                     PIC 9(07)  COMP
009100                                       VALUE ZEROES.
009200 77  WS-USER-CNT                      PIC 9(04)  COMP
009300                                       VALUE ZEROES.
009400 77  WS-RANK                          PIC 9(04)  COMP
009500                                       VALUE ZEROES.
009600 77  WS-LISTED-CNT                    PIC 9(04)  COMP
009700                                       VALUE ZEROES.
009800 77  WS-PREV-USER-ID                  PIC 9(09)
009900                                       VALUE ZEROES.
010000
010100 COPY RATTBL.
010200
010300 01  WS-SORT-TABLE-AREA.
010400     05  WS-ST-USER-ID OCCURS 1 TO 9999 TIMES
010500                    DEPENDING ON WS-RAT-TBL-CNT
010600                    PIC 9(09)  VALUE ZEROES.
010700
010800 77  WS-ST-HOLD                       PIC 9(09)  VALUE ZEROES.
010900
011000 01  WS-USER-COUNT-TABLE-AREA.
011100     05  WS-USER-COUNT-TABLE OCCURS 1 TO 9999 TIMES
011200                    DEPENDING ON WS-USER-CNT
011300                    INDEXED BY IDX-USER-COUNT.
011400         10  WS-UC-USER-ID            PIC 9(09)  VALUE ZEROES.
011500         10  WS-UC-COUNT              PIC 9(07)  COMP
011600                                       VALUE ZEROES.
011700         10  WS-UC-USERNAME           PIC X(20)  VALUE SPACES.
011800
011900 01  WS-UC-HOLD-AREA.
012000     05  WS-UC-HOLD-USER-ID           PIC 9(09)  VALUE ZEROES.
012100     05  WS-UC-HOLD-COUNT             PIC 9(07)  COMP
012200                                       VALUE ZEROES.
012300     05  WS-UC-HOLD-USERNAME          PIC X(20)  VALUE SPACES.
012400     05  FILLER                       PIC X(05)  VALUE SPACES.
012500
012600 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
012700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012800                                       PIC X(08).
012900 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
013000 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
013100                                       PIC 9999/99/99.
013200
013300 01  WS-LIMIT-PRINT-AREA.
013400     05  WS-LIMIT-PRINT                PIC 9(04)  VALUE ZEROES.
013500     05  FILLER                         PIC X(05)  VALUE SPACES.
013600 01  WS-LIMIT-PRINT-X REDEFINES WS-LIMIT-PRINT-AREA
013700                                       PIC X(09).
013800
013900 01  WS-SWITCHES.
014000     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
014100         88  SW-EOF-TRANS                         VALUE "Y".
014200     05  WS-EOF-RATMAST               PIC X(01)  VALUE "N".
014300         88  SW-EOF-RATMAST                       VALUE "Y".
014400     05  FILLER                       PIC X(05)  VALUE SPACES.
014500
014600 01  LB-DETAIL-LINE.
014700     05  LB-RANK                      PIC Z(02)9 VALUE ZEROES.
014800     05  FILLER                       PIC X(02)  VALUE SPACES.
014900     05  LB-USERNAME                  PIC X(20)  VALUE SPACES.
015000     05  FILLER                       PIC X(02)  VALUE SPACES.
015100     05  LB-RATING-COUNT              PIC Z(8)9  VALUE ZEROES.
015200     05  FILLER                       PIC X(44)  VALUE SPACES.
015300
015400 01  LB-TOTAL-LINE.
015500     05  FILLER                       PIC X(17)
015600                                       VALUE "USERS LISTED      ".
015700     05  LB-TOT-LISTED                PIC ZZZZ9  VALUE ZEROES.
015800     05  FILLER                       PIC X(56)  VALUE SPACES.
015900
016000 PROCEDURE DIVISION.
016100 DECLARATIVES.
016200 FILE-HANDLER SECTION.
016300     USE AFTER ERROR PROCEDURE ON USER-MASTER.
016400 USRMAST-STATUS-CHECK.
016500     DISPLAY "LDRBRD - USER-MASTER I/O ERROR, STATUS ["
016600             WS-USRMAST-STATUS "]."
016700     MOVE WS-USRMAST-STATUS           TO RETURN-CODE.
016800 END DECLARATIVES.
016900
017000 0000-MAIN-PARAGRAPH.
017100     PERFORM 1000-START-PROGRAM
017200        THRU 1000-EXIT
017300
017400     PERFORM 2000-PROCESS-TRANSACTIONS
017500        THRU 2000-EXIT
017600       UNTIL SW-EOF-TRANS
017700
017800     PERFORM 3000-END-PROGRAM
017900        THRU 3000-EXIT
018000
018100     STOP RUN.
018200
018300 1000-START-PROGRAM.
018400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
018500     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
018600
018700     OPEN INPUT USER-MASTER
018800     OPEN INPUT RATING-MASTER
018900     OPEN INPUT LDRBRD-TRANS
019000     OPEN OUTPUT LDRBRD-RPT
019100
019200     PERFORM 1100-LOAD-RATING-TABLE
019300        THRU 1100-EXIT
019400
019500     CLOSE RATING-MASTER
019600
019700     PERFORM 2100-ACCUMULATE-USER-COUNTS
019800        THRU 2100-EXIT
019900
020000     PERFORM 2200-SORT-DESCENDING
020100        THRU 2200-EXIT
020200
020300     PERFORM 2300-RESOLVE-USERNAMES
020400        THRU 2300-EXIT.
020500 1000-EXIT.
020600     EXIT.
020700
020800 1100-LOAD-RATING-TABLE.
020900     MOVE ZEROES                      TO WS-RAT-TBL-CNT
021000     PERFORM 1110-LOAD-ONE-RATING
021100        THRU 1110-EXIT
021200       UNTIL SW-EOF-RATMAST.
021300 1100-EXIT.
021400     EXIT.
021500
021600 1110-LOAD-ONE-RATING.
021700     READ RATING-MASTER
021800         AT END
021900             SET SW-EOF-RATMAST        TO TRUE
022000         NOT AT END
022100             ADD 1                    TO WS-RAT-TBL-CNT
022200             MOVE RATING-REC           TO RATING-TABLE
022300                                          (WS-RAT-TBL-CNT)
022400     END-READ.
022500 1110-EXIT.
022600     EXIT.
022700
022800 2000-PROCESS-TRANSACTIONS.
022900     READ LDRBRD-TRANS
023000         AT END
023100             SET SW-EOF-TRANS          TO TRUE
023200         NOT AT END
023300             PERFORM 2400-PRINT-REPORT
023400                THRU 2400-EXIT
023500     END-READ.
023600 2000-EXIT.
023700     EXIT.
023800
023900*  A USER-ID-SORTED COPY OF THE RATING TABLE LETS THE CONTROL
024000*  BREAK BELOW JUST WATCH FOR A CHANGE OF KEY, THE SAME AS A
024100*  SORTED SEQUENTIAL FILE WOULD.
024200 2100-ACCUMULATE-USER-COUNTS.
024300     PERFORM 2105-COPY-USER-IDS
024400        THRU 2105-EXIT
024500       VARYING WS-SORT-IX FROM 1 BY 1
024600         UNTIL WS-SORT-IX > WS-RAT-TBL-CNT
024700
024800     IF WS-RAT-TBL-CNT > 1
024900        SUBTRACT 1 FROM WS-RAT-TBL-CNT GIVING WS-LAST-ORIGIN-IX
025000        PERFORM 2110-BUBBLE-PASS-ASC
025100           THRU 2110-EXIT
025200          VARYING WS-ORIGIN-IX FROM 1 BY 1
025300            UNTIL WS-ORIGIN-IX > WS-LAST-ORIGIN-IX
025400     END-IF
025500
025600     MOVE ZEROES                      TO WS-USER-CNT
025700     IF WS-RAT-TBL-CNT > ZEROES
025800        PERFORM 2125-CHECK-ONE-SORTED-ROW
025900           THRU 2125-EXIT
026000          VARYING WS-SORT-IX FROM 1 BY 1
026100            UNTIL WS-SORT-IX > WS-RAT-TBL-CNT
026200        PERFORM 2130-FLUSH-USER-ENTRY
026300           THRU 2130-EXIT
026400     END-IF.
026500 2100-EXIT.
026600     EXIT.
026700
026800 2105-COPY-USER-IDS.
026900     MOVE RT-RATING-USER-ID (WS-SORT-IX)
027000                                       TO WS-ST-USER-ID (WS-SORT-IX).
027100 2105-EXIT.
027200     EXIT.
027300
027400 2110-BUBBLE-PASS-ASC.
027500     PERFORM 2115-COMPARE-ADJACENT-ASC
027600        THRU 2115-EXIT
027700       VARYING WS-DEST-IX FROM 1 BY 1
027800         UNTIL WS-DEST-IX > WS-LAST-ORIGIN-IX.
027900 2110-EXIT.
028000     EXIT.
028100
028200 2115-COMPARE-ADJACENT-ASC.
028300     IF WS-ST-USER-ID (WS-DEST-IX) > WS-ST-USER-ID (WS-DEST-IX + 1)
028400        PERFORM 2120-SWAP-ASC-ENTRIES
028500           THRU 2120-EXIT
028600     END-IF.
028700 2115-EXIT.
028800     EXIT.
028900
029000 2120-SWAP-ASC-ENTRIES.
029100     MOVE WS-ST-USER-ID (WS-DEST-IX)       TO WS-ST-HOLD
029200     MOVE WS-ST-USER-ID (WS-DEST-IX + 1)   TO
029300          WS-ST-USER-ID (WS-DEST-IX)
029400     MOVE WS-ST-HOLD                        TO
029500          WS-ST-USER-ID (WS-DEST-IX + 1).
029600 2120-EXIT.
029700     EXIT.
029800
029900 2125-CHECK-ONE-SORTED-ROW.
030000     IF WS-SORT-IX = 1
030100        MOVE WS-ST-USER-ID (WS-SORT-IX)     TO WS-PREV-USER-ID
030200        MOVE 1                               TO WS-RUN-COUNT
030300     ELSE
030400        IF WS-ST-USER-ID (WS-SORT-IX) = WS-PREV-USER-ID
030500           ADD 1                              TO WS-RUN-COUNT
030600        ELSE
030700           PERFORM 2130-FLUSH-USER-ENTRY
030800              THRU 2130-EXIT
030900           MOVE WS-ST-USER-ID (WS-SORT-IX)    TO WS-PREV-USER-ID
031000           MOVE 1                              TO WS-RUN-COUNT
031100        END-IF
031200     END-IF.
031300 2125-EXIT.
031400     EXIT.
031500
031600 2130-FLUSH-USER-ENTRY.
031700     ADD 1                                     TO WS-USER-CNT
031800     MOVE WS-PREV-USER-ID    TO WS-UC-USER-ID (WS-USER-CNT)
031900     MOVE WS-RUN-COUNT        TO WS-UC-COUNT (WS-USER-CNT)
032000     MOVE SPACES              TO WS-UC-USERNAME (WS-USER-CNT).
032100 2130-EXIT.
032200     EXIT.
032300
032400*  RANKS THE CONTROL-BREAK TOTALS DESCENDING BY RATING COUNT.
032500*  THE ADJACENT-SWAP PASS ONLY SWAPS ON A STRICT LESS-THAN,
032600*  SO TWO USERS TIED ON COUNT KEEP THEIR CONTROL-BREAK ORDER.
032700 2200-SORT-DESCENDING.
032800     IF WS-USER-CNT > 1
032900        SUBTRACT 1 FROM WS-USER-CNT GIVING WS-LAST-ORIGIN-IX
033000        PERFORM 2210-BUBBLE-PASS-DESC
033100           THRU 2210-EXIT
033200          VARYING WS-ORIGIN-IX FROM 1 BY 1
033300            UNTIL WS-ORIGIN-IX > WS-LAST-ORIGIN-IX
033400     END-IF.
033500 2200-EXIT.
033600     EXIT.
033700
033800 2210-BUBBLE-PASS-DESC.
033900     PERFORM 2215-COMPARE-ADJACENT-DESC
034000        THRU 2215-EXIT
034100       VARYING WS-DEST-IX FROM 1 BY 1
034200         UNTIL WS-DEST-IX > WS-LAST-ORIGIN-IX.
034300 2210-EXIT.
034400     EXIT.
034500
034600 2215-COMPARE-ADJACENT-DESC.
034700     IF WS-UC-COUNT (WS-DEST-IX) < WS-UC-COUNT (WS-DEST-IX + 1)
034800        PERFORM 2220-SWAP-DESC-ENTRIES
034900           THRU 2220-EXIT
035000     END-IF.
035100 2215-EXIT.
035200     EXIT.
035300
035400 2220-SWAP-DESC-ENTRIES.
035500     MOVE WS-UC-USER-ID (WS-DEST-IX)       TO WS-UC-HOLD-USER-ID
035600     MOVE WS-UC-COUNT (WS-DEST-IX)          TO WS-UC-HOLD-COUNT
035700     MOVE WS-UC-USERNAME (WS-DEST-IX)       TO WS-UC-HOLD-USERNAME
035800
035900     MOVE WS-UC-USER-ID (WS-DEST-IX + 1)    TO
036000          WS-UC-USER-ID (WS-DEST-IX)
036100     MOVE WS-UC-COUNT (WS-DEST-IX + 1)       TO
036200          WS-UC-COUNT (WS-DEST-IX)
036300     MOVE WS-UC-USERNAME (WS-DEST-IX + 1)    TO
036400          WS-UC-USERNAME (WS-DEST-IX)
036500
036600     MOVE WS-UC-HOLD-USER-ID                  TO
036700          WS-UC-USER-ID (WS-DEST-IX + 1)
036800     MOVE WS-UC-HOLD-COUNT                     TO
036900          WS-UC-COUNT (WS-DEST-IX + 1)
037000     MOVE WS-UC-HOLD-USERNAME                  TO
037100          WS-UC-USERNAME (WS-DEST-IX + 1).
037200 2220-EXIT.
037300     EXIT.
037400
037500 2300-RESOLVE-USERNAMES.
037600     IF WS-USER-CNT > ZEROES
037700        PERFORM 2310-RESOLVE-ONE-USERNAME
037800           THRU 2310-EXIT
037900          VARYING IDX-USER-COUNT FROM 1 BY 1
038000            UNTIL IDX-USER-COUNT > WS-USER-CNT
038100     END-IF.
038200 2300-EXIT.
038300     EXIT.
038400
038500 2310-RESOLVE-ONE-USERNAME.
038600     MOVE WS-UC-USER-ID (IDX-USER-COUNT) TO WS-USER-RRN
038700     READ USER-MASTER
038800         INVALID KEY
038900             MOVE "UNKNOWN"               TO
039000                  WS-UC-USERNAME (IDX-USER-COUNT)
039100         NOT INVALID KEY
039200             MOVE USER-NAME               TO
039300                  WS-UC-USERNAME (IDX-USER-COUNT)
039400     END-READ.
039500 2310-EXIT.
039600     EXIT.
039700
039800*  PRINTS THE TOP ROWS REQUESTED BY THIS TRANSACTION, CAPPED
039900*  BY HOW MANY USERS ACTUALLY SURVIVED THE TALLY.
040000 2400-PRINT-REPORT.
040100     MOVE ZEROES                          TO WS-LISTED-CNT
040200
040300     IF WS-USER-CNT > ZEROES
040400        PERFORM 2410-PRINT-ONE-RANK-LINE
040500           THRU 2410-EXIT
040600          VARYING WS-RANK FROM 1 BY 1
040700            UNTIL WS-RANK > WS-USER-CNT
040800               OR WS-RANK > LDR-LIMIT
040900     END-IF
041000
041100     MOVE WS-LISTED-CNT                    TO LB-TOT-LISTED
041200     WRITE LDR-RPT-REC                      FROM LB-TOTAL-LINE.
041300 2400-EXIT.
041400     EXIT.
041500
041600 2410-PRINT-ONE-RANK-LINE.
041700     ADD 1                                 TO WS-LISTED-CNT
041800     MOVE WS-RANK                          TO LB-RANK
041900     MOVE WS-UC-USERNAME (WS-RANK)          TO LB-USERNAME
042000     MOVE WS-UC-COUNT (WS-RANK)             TO LB-RATING-COUNT
042100     WRITE LDR-RPT-REC                       FROM LB-DETAIL-LINE.
042200 2410-EXIT.
042300     EXIT.
042400
042500 3000-END-PROGRAM.
042600     CLOSE USER-MASTER
042700     CLOSE LDRBRD-TRANS
042800     CLOSE LDRBRD-RPT.
042900 3000-EXIT.
043000     EXIT.
043100
043200 END PROGRAM LDRBRD.
