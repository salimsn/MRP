000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MEDSCH.
000300 AUTHOR. S L KOVACS.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - CATALOGUE APPLICATIONS.
000500 DATE-WRITTEN. 05/11/97.
000600 DATE-COMPILED.
000700 SECURITY. UNRESTRICTED - CATALOGUE BROWSE FUNCTION.
000800
000900*============================================================
001000*  MEDSCH  -  MEDIA CATALOGUE SEARCH
001100*  LOADS RATING-MASTER INTO A WORKING TABLE, THEN FOR EACH
001200*  SEARCH-REQUEST TRANSACTION SCANS MEDIA-MASTER COMPUTING
001300*  EACH ITEM'S AVERAGE RATING AND APPLYING THE REQUESTED
001400*  TITLE/GENRE/MINIMUM-RATING FILTERS.  SURVIVING ITEMS ARE
001500*  PRINTED TO THE LISTING REPORT IN MASTER-FILE ORDER.
001600*------------------------------------------------------------
001700*  CHANGE LOG
001800*------------------------------------------------------------
001900*  05/11/97  SLK  0155  ORIGINAL PROGRAM.
002000*  09/02/97  SLK  0168  GENRE FILTER ADDED - TITLE-ONLY SEARCH
002100*                       WAS NOT ENOUGH FOR THE BROWSE SCREENS.
002200*  03/30/98  RJF  0193  MINIMUM-RATING FILTER ADDED.
002300*  08/19/99  SLK  0266  Y2K REVIEW - NO DATE FIELDS IN THIS
002400*                       PROGRAM'S OWN RECORDS.  NO CHANGE.
002500*  04/02/03  TDH  0318  FAVORITE-FOR-USER COLUMN ADDED - SCANS
002600*                       FAVORITE-LEDGER FOR THE REQUESTING
002700*                       USER ON EVERY SURVIVING ITEM.
002800*  06/23/04  TDH  0330  RATING TABLE CAPACITY RAISED TO 9999
002900*                       ROWS TO MATCH THE OTHER RATING
003000*                       PROGRAMS - SEE RATTBL COPYBOOK.
003100*============================================================
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MEDIA-MASTER     ASSIGN TO "MEDMAST"
004100            ORGANIZATION IS RELATIVE
004200            ACCESS MODE    IS DYNAMIC
004300            RELATIVE KEY   IS WS-MEDIA-RRN
004400            FILE STATUS    IS WS-MEDMAST-STATUS.
004500
004600     SELECT RATING-MASTER    ASSIGN TO "RATMAST"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS    IS WS-RATMAST-STATUS.
004900
005000     SELECT FAVORITE-LEDGER  ASSIGN TO "FAVLEDG"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS    IS WS-FAVLEDG-STATUS.
005300
005400     SELECT MEDSCH-TRANS     ASSIGN TO "MEDSCHIN"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS    IS WS-TRANS-STATUS.
005700
005800     SELECT MEDSCH-RPT       ASSIGN TO "MEDSCHRPT"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS    IS WS-RPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MEDIA-MASTER.
006500 COPY MEDMAST.
006600
006700 FD  RATING-MASTER
006800     RECORD CONTAINS 701 CHARACTERS.
006900 COPY RATMAST.
007000
007100 FD  FAVORITE-LEDGER
007200     RECORD CONTAINS 23 CHARACTERS.
007300 COPY FAVLEDG.
007400
007500 FD  MEDSCH-TRANS
007600     RECORD CONTAINS 70 CHARACTERS.
007700 01  MST-TRANS-REC.
007800     05  MST-TITLE-FILTER             PIC X(40).
007900     05  MST-GENRE-FILTER             PIC X(15).
008000     05  MST-MIN-RATING               PIC 9(01)V9(04).
008100     05  MST-REQUESTING-USER-ID       PIC 9(09).
008200     05  FILLER                       PIC X(01).
008300
008400 FD  MEDSCH-RPT
008500     RECORD CONTAINS 80 CHARACTERS.
008600 01  MST-RPT-REC                      PIC X(80).
008700
008800 WORKING-STORAGE SECTION.
008900 77  WS-MEDMAST-STATUS                PIC X(02)  VALUE SPACES.
009000 77  WS-RATMAST-STATUS                PIC X(02)  VALUE SPACES.
009100 77  WS-FAVLEDG-STATUS                PIC X(02)  VALUE SPACES.
009200 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
009300 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
009400
009500 77  WS-MEDIA-RRN                     PIC 9(09)  COMP
009600                                       VALUE ZEROES.
009700 77  WS-RAT-IX                        PIC 9(04)  COMP
009800                                       VALUE ZEROES.
009900 77  WS-POS                           PIC 9(02)  COMP
010000                                       VALUE ZEROES.
010100 77  WS-GENRE-IX                      PIC 9(01)  COMP
010200                                       VALUE ZEROES.
010300 77  WS-TITLE-FLT-LEN                 PIC 9(02)  COMP
010400                                       VALUE ZEROES.
010500 77  WS-ITEMS-LISTED-CNT              PIC 9(07)  COMP
010600                                       VALUE ZEROES.
010700
010800 COPY RATTBL.
010900
011000 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
011100 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
011200                                       PIC X(08).
011300 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
011400 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
011500                                       PIC 9999/99/99.
011600
011700 01  WS-AVERAGE-WORK.
011800     05  WS-RATING-SUM                PIC 9(09)  COMP
011900                                       VALUE ZEROES.
012000     05  WS-RATING-CNT                PIC 9(09)  COMP
012100                                       VALUE ZEROES.
012200     05  WS-AVERAGE-RATING            PIC 9(01)V9(04)
012300                                       VALUE ZEROES.
012400     05  WS-AVERAGE-RATING-X REDEFINES WS-AVERAGE-RATING
012500                                       PIC X(05).
012600     05  FILLER                       PIC X(05)  VALUE SPACES.
012700
012800 01  WS-UPPERCASE-WORK.
012900     05  WS-MEDIA-TITLE-UC             PIC X(40)  VALUE SPACES.
013000     05  WS-TITLE-FILTER-UC            PIC X(40)  VALUE SPACES.
013100     05  WS-GENRE-FILTER-UC            PIC X(15)  VALUE SPACES.
013200     05  WS-MEDIA-GENRE-UC             PIC X(15)  VALUE SPACES.
013300     05  FILLER                       PIC X(05)  VALUE SPACES.
013400
013500 01  WS-SWITCHES.
013600     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
013700         88  SW-EOF-TRANS                         VALUE "Y".
013800     05  WS-EOF-MEDIA                 PIC X(01)  VALUE "N".
013900         88  SW-EOF-MEDIA                         VALUE "Y".
014000     05  WS-EOF-RATMAST                PIC X(01)  VALUE "N".
014100         88  SW-EOF-RATMAST                        VALUE "Y".
014200     05  WS-TITLE-FILTER-PASS          PIC X(01)  VALUE "Y".
014300         88  SW-TITLE-FILTER-PASS                  VALUE "Y".
014400     05  WS-GENRE-FILTER-PASS          PIC X(01)  VALUE "Y".
014500         88  SW-GENRE-FILTER-PASS                  VALUE "Y".
014600     05  WS-MINRATE-FILTER-PASS        PIC X(01)  VALUE "Y".
014700         88  SW-MINRATE-FILTER-PASS                VALUE "Y".
014800     05  WS-FOUND-FAVORITE            PIC X(01)  VALUE "N".
014900         88  SW-FOUND-FAVORITE                     VALUE "Y".
015000     05  WS-EOF-LEDGER-SCAN            PIC X(01)  VALUE "N".
015100         88  SW-EOF-LEDGER-SCAN                    VALUE "Y".
015200     05  FILLER                       PIC X(05)  VALUE SPACES.
015300
015400 01  MST-DETAIL-LINE.
015500     05  MST-DET-MEDIA-ID              PIC Z(8)9  VALUE ZEROES.
015600     05  FILLER                       PIC X(02)  VALUE SPACES.
015700     05  MST-DET-TITLE                 PIC X(40)  VALUE SPACES.
015800     05  FILLER                       PIC X(02)  VALUE SPACES.
015900     05  MST-DET-AVG-RATING            PIC 9.9999 VALUE ZEROES.
016000     05  FILLER                       PIC X(02)  VALUE SPACES.
016100     05  MST-DET-RATING-COUNT          PIC Z(8)9  VALUE ZEROES.
016200     05  FILLER                       PIC X(02)  VALUE SPACES.
016300     05  MST-DET-FAVORITE              PIC X(01)  VALUE "N".
016400     05  FILLER                       PIC X(09)  VALUE SPACES.
016500
016600 01  MST-TOTAL-LINE.
016700     05  FILLER                       PIC X(14)
016800                                       VALUE "ITEMS LISTED =".
016900     05  MST-TOT-LISTED                PIC ZZZZZZ9 VALUE ZEROES.
017000     05  FILLER                       PIC X(59)  VALUE SPACES.
017100
017200 PROCEDURE DIVISION.
017300 DECLARATIVES.
017400 FILE-HANDLER SECTION.
017500     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
017600 MEDMAST-STATUS-CHECK.
017700     DISPLAY "MEDSCH - MEDIA-MASTER I/O ERROR, STATUS ["
017800             WS-MEDMAST-STATUS "]."
017900     MOVE WS-MEDMAST-STATUS           TO RETURN-CODE.
018000 END DECLARATIVES.
018100
018200 0000-MAIN-PARAGRAPH.
018300     PERFORM 1000-START-PROGRAM
018400        THRU 1000-EXIT
018500
018600     PERFORM 2000-PROCESS-TRANSACTIONS
018700        THRU 2000-EXIT
018800       UNTIL SW-EOF-TRANS
018900
019000     PERFORM 3000-END-PROGRAM
019100        THRU 3000-EXIT
019200
019300     STOP RUN.
019400
019500 1000-START-PROGRAM.
019600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
019700     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
019800
019900     OPEN INPUT MEDIA-MASTER
020000     OPEN INPUT RATING-MASTER
020100     OPEN INPUT MEDSCH-TRANS
020200     OPEN OUTPUT MEDSCH-RPT
020300
020400     PERFORM 3100-LOAD-RATING-TABLE
020500        THRU 3100-EXIT
020600
020700     CLOSE RATING-MASTER.
020800 1000-EXIT.
020900     EXIT.
021000
021100*  RATING-MASTER IS WRITTEN IN ASCENDING RATING-ID ORDER BY
021200*  THE CREATE PROGRAM, SO A STRAIGHT SEQUENTIAL LOAD LEAVES
021300*  THE TABLE ALREADY ASCENDING ON RT-RATING-ID FOR SEARCH ALL.
021400 3100-LOAD-RATING-TABLE.
021500     MOVE ZEROES                      TO WS-RAT-TBL-CNT
021600     PERFORM 3110-LOAD-ONE-RATING
021700        THRU 3110-EXIT
021800       UNTIL SW-EOF-RATMAST.
021900 3100-EXIT.
022000     EXIT.
022100
022200 3110-LOAD-ONE-RATING.
022300     READ RATING-MASTER
022400         AT END
022500             SET SW-EOF-RATMAST        TO TRUE
022600         NOT AT END
022700             ADD 1                    TO WS-RAT-TBL-CNT
022800             MOVE RATING-REC           TO RATING-TABLE
022900                                          (WS-RAT-TBL-CNT)
023000     END-READ.
023100 3110-EXIT.
023200     EXIT.
023300
023400 2000-PROCESS-TRANSACTIONS.
023500     READ MEDSCH-TRANS
023600         AT END
023700             SET SW-EOF-TRANS         TO TRUE
023800         NOT AT END
023900             PERFORM 3200-SCAN-MEDIA-MASTER
024000                THRU 3200-EXIT
024100     END-READ.
024200 2000-EXIT.
024300     EXIT.
024400
024500 3200-SCAN-MEDIA-MASTER.
024600     MOVE "N"                         TO WS-EOF-MEDIA
024700     PERFORM 3205-SCAN-ONE-MEDIA
024800        THRU 3205-EXIT
024900       UNTIL SW-EOF-MEDIA.
025000 3200-EXIT.
025100     EXIT.
025200
025300 3205-SCAN-ONE-MEDIA.
025400     READ MEDIA-MASTER NEXT RECORD
025500         AT END
025600             SET SW-EOF-MEDIA         TO TRUE
025700         NOT AT END
025800             PERFORM 3210-COMPUTE-AVERAGE
025900                THRU 3210-EXIT
026000
026100             PERFORM 3220-APPLY-FILTERS
026200                THRU 3220-EXIT
026300
026400             IF SW-TITLE-FILTER-PASS
026500                AND SW-GENRE-FILTER-PASS
026600                AND SW-MINRATE-FILTER-PASS
026700                PERFORM 3300-PRINT-DETAIL
026800                   THRU 3300-EXIT
026900             END-IF
027000     END-READ.
027100 3205-EXIT.
027200     EXIT.
027300
027400*  COMPUTES THE AVERAGE STAR VALUE FOR THE CURRENT MEDIA-ID
027500*  BY A FULL SEQUENTIAL PASS OF THE RATING TABLE - THE TABLE
027600*  IS KEYED BY RATING-ID, NOT MEDIA-ID, SO THIS CANNOT USE
027700*  SEARCH ALL AND MUST WALK EVERY ROW.
027800 3210-COMPUTE-AVERAGE.
027900     MOVE ZEROES                      TO WS-RATING-SUM
028000                                          WS-RATING-CNT
028100                                          WS-AVERAGE-RATING
028200
028300     PERFORM 3215-ACCUMULATE-ONE-RATING
028400        THRU 3215-EXIT
028500       VARYING WS-RAT-IX FROM 1 BY 1
028600         UNTIL WS-RAT-IX > WS-RAT-TBL-CNT
028700
028800     IF WS-RATING-CNT > ZEROES
028900        DIVIDE WS-RATING-SUM BY WS-RATING-CNT
029000          GIVING WS-AVERAGE-RATING ROUNDED
029100     END-IF.
029200 3210-EXIT.
029300     EXIT.
029400
029500 3215-ACCUMULATE-ONE-RATING.
029600     IF RT-RATING-MEDIA-ID (WS-RAT-IX) = MEDIA-ID
029700        ADD RT-RATING-STAR-VALUE (WS-RAT-IX) TO WS-RATING-SUM
029800        ADD 1                        TO WS-RATING-CNT
029900     END-IF.
030000 3215-EXIT.
030100     EXIT.
030200
030300 3220-APPLY-FILTERS.
030400     MOVE "Y"                         TO WS-TITLE-FILTER-PASS
030500     MOVE "Y"                         TO WS-GENRE-FILTER-PASS
030600     MOVE "Y"                         TO WS-MINRATE-FILTER-PASS
030700
030800     IF MST-TITLE-FILTER NOT = SPACES
030900        PERFORM 3221-APPLY-TITLE-FILTER
031000           THRU 3221-EXIT
031100     END-IF
031200
031300     IF MST-GENRE-FILTER NOT = SPACES
031400        PERFORM 3222-APPLY-GENRE-FILTER
031500           THRU 3222-EXIT
031600     END-IF
031700
031800     IF WS-AVERAGE-RATING < MST-MIN-RATING
031900        MOVE "N"                      TO WS-MINRATE-FILTER-PASS
032000     END-IF.
032100 3220-EXIT.
032200     EXIT.
032300
032400*  CASE-INSENSITIVE "TITLE CONTAINS FILTER" TEST.  BOTH
032500*  SIDES ARE FOLDED TO UPPER CASE WITH INSPECT CONVERTING,
032600*  THEN SLID ACROSS THE TITLE LOOKING FOR A MATCH.
032700 3221-APPLY-TITLE-FILTER.
032800     MOVE "N"                         TO WS-TITLE-FILTER-PASS
032900
033000     MOVE MEDIA-TITLE                 TO WS-MEDIA-TITLE-UC
033100     MOVE MST-TITLE-FILTER            TO WS-TITLE-FILTER-UC
033200     INSPECT WS-MEDIA-TITLE-UC  CONVERTING
033300             "abcdefghijklmnopqrstuvwxyz"
033400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033500     INSPECT WS-TITLE-FILTER-UC CONVERTING
033600             "abcdefghijklmnopqrstuvwxyz"
033700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033800
033900     MOVE 40                          TO WS-TITLE-FLT-LEN
034000     PERFORM 3221T-SHRINK-FILTER-LEN
034100        THRU 3221T-EXIT
034200       UNTIL WS-TITLE-FLT-LEN = 0
034300          OR WS-TITLE-FILTER-UC (WS-TITLE-FLT-LEN:1) NOT = SPACE
034400
034500     IF WS-TITLE-FLT-LEN > ZEROES
034600        MOVE 1                        TO WS-POS
034700        PERFORM 3221P-TEST-ONE-POSITION
034800           THRU 3221P-EXIT
034900          UNTIL SW-TITLE-FILTER-PASS
035000             OR WS-POS > (41 - WS-TITLE-FLT-LEN)
035100     END-IF.
035200 3221-EXIT.
035300     EXIT.
035400
035500 3221T-SHRINK-FILTER-LEN.
035600     SUBTRACT 1                       FROM WS-TITLE-FLT-LEN.
035700 3221T-EXIT.
035800     EXIT.
035900
036000 3221P-TEST-ONE-POSITION.
036100     IF WS-MEDIA-TITLE-UC (WS-POS:WS-TITLE-FLT-LEN)
036200        = WS-TITLE-FILTER-UC (1:WS-TITLE-FLT-LEN)
036300        MOVE "Y"                      TO WS-TITLE-FILTER-PASS
036400     ELSE
036500        ADD 1                         TO WS-POS
036600     END-IF.
036700 3221P-EXIT.
036800     EXIT.
036900
037000*  CASE-INSENSITIVE EXACT GENRE MATCH AGAINST ANY OF THE
037100*  UP-TO-FIVE GENRE TAGS ON THE MEDIA RECORD.
037200 3222-APPLY-GENRE-FILTER.
037300     MOVE "N"                         TO WS-GENRE-FILTER-PASS
037400
037500     MOVE MST-GENRE-FILTER            TO WS-GENRE-FILTER-UC
037600     INSPECT WS-GENRE-FILTER-UC CONVERTING
037700             "abcdefghijklmnopqrstuvwxyz"
037800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037900
038000     MOVE ZEROES                      TO WS-GENRE-IX
038100     PERFORM 3222G-TEST-ONE-GENRE
038200        THRU 3222G-EXIT
038300       VARYING WS-GENRE-IX FROM 1 BY 1
038400         UNTIL WS-GENRE-IX > MEDIA-GENRE-COUNT
038500            OR SW-GENRE-FILTER-PASS.
038600 3222-EXIT.
038700     EXIT.
038800
038900 3222G-TEST-ONE-GENRE.
039000     MOVE MEDIA-GENRE (WS-GENRE-IX)    TO WS-MEDIA-GENRE-UC
039100     INSPECT WS-MEDIA-GENRE-UC CONVERTING
039200             "abcdefghijklmnopqrstuvwxyz"
039300          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039400
039500     IF WS-MEDIA-GENRE-UC = WS-GENRE-FILTER-UC
039600        MOVE "Y"                      TO WS-GENRE-FILTER-PASS
039700     END-IF.
039800 3222G-EXIT.
039900     EXIT.
040000
040100 3300-PRINT-DETAIL.
040200     MOVE MEDIA-ID                    TO MST-DET-MEDIA-ID
040300     MOVE MEDIA-TITLE                 TO MST-DET-TITLE
040400     MOVE WS-AVERAGE-RATING           TO MST-DET-AVG-RATING
040500     MOVE WS-RATING-CNT               TO MST-DET-RATING-COUNT
040600
040700     PERFORM 3310-CHECK-FAVORITE
040800        THRU 3310-EXIT
040900
041000     MOVE WS-FOUND-FAVORITE            TO MST-DET-FAVORITE
041100
041200     WRITE MST-RPT-REC                FROM MST-DETAIL-LINE
041300     ADD 1                             TO WS-ITEMS-LISTED-CNT.
041400 3300-EXIT.
041500     EXIT.
041600
041700 3310-CHECK-FAVORITE.
041800     MOVE "N"                         TO WS-FOUND-FAVORITE
041900     MOVE "N"                         TO WS-EOF-LEDGER-SCAN
042000
042100     OPEN INPUT FAVORITE-LEDGER
042200     PERFORM 3315-READ-ONE-LEDGER-ROW
042300        THRU 3315-EXIT
042400       UNTIL SW-EOF-LEDGER-SCAN
042500          OR SW-FOUND-FAVORITE
042600     CLOSE FAVORITE-LEDGER.
042700 3310-EXIT.
042800     EXIT.
042900
043000 3315-READ-ONE-LEDGER-ROW.
043100     READ FAVORITE-LEDGER
043200         AT END
043300             SET SW-EOF-LEDGER-SCAN    TO TRUE
043400         NOT AT END
043500             IF FAV-USER-ID = MST-REQUESTING-USER-ID
043600                AND FAV-MEDIA-ID = MEDIA-ID
043700                MOVE "Y"               TO WS-FOUND-FAVORITE
043800             END-IF
043900     END-READ.
044000 3315-EXIT.
044100     EXIT.
044200
044300 3000-END-PROGRAM.
044400     MOVE WS-ITEMS-LISTED-CNT         TO MST-TOT-LISTED
044500     WRITE MST-RPT-REC                FROM MST-TOTAL-LINE
044600
044700     CLOSE MEDIA-MASTER
044800     CLOSE MEDSCH-TRANS
044900     CLOSE MEDSCH-RPT.
045000 3000-EXIT.
045100     EXIT.
045200
045300 END PROGRAM MEDSCH.
