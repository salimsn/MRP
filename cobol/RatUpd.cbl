000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RATUPD.
000300 AUTHOR. R J FENWICK.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - RATING APPLICATIONS.
000500 DATE-WRITTEN. 06/02/97.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - RATING MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  RATUPD  -  RATING UPDATE
001100*  READS THE RATING-CHANGE TRANSACTION FILE AND OVERWRITES
001200*  THE STAR VALUE AND COMMENT ON THE MATCHING RATING-MASTER
001300*  ROW.  THE REQUESTING USER MUST OWN THE RATING - A CHANGE
001400*  FROM ANYONE ELSE IS REJECTED.  RATING-MASTER HAS NO KEYED
001500*  ACCESS OF ITS OWN, SO THE WHOLE FILE IS LOADED INTO THE
001600*  IN-MEMORY RATING TABLE AT THE START OF THE RUN AND A NEW
001700*  VERSION OF THE FILE IS WRITTEN FROM THE TABLE AT THE END;
001800*  THE NIGHTLY JCL SWAPS THE NEW VERSION BACK OVER THE OLD
001900*  ONE WHEN THIS STEP ENDS.
002000*------------------------------------------------------------
002100*  CHANGE LOG
002200*------------------------------------------------------------
002300*  06/02/97  RJF  0153  ORIGINAL PROGRAM.
002400*  08/19/99  SLK  0266  Y2K REVIEW - RATING-CREATED-AT IS NOT
002500*                       TOUCHED BY AN UPDATE.  NO CHANGE MADE.
002600*  01/11/01  TDH  0288  AN EDITED COMMENT NOW FORCES
002700*                       RATING-COMMENT-CONFIRMED BACK TO "N" -
002800*                       A RATING EDIT UNPUBLISHES THE COMMENT
002900*                       UNTIL IT IS CONFIRMED AGAIN.
003000*  06/23/04  TDH  0330  LIKE LEDGER COPIED THROUGH UNCHANGED -
003100*                       AN UPDATE NEVER TOUCHES LIKES.
003200*  03/02/07  RJF  0374  RATING-ID LOOKUP CONVERTED FROM A
003300*                       PER-TRANSACTION FULL FILE SCAN TO A
003400*                       SEARCH ALL AGAINST THE IN-MEMORY
003500*                       RATING TABLE (SEE RATTBL COPYBOOK) -
003600*                       THE TABLE IS LOADED ONCE AND THE NEW
003700*                       MASTER IS WRITTEN FROM IT AT END-OF-RUN.
003800*============================================================
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS    IS WS-RATMAST-STATUS.
005000
005100     SELECT RATING-MASTER-NEW ASSIGN TO "RATMASTN"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS    IS WS-RATMASTN-STATUS.
005400
005500     SELECT RATUPD-TRANS      ASSIGN TO "RATUPDIN"
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS    IS WS-TRANS-STATUS.
005800
005900     SELECT RATUPD-RPT        ASSIGN TO "RATUPDRPT"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS    IS WS-RPT-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  RATING-MASTER
006600     RECORD CONTAINS 701 CHARACTERS.
006700 COPY RATMAST.
006800
006900 FD  RATING-MASTER-NEW
007000     RECORD CONTAINS 701 CHARACTERS.
007100 01  RATN-REC.
007200     05  RATN-ID                       PIC 9(09).
007300     05  RATN-MEDIA-ID                 PIC 9(09).
007400     05  RATN-USER-ID                  PIC 9(09).
007500     05  RATN-STAR-VALUE                PIC 9(01).
007600     05  RATN-COMMENT                   PIC X(200).
007700     05  RATN-COMMENT-CONFIRMED        PIC X(01).
007800     05  RATN-CREATED-AT                PIC 9(08).
007900     05  RATN-LIKE-COUNT                PIC 9(04).
008000     05  RATN-LIKE-LEDGER.
008100         10  RATN-LIKE-USER OCCURS 50 TIMES
008200                                       PIC 9(09).
008300     05  FILLER                        PIC X(10).
008400
008500 FD  RATUPD-TRANS
008600     RECORD CONTAINS 224 CHARACTERS.
008700 01  RUT-TRANS-REC.
008800     05  RUT-RATING-ID                 PIC 9(09).
008900     05  RUT-USER-ID                   PIC 9(09).
009000     05  RUT-STAR-VALUE                PIC 9(01).
009100     05  RUT-COMMENT                   PIC X(200).
009200     05  FILLER                        PIC X(05).
009300
009400 FD  RATUPD-RPT
009500     RECORD CONTAINS 80 CHARACTERS.
009600 01  RUT-RPT-REC                       PIC X(80).
009700
009800 WORKING-STORAGE SECTION.
009900 77  WS-RATMAST-STATUS                 PIC X(02)  VALUE SPACES.
010000 77  WS-RATMASTN-STATUS                PIC X(02)  VALUE SPACES.
010100 77  WS-TRANS-STATUS                   PIC X(02)  VALUE SPACES.
010200 77  WS-RPT-STATUS                     PIC X(02)  VALUE SPACES.
010300
010400 77  WS-TRANS-READ-CNT                 PIC 9(07)  COMP
010500                                        VALUE ZEROES.
010600 77  WS-ACCEPTED-CNT                   PIC 9(07)  COMP
010700                                        VALUE ZEROES.
010800 77  WS-REJECTED-CNT                   PIC 9(07)  COMP
010900                                        VALUE ZEROES.
011000 77  WS-TBL-IX                         PIC 9(04)  COMP
011100                                        VALUE ZEROES.
011200
011300 COPY RATTBL.
011400
011500 01  WS-RATING-ID-PRINT-AREA.
011600     05  WS-RATING-ID-PRINT            PIC 9(09)  VALUE ZEROES.
011700     05  FILLER                        PIC X(05)  VALUE SPACES.
011800 01  WS-RATING-ID-PRINT-X REDEFINES WS-RATING-ID-PRINT-AREA
011900                                        PIC X(14).
012000
012100 01  WS-RUN-DATE                       PIC 9(08)  VALUE ZEROES.
012200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012300                                        PIC X(08).
012400 01  WS-RUN-DATE-EDT                   PIC 9999B99B99 VALUE ZEROES.
012500 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012600                                        PIC 9999/99/99.
012700
012800 01  WS-SWITCHES.
012900     05  WS-EOF-TRANS                  PIC X(01)  VALUE "N".
013000         88  SW-EOF-TRANS                         VALUE "Y".
013100     05  WS-EOF-RATMAST                 PIC X(01)  VALUE "N".
013200         88  SW-EOF-RATMAST                        VALUE "Y".
013300     05  WS-RATING-FOUND                PIC X(01)  VALUE "N".
013400         88  SW-RATING-FOUND                       VALUE "Y".
013500     05  WS-NOT-OWNER                   PIC X(01)  VALUE "N".
013600         88  SW-NOT-OWNER                          VALUE "Y".
013700     05  FILLER                         PIC X(05)  VALUE SPACES.
013800
013900 01  RUT-DETAIL-LINE.
014000     05  RUT-DET-ACTION                 PIC X(10)  VALUE SPACES.
014100     05  FILLER                         PIC X(02)  VALUE SPACES.
014200     05  RUT-DET-RATING-ID              PIC Z(8)9  VALUE ZEROES.
014300     05  FILLER                         PIC X(02)  VALUE SPACES.
014400     05  RUT-DET-USER-ID                PIC Z(8)9  VALUE ZEROES.
014500     05  FILLER                         PIC X(33)  VALUE SPACES.
014600
014700 01  RUT-TOTAL-LINE.
014800     05  FILLER                         PIC X(17)
014900                                         VALUE "TRANSACTIONS READ".
015000     05  RUT-TOT-READ                   PIC ZZZZZZ9 VALUE ZEROES.
015100     05  FILLER                         PIC X(02)  VALUE SPACES.
015200     05  FILLER                         PIC X(08)  VALUE "ACCEPTED".
015300     05  RUT-TOT-ACCEPTED               PIC ZZZZZZ9 VALUE ZEROES.
015400     05  FILLER                         PIC X(02)  VALUE SPACES.
015500     05  FILLER                         PIC X(08)  VALUE "REJECTED".
015600     05  RUT-TOT-REJECTED               PIC ZZZZZZ9 VALUE ZEROES.
015700     05  FILLER                         PIC X(13)  VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000 0000-MAIN-PARAGRAPH.
016100     PERFORM 1000-START-PROGRAM
016200        THRU 1000-EXIT
016300
016400     PERFORM 2000-PROCESS-TRANSACTIONS
016500        THRU 2000-EXIT
016600       UNTIL SW-EOF-TRANS
016700
016800     PERFORM 3000-END-PROGRAM
016900        THRU 3000-EXIT
017000
017100     STOP RUN.
017200
017300 1000-START-PROGRAM.
017400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017500     MOVE WS-RUN-DATE                    TO WS-RUN-DATE-EDT
017600
017700     OPEN INPUT RATUPD-TRANS
017800     OPEN OUTPUT RATUPD-RPT
017900
018000     PERFORM 1100-LOAD-RATING-TABLE
018100        THRU 1100-EXIT.
018200 1000-EXIT.
018300     EXIT.
018400
018500*  RATING-MASTER IS WRITTEN IN ASCENDING RATING-ID ORDER BY
018600*  THE CREATE PROGRAM, SO A STRAIGHT SEQUENTIAL LOAD LEAVES
018700*  THE TABLE ALREADY ASCENDING ON RT-RATING-ID FOR SEARCH ALL.
018800 1100-LOAD-RATING-TABLE.
018900     MOVE ZEROES                         TO WS-RAT-TBL-CNT
019000     MOVE "N"                            TO WS-EOF-RATMAST
019100     OPEN INPUT RATING-MASTER
019200     PERFORM 1110-LOAD-ONE-RATING
019300        THRU 1110-EXIT
019400       UNTIL SW-EOF-RATMAST
019500     CLOSE RATING-MASTER.
019600 1100-EXIT.
019700     EXIT.
019800
019900 1110-LOAD-ONE-RATING.
020000     READ RATING-MASTER
020100         AT END
020200             SET SW-EOF-RATMAST           TO TRUE
020300         NOT AT END
020400             ADD 1                        TO WS-RAT-TBL-CNT
020500             MOVE RATING-REC              TO RATING-TABLE
020600                                             (WS-RAT-TBL-CNT)
020700     END-READ.
020800 1110-EXIT.
020900     EXIT.
021000
021100 2000-PROCESS-TRANSACTIONS.
021200     READ RATUPD-TRANS
021300         AT END
021400             SET SW-EOF-TRANS             TO TRUE
021500         NOT AT END
021600             ADD 1                        TO WS-TRANS-READ-CNT
021700             PERFORM 2100-FIND-RATING
021800                THRU 2100-EXIT
021900     END-READ.
022000 2000-EXIT.
022100     EXIT.
022200
022300*  THE LOOKUP IS A SEARCH ALL AGAINST THE IN-MEMORY TABLE -
022400*  THE TABLE IS KEPT ASCENDING ON RT-RATING-ID FOR EXACTLY
022500*  THIS (SEE RATTBL COPYBOOK).  NO FILE I/O HAPPENS HERE.
022600 2100-FIND-RATING.
022700     MOVE "N"                             TO WS-RATING-FOUND
022800     MOVE "N"                             TO WS-NOT-OWNER
022900
023000     SEARCH ALL RATING-TABLE
023100         WHEN RT-RATING-ID (IDX-RAT-TBL) = RUT-RATING-ID
023200             MOVE "Y"                     TO WS-RATING-FOUND
023300             PERFORM 2200-OWNERSHIP-CHECK
023400                THRU 2200-EXIT
023500             IF NOT SW-NOT-OWNER
023600                PERFORM 2300-APPLY-CHANGES
023700                   THRU 2300-EXIT
023800             END-IF
023900     END-SEARCH
024000
024100     IF SW-RATING-FOUND
024200        IF SW-NOT-OWNER
024300           ADD 1                          TO WS-REJECTED-CNT
024400           MOVE "NOT OWNER"               TO RUT-DET-ACTION
024500        ELSE
024600           ADD 1                          TO WS-ACCEPTED-CNT
024700           MOVE "UPDATED"                 TO RUT-DET-ACTION
024800        END-IF
024900     ELSE
025000        ADD 1                             TO WS-REJECTED-CNT
025100        MOVE "NOT FOUND"                  TO RUT-DET-ACTION
025200     END-IF
025300
025400     MOVE RUT-RATING-ID                   TO RUT-DET-RATING-ID
025500     MOVE RUT-USER-ID                     TO RUT-DET-USER-ID
025600     WRITE RUT-RPT-REC                    FROM RUT-DETAIL-LINE.
025700 2100-EXIT.
025800     EXIT.
025900
026000 2200-OWNERSHIP-CHECK.
026100     IF RT-RATING-USER-ID (IDX-RAT-TBL) NOT = RUT-USER-ID
026200        MOVE "Y"                          TO WS-NOT-OWNER
026300     ELSE
026400        MOVE "N"                          TO WS-NOT-OWNER
026500     END-IF.
026600 2200-EXIT.
026700     EXIT.
026800
026900*  THE CHANGE IS APPLIED STRAIGHT TO THE MATCHING TABLE ROW -
027000*  THE NEW MASTER IS WRITTEN FROM THE WHOLE TABLE AT END-OF-RUN.
027100 2300-APPLY-CHANGES.
027200     MOVE RUT-STAR-VALUE                  TO RT-RATING-STAR-VALUE
027300                                             (IDX-RAT-TBL)
027400     MOVE RUT-COMMENT                     TO RT-RATING-COMMENT
027500                                             (IDX-RAT-TBL)
027600     MOVE "N"                             TO RT-RATING-COMMENT-CONFIRMED
027700                                             (IDX-RAT-TBL).
027800 2300-EXIT.
027900     EXIT.
028000
028100 3000-END-PROGRAM.
028200     MOVE WS-TRANS-READ-CNT                TO RUT-TOT-READ
028300     MOVE WS-ACCEPTED-CNT                  TO RUT-TOT-ACCEPTED
028400     MOVE WS-REJECTED-CNT                  TO RUT-TOT-REJECTED
028500     WRITE RUT-RPT-REC                     FROM RUT-TOTAL-LINE
028600
028700     PERFORM 3100-WRITE-NEW-MASTER
028800        THRU 3100-EXIT
028900
029000     CLOSE RATUPD-TRANS
029100     CLOSE RATUPD-RPT.
029200 3000-EXIT.
029300     EXIT.
029400
029500*  THE WHOLE TABLE, AS IT STANDS AFTER EVERY TRANSACTION HAS
029600*  BEEN APPLIED, BECOMES THE NEW VERSION OF RATING-MASTER.
029700 3100-WRITE-NEW-MASTER.
029800     MOVE ZEROES                             TO WS-TBL-IX
029900     OPEN OUTPUT RATING-MASTER-NEW
030000     PERFORM 3110-WRITE-ONE-ROW
030100        THRU 3110-EXIT
030200       UNTIL WS-TBL-IX > WS-RAT-TBL-CNT
030300     CLOSE RATING-MASTER-NEW.
030400 3100-EXIT.
030500     EXIT.
030600
030700 3110-WRITE-ONE-ROW.
030800     ADD 1                                   TO WS-TBL-IX
030900     IF WS-TBL-IX > WS-RAT-TBL-CNT
031000        GO TO 3110-EXIT
031100     END-IF
031200     MOVE RT-RATING-ID (WS-TBL-IX)           TO RATN-ID
031300     MOVE RT-RATING-MEDIA-ID (WS-TBL-IX)     TO RATN-MEDIA-ID
031400     MOVE RT-RATING-USER-ID (WS-TBL-IX)      TO RATN-USER-ID
031500     MOVE RT-RATING-STAR-VALUE (WS-TBL-IX)   TO RATN-STAR-VALUE
031600     MOVE RT-RATING-COMMENT (WS-TBL-IX)      TO RATN-COMMENT
031700     MOVE RT-RATING-COMMENT-CONFIRMED (WS-TBL-IX)
031800                                              TO RATN-COMMENT-CONFIRMED
031900     MOVE RT-RATING-CREATED-AT (WS-TBL-IX)   TO RATN-CREATED-AT
032000     MOVE RT-RATING-LIKE-COUNT (WS-TBL-IX)   TO RATN-LIKE-COUNT
032100     MOVE RT-RATING-LIKE-LEDGER (WS-TBL-IX)  TO RATN-LIKE-LEDGER
032200     WRITE RATN-REC.
032300 3110-EXIT.
032400     EXIT.
032500
032600 END PROGRAM RATUPD.
