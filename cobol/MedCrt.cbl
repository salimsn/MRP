000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MEDCRT.
000300 AUTHOR. R J FENWICK.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - CATALOGUE APPLICATIONS.
000500 DATE-WRITTEN. 03/10/96.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - CATALOGUE MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  MEDCRT  -  MEDIA CATALOGUE CREATE
001100*  READS THE NIGHTLY CATALOGUE-ADD TRANSACTION FILE, VALIDATES
001200*  EACH TRANSACTION'S MANDATORY FIELDS, ASSIGNS THE NEXT
001300*  MEDIA-ID AND WRITES THE NEW ROW TO MEDIA-MASTER.  ANY
001400*  TRANSACTION MISSING A MANDATORY FIELD IS REJECTED WHOLE -
001500*  NOTHING IS WRITTEN FOR THAT TRANSACTION.
001600*------------------------------------------------------------
001700*  CHANGE LOG
001800*------------------------------------------------------------
001900*  03/10/96  RJF  0117  ORIGINAL PROGRAM.  BUILDS MEDIA-MASTER
002000*                       FROM THE CATALOGUE-ADD TRANSACTION
002100*                       FILE PRODUCED BY THE ENCODING SECTION.
002200*  03/22/96  RJF  0119  ADDED REJECT LISTING - AUDIT WANTED A
002300*                       PRINTED RECORD OF EVERY ROW NOT ADDED.
002400*  07/14/97  RJF  0164  MANDATORY FIELD CHECK NOW COVERS THE
002500*                       GENRE TABLE - A ZERO GENRE COUNT WAS
002600*                       SLIPPING THROUGH AS A VALID ROW.
002700*  11/30/98  RJF  0240  MEDIA-DESCRIPTION WIDENED TO X(100) TO
002800*                       MATCH THE NEW CATALOGUE STANDARD.
002900*  08/19/99  SLK  0266  Y2K REVIEW - MEDIA-RELEASE-YEAR IS A
003000*                       FULL 4-DIGIT CCYY FIELD ALREADY.  THE
003100*                       RUN-DATE STAMP BELOW WAS CONVERTED TO
003200*                       CCYYMMDD THROUGHOUT.  NO OTHER CHANGE.
003300*  02/03/00  SLK  0271  RETESTED AFTER Y2K CHANGE - ROLLOVER
003400*                       RUN ON 01/01/00 PRODUCED CORRECT IDS.
003500*  04/02/03  TDH  0318  MEDIA-CREATED-BY-USER-ID ADDED AS A
003600*                       MANDATORY FIELD PER CATALOGUE POLICY
003700*                       MEMO 03-07.
003800*  06/23/04  TDH  0330  NEXT-MEDIA-ID SCAN NOW USES DYNAMIC
003900*                       ACCESS INSTEAD OF A SEPARATE CONTROL
004000*                       FILE - ONE LESS FILE TO RECONCILE.
004100*  09/14/06  TDH  0355  GENRE TABLE WIDENED TO 5 ENTRIES TO
004200*                       MATCH THE MASTER RECORD CHANGE.
004300*============================================================
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MEDIA-MASTER    ASSIGN TO "MEDMAST"
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE   IS DYNAMIC
005500            RELATIVE KEY  IS WS-MEDIA-RRN
005600            FILE STATUS   IS WS-MEDMAST-STATUS.
005700
005800     SELECT MEDCRT-TRANS    ASSIGN TO "MEDCRTIN"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS WS-TRANS-STATUS.
006100
006200     SELECT MEDCRT-RPT      ASSIGN TO "MEDCRTRPT"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS WS-RPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  MEDIA-MASTER.
006900 COPY MEDMAST.
007000
007100 FD  MEDCRT-TRANS
007200     RECORD CONTAINS 184 CHARACTERS.
007300 01  MCT-TRANS-REC.
007400     05  MCT-TITLE                    PIC X(40).
007500     05  MCT-DESCRIPTION               PIC X(100).
007600     05  MCT-TYPE                     PIC X(10).
007700     05  MCT-RELEASE-YEAR             PIC 9(04).
007800     05  MCT-AGE-RESTRICTION          PIC X(05).
007900     05  MCT-GENRE-COUNT              PIC 9(01).
008000     05  MCT-GENRE-TABLE.
008100         10  MCT-GENRE OCCURS 5 TIMES  PIC X(15).
008200     05  MCT-CREATED-BY-USER-ID       PIC 9(09).
008300     05  FILLER                       PIC X(04).
008400
008500 FD  MEDCRT-RPT
008600     RECORD CONTAINS 80 CHARACTERS.
008700 01  MCT-RPT-REC                      PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000 77  WS-MEDMAST-STATUS                PIC X(02)  VALUE SPACES.
009100 77  WS-TRANS-STATUS                  PIC X(02)  VALUE SPACES.
009200 77  WS-RPT-STATUS                    PIC X(02)  VALUE SPACES.
009300
009400 77  WS-MEDIA-RRN                     PIC 9(09)  COMP
009500                                       VALUE ZEROES.
009600 77  WS-NEXT-MEDIA-ID                 PIC 9(09)  COMP
009700                                       VALUE ZEROES.
009800
009900 01  WS-MEDIA-ID-PRINT-AREA.
010000     05  WS-MEDIA-ID-PRINT            PIC 9(09)  VALUE ZEROES.
010100     05  FILLER                       PIC X(05)  VALUE SPACES.
010200 01  WS-MEDIA-ID-PRINT-X REDEFINES WS-MEDIA-ID-PRINT-AREA
010300                                       PIC X(14).
010400
010500 77  WS-TRANS-READ-CNT                PIC 9(07)  COMP
010600                                       VALUE ZEROES.
010700 77  WS-ACCEPTED-CNT                  PIC 9(07)  COMP
010800                                       VALUE ZEROES.
010900 77  WS-REJECTED-CNT                  PIC 9(07)  COMP
011000                                       VALUE ZEROES.
011100 77  WS-GENRE-IX                      PIC 9(01)  COMP
011200                                       VALUE ZEROES.
011300
011400 01  WS-RUN-DATE                      PIC 9(08)  VALUE ZEROES.
011500 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
011600                                       PIC X(08).
011700 01  WS-RUN-DATE-EDT                  PIC 9999B99B99 VALUE ZEROES.
011800 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
011900                                       PIC 9999/99/99.
012000 01  WS-NEXT-MEDIA-ID-ED              PIC ZZZZZZZZ9 VALUE ZEROES.
012100
012200 01  WS-SWITCHES.
012300     05  WS-EOF-TRANS                 PIC X(01)  VALUE "N".
012400         88  SW-EOF-TRANS                        VALUE "Y".
012500     05  WS-MANDATORY-FIELDS-OK       PIC X(01)  VALUE "Y".
012600         88  SW-MANDATORY-FIELDS-OK               VALUE "Y".
012700     05  WS-MEDIA-ID-FOUND            PIC X(01)  VALUE "N".
012800         88  SW-MEDIA-ID-FOUND                    VALUE "Y".
012900     05  FILLER                       PIC X(05)  VALUE SPACES.
013000
013100 01  MCT-HEADING-LINE.
013200     05  FILLER                       PIC X(20)
013300                    VALUE "MEDCRT - CATALOGUE ADD TRANSACTION LOG".
013400     05  FILLER                       PIC X(60)  VALUE SPACES.
013500
013600 01  MCT-DETAIL-LINE.
013700     05  MCT-DET-ACTION                PIC X(08)  VALUE SPACES.
013800     05  FILLER                       PIC X(02)  VALUE SPACES.
013900     05  MCT-DET-MEDIA-ID              PIC Z(8)9  VALUE ZEROES.
014000     05  FILLER                       PIC X(02)  VALUE SPACES.
014100     05  MCT-DET-TITLE                 PIC X(40)  VALUE SPACES.
014200     05  FILLER                       PIC X(08)  VALUE SPACES.
014300
014400 01  MCT-TOTAL-LINE.
014500     05  FILLER                       PIC X(17)
014600                                       VALUE "TRANSACTIONS READ".
014700     05  MCT-TOT-READ                  PIC ZZZZZZ9 VALUE ZEROES.
014800     05  FILLER                       PIC X(02)  VALUE SPACES.
014900     05  FILLER                       PIC X(08)  VALUE "ACCEPTED".
015000     05  MCT-TOT-ACCEPTED              PIC ZZZZZZ9 VALUE ZEROES.
015100     05  FILLER                       PIC X(02)  VALUE SPACES.
015200     05  FILLER                       PIC X(08)  VALUE "REJECTED".
015300     05  MCT-TOT-REJECTED              PIC ZZZZZZ9 VALUE ZEROES.
015400     05  FILLER                       PIC X(13)  VALUE SPACES.
015500
015600 PROCEDURE DIVISION.
015700 DECLARATIVES.
015800 FILE-HANDLER SECTION.
015900     USE AFTER ERROR PROCEDURE ON MEDIA-MASTER.
016000 MEDMAST-STATUS-CHECK.
016100     DISPLAY "MEDCRT - MEDIA-MASTER I/O ERROR, STATUS ["
016200             WS-MEDMAST-STATUS "]."
016300     MOVE WS-MEDMAST-STATUS           TO RETURN-CODE.
016400 END DECLARATIVES.
016500
016600 0000-MAIN-PARAGRAPH.
016700     PERFORM 1000-START-PROGRAM
016800        THRU 1000-EXIT
016900
017000     PERFORM 2000-PROCESS-TRANSACTIONS
017100        THRU 2000-EXIT
017200       UNTIL SW-EOF-TRANS
017300
017400     PERFORM 3000-END-PROGRAM
017500        THRU 3000-EXIT
017600
017700     STOP RUN.
017800
017900 1000-START-PROGRAM.
018000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
018100     MOVE WS-RUN-DATE                 TO WS-RUN-DATE-EDT
018200
018300     OPEN I-O MEDIA-MASTER
018400     IF WS-MEDMAST-STATUS = "05" OR "35"
018500        CLOSE MEDIA-MASTER
018600        OPEN OUTPUT MEDIA-MASTER
018700        CLOSE MEDIA-MASTER
018800        OPEN I-O MEDIA-MASTER
018900     END-IF
019000
019100     OPEN INPUT MEDCRT-TRANS
019200     OPEN OUTPUT MEDCRT-RPT
019300
019400     WRITE MCT-RPT-REC                FROM MCT-HEADING-LINE
019500
019600     PERFORM 1100-FIND-NEXT-MEDIA-ID
019700        THRU 1100-EXIT.
019800 1000-EXIT.
019900     EXIT.
020000
020100*  SCANS MEDIA-MASTER SEQUENTIALLY TO FIND THE HIGHEST
020200*  MEDIA-ID IN USE SO FAR - THERE IS NO SEPARATE CONTROL
020300*  RECORD FOR THE NEXT-ID COUNTER (SEE 06/23/04 CHANGE).
020400 1100-FIND-NEXT-MEDIA-ID.
020500     MOVE ZEROES                      TO WS-NEXT-MEDIA-ID
020600     MOVE "N"                         TO WS-EOF-TRANS
020700
020800     PERFORM 1110-READ-MEDIA-MASTER-NEXT
020900        THRU 1110-EXIT
021000       UNTIL SW-EOF-TRANS
021100
021200     MOVE "N"                         TO WS-EOF-TRANS
021300     ADD 1                            TO WS-NEXT-MEDIA-ID.
021400 1100-EXIT.
021500     EXIT.
021600
021700 1110-READ-MEDIA-MASTER-NEXT.
021800     READ MEDIA-MASTER NEXT RECORD
021900         AT END
022000             SET SW-EOF-TRANS         TO TRUE
022100         NOT AT END
022200             IF MEDIA-ID > WS-NEXT-MEDIA-ID
022300                MOVE MEDIA-ID         TO WS-NEXT-MEDIA-ID
022400             END-IF
022500     END-READ.
022600 1110-EXIT.
022700     EXIT.
022800
022900 2000-PROCESS-TRANSACTIONS.
023000     READ MEDCRT-TRANS
023100         AT END
023200             SET SW-EOF-TRANS         TO TRUE
023300         NOT AT END
023400             ADD 1                    TO WS-TRANS-READ-CNT
023500             PERFORM 2100-VALIDATE-MANDATORY-FIELDS
023600                THRU 2100-EXIT
023700
023800             IF SW-MANDATORY-FIELDS-OK
023900                PERFORM 2200-ASSIGN-AND-WRITE
024000                   THRU 2200-EXIT
024100             ELSE
024200                ADD 1                 TO WS-REJECTED-CNT
024300                MOVE "REJECTED"       TO MCT-DET-ACTION
024400                MOVE ZEROES           TO MCT-DET-MEDIA-ID
024500                MOVE MCT-TITLE        TO MCT-DET-TITLE
024600                WRITE MCT-RPT-REC     FROM MCT-DETAIL-LINE
024700             END-IF
024800     END-READ.
024900 2000-EXIT.
025000     EXIT.
025100
025200*  MANDATORY FIELD CHECK PER CATALOGUE POLICY MEMO 03-07 -
025300*  TITLE, DESCRIPTION, TYPE, RELEASE YEAR (NON-ZERO), AGE
025400*  RESTRICTION, AT LEAST ONE GENRE, AND THE CREATOR ID MUST
025500*  ALL BE PRESENT OR THE WHOLE TRANSACTION IS REJECTED.
025600 2100-VALIDATE-MANDATORY-FIELDS.
025700     MOVE "Y"                         TO WS-MANDATORY-FIELDS-OK
025800
025900     IF MCT-TITLE = SPACES
026000        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
026100     END-IF
026200     IF MCT-DESCRIPTION = SPACES
026300        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
026400     END-IF
026500     IF MCT-TYPE = SPACES
026600        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
026700     END-IF
026800     IF MCT-RELEASE-YEAR = ZEROES
026900        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
027000     END-IF
027100     IF MCT-AGE-RESTRICTION = SPACES
027200        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
027300     END-IF
027400     IF MCT-GENRE-COUNT = ZEROES
027500        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
027600     END-IF
027700     IF MCT-CREATED-BY-USER-ID = ZEROES
027800        MOVE "N"                      TO WS-MANDATORY-FIELDS-OK
027900     END-IF.
028000 2100-EXIT.
028100     EXIT.
028200
028300 2200-ASSIGN-AND-WRITE.
028400     MOVE WS-NEXT-MEDIA-ID            TO MEDIA-ID
028500     MOVE MCT-TITLE                   TO MEDIA-TITLE
028600     MOVE MCT-DESCRIPTION             TO MEDIA-DESCRIPTION
028700     MOVE MCT-TYPE                    TO MEDIA-TYPE
028800     MOVE MCT-RELEASE-YEAR            TO MEDIA-RELEASE-YEAR
028900     MOVE MCT-AGE-RESTRICTION         TO MEDIA-AGE-RESTRICTION
029000     MOVE MCT-GENRE-COUNT             TO MEDIA-GENRE-COUNT
029100     MOVE MCT-CREATED-BY-USER-ID      TO MEDIA-CREATED-BY-USER-ID
029200
029300     MOVE ZEROES                      TO WS-GENRE-IX
029400     PERFORM 2210-MOVE-ONE-GENRE
029500        THRU 2210-EXIT
029600       VARYING WS-GENRE-IX FROM 1 BY 1
029700         UNTIL WS-GENRE-IX > 5
029800
029900     MOVE WS-NEXT-MEDIA-ID            TO WS-MEDIA-RRN
030000     WRITE MEDIA-REC
030100         INVALID KEY
030200             DISPLAY "MEDCRT - UNEXPECTED DUPLICATE SLOT ["
030300                     WS-MEDIA-RRN "]."
030400         NOT INVALID KEY
030500             ADD 1                    TO WS-ACCEPTED-CNT
030600             MOVE "ADDED"             TO MCT-DET-ACTION
030700             MOVE WS-NEXT-MEDIA-ID    TO MCT-DET-MEDIA-ID
030800             MOVE MCT-TITLE           TO MCT-DET-TITLE
030900             WRITE MCT-RPT-REC        FROM MCT-DETAIL-LINE
031000             ADD 1                    TO WS-NEXT-MEDIA-ID
031100     END-WRITE.
031200 2200-EXIT.
031300     EXIT.
031400
031500 2210-MOVE-ONE-GENRE.
031600     MOVE MCT-GENRE(WS-GENRE-IX)      TO MEDIA-GENRE(WS-GENRE-IX).
031700 2210-EXIT.
031800     EXIT.
031900
032000 3000-END-PROGRAM.
032100     MOVE WS-TRANS-READ-CNT           TO MCT-TOT-READ
032200     MOVE WS-ACCEPTED-CNT             TO MCT-TOT-ACCEPTED
032300     MOVE WS-REJECTED-CNT             TO MCT-TOT-REJECTED
032400     WRITE MCT-RPT-REC                FROM MCT-TOTAL-LINE
032500
032600     CLOSE MEDIA-MASTER
032700     CLOSE MEDCRT-TRANS
032800     CLOSE MEDCRT-RPT.
032900 3000-EXIT.
033000     EXIT.
033100
033200 END PROGRAM MEDCRT.
