000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RATCFM.
000300 AUTHOR. S L KOVACS.
000400 INSTALLATION. CORVUS MEDIA SYSTEMS - RATING APPLICATIONS.
000500 DATE-WRITTEN. 09/15/97.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - RATING MAINTENANCE TEAM ONLY.
000800
000900*============================================================
001000*  RATCFM  -  RATING COMMENT CONFIRM
001100*  READS THE COMMENT-CONFIRM TRANSACTION FILE AND MARKS THE
001200*  MATCHING RATING-MASTER ROW'S COMMENT AS CONFIRMED.  A
001300*  RATING THAT CANNOT BE FOUND, OR WHOSE COMMENT IS BLANK,
001400*  IS REJECTED.  THE WHOLE MASTER IS LOADED INTO THE IN-
001500*  MEMORY RATING TABLE AT THE START OF THE RUN AND A NEW
001600*  VERSION OF THE FILE IS WRITTEN FROM THE TABLE AT THE END,
001700*  THE SAME OLD/NEW SWAP THE REST OF THE RATING SUITE USES.
001800*------------------------------------------------------------
001900*  CHANGE LOG
002000*------------------------------------------------------------
002100*  09/15/97  SLK  0162  ORIGINAL PROGRAM.
002200*  08/19/99  SLK  0266  Y2K REVIEW - NO DATE FIELDS COMPARED
002300*                       BY THIS PROGRAM.  NO CHANGE MADE.
002400*  06/23/04  TDH  0330  NOTE ADDED - LIKE LEDGER CARRIED
002500*                       THROUGH UNCHANGED ON A CONFIRM.
002600*  03/02/07  RJF  0374  REMOVED THE OWNERSHIP GATE - A CONFIRM
002700*                       REJECTS ONLY ON NOT-FOUND OR A BLANK
002800*                       COMMENT, UNLIKE UPDATE/DELETE.  THE
002900*                       TRANSACTION'S OWNER ID IS CARRIED FOR
003000*                       THE AUDIT TRAIL ONLY, NOT CHECKED HERE.
003100*  03/16/07  RJF  0377  RATING-ID LOOKUP CONVERTED FROM A
003200*                       PER-TRANSACTION FULL FILE SCAN TO A
003300*                       SEARCH ALL AGAINST THE IN-MEMORY
003400*                       RATING TABLE (SEE RATTBL COPYBOOK) -
003500*                       THE TABLE IS LOADED ONCE AND THE NEW
003600*                       MASTER IS WRITTEN FROM IT AT END-OF-RUN.
003700*============================================================
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RATING-MASTER     ASSIGN TO "RATMAST"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS    IS WS-RATMAST-STATUS.
004900
005000     SELECT RATING-MASTER-NEW ASSIGN TO "RATMASTN"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS    IS WS-RATMASTN-STATUS.
005300
005400     SELECT RATCFM-TRANS      ASSIGN TO "RATCFMIN"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS    IS WS-TRANS-STATUS.
005700
005800     SELECT RATCFM-RPT        ASSIGN TO "RATCFMRPT"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS    IS WS-RPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  RATING-MASTER
006500     RECORD CONTAINS 701 CHARACTERS.
006600 COPY RATMAST.
006700
006800 FD  RATING-MASTER-NEW
006900     RECORD CONTAINS 701 CHARACTERS.
007000 01  RATN-REC.
007100     05  RATN-ID                          PIC 9(09).
007200     05  RATN-MEDIA-ID                     PIC 9(09).
007300     05  RATN-USER-ID                      PIC 9(09).
007400     05  RATN-STAR-VALUE                    PIC 9(01).
007500     05  RATN-COMMENT                       PIC X(200).
007600     05  RATN-COMMENT-CONFIRMED            PIC X(01).
007700     05  RATN-CREATED-AT                    PIC 9(08).
007800     05  RATN-LIKE-COUNT                    PIC 9(04).
007900     05  RATN-LIKE-LEDGER.
008000         10  RATN-LIKE-USER OCCURS 50 TIMES
008100                                          PIC 9(09).
008200     05  FILLER                            PIC X(10).
008300
008400 FD  RATCFM-TRANS
008500     RECORD CONTAINS 23 CHARACTERS.
008600 01  RCF-TRANS-REC.
008700     05  RCF-RATING-ID                     PIC 9(09).
008800     05  RCF-OWNER-USER-ID                  PIC 9(09).
008900     05  FILLER                             PIC X(05).
009000
009100 FD  RATCFM-RPT
009200     RECORD CONTAINS 80 CHARACTERS.
009300 01  RCF-RPT-REC                            PIC X(80).
009400
009500 WORKING-STORAGE SECTION.
009600 77  WS-RATMAST-STATUS                      PIC X(02)  VALUE SPACES.
009700 77  WS-RATMASTN-STATUS                     PIC X(02)  VALUE SPACES.
009800 77  WS-TRANS-STATUS                        PIC X(02)  VALUE SPACES.
009900 77  WS-RPT-STATUS                          PIC X(02)  VALUE SPACES.
010000
010100 77  WS-TRANS-READ-CNT                      PIC 9(07)  COMP
010200                                             VALUE ZEROES.
010300 77  WS-ACCEPTED-CNT                        PIC 9(07)  COMP
010400                                             VALUE ZEROES.
010500 77  WS-REJECTED-CNT                        PIC 9(07)  COMP
010600                                             VALUE ZEROES.
010700 77  WS-TBL-IX                              PIC 9(04)  COMP
010800                                             VALUE ZEROES.
010900
011000 COPY RATTBL.
011100
011200 01  WS-RATING-ID-PRINT-AREA.
011300     05  WS-RATING-ID-PRINT                  PIC 9(09)  VALUE ZEROES.
011400     05  FILLER                               PIC X(05)  VALUE SPACES.
011500 01  WS-RATING-ID-PRINT-X REDEFINES WS-RATING-ID-PRINT-AREA
011600                                              PIC X(14).
011700
011800 01  WS-RUN-DATE                            PIC 9(08)  VALUE ZEROES.
011900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
012000                                             PIC X(08).
012100 01  WS-RUN-DATE-EDT                        PIC 9999B99B99 VALUE ZEROES.
012200 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-EDT
012300                                             PIC 9999/99/99.
012400
012500 01  WS-SWITCHES.
012600     05  WS-EOF-TRANS                       PIC X(01)  VALUE "N".
012700         88  SW-EOF-TRANS                               VALUE "Y".
012800     05  WS-EOF-RATMAST                       PIC X(01)  VALUE "N".
012900         88  SW-EOF-RATMAST                              VALUE "Y".
013000     05  WS-RATING-FOUND                      PIC X(01)  VALUE "N".
013100         88  SW-RATING-FOUND                             VALUE "Y".
013200     05  WS-COMMENT-BLANK                     PIC X(01)  VALUE "N".
013300         88  SW-COMMENT-BLANK                            VALUE "Y".
013400     05  FILLER                               PIC X(05)  VALUE SPACES.
013500
013600 01  RCF-DETAIL-LINE.
013700     05  RCF-DET-ACTION                       PIC X(10)  VALUE SPACES.
013800     05  FILLER                               PIC X(02)  VALUE SPACES.
013900     05  RCF-DET-RATING-ID                    PIC Z(8)9  VALUE ZEROES.
014000     05  FILLER                               PIC X(57)  VALUE SPACES.
014100
014200 01  RCF-TOTAL-LINE.
014300     05  FILLER                               PIC X(17)
014400                                               VALUE "TRANSACTIONS READ".
014500     05  RCF-TOT-READ                         PIC ZZZZZZ9 VALUE ZEROES.
014600     05  FILLER                               PIC X(02)  VALUE SPACES.
014700     05  FILLER                               PIC X(08)  VALUE "ACCEPTED".
014800     05  RCF-TOT-ACCEPTED                     PIC ZZZZZZ9 VALUE ZEROES.
014900     05  FILLER                               PIC X(02)  VALUE SPACES.
015000     05  FILLER                               PIC X(08)  VALUE "REJECTED".
015100     05  RCF-TOT-REJECTED                     PIC ZZZZZZ9 VALUE ZEROES.
015200     05  FILLER                               PIC X(13)  VALUE SPACES.
015300
015400 PROCEDURE DIVISION.
015500 0000-MAIN-PARAGRAPH.
015600     PERFORM 1000-START-PROGRAM
015700        THRU 1000-EXIT
015800
015900     PERFORM 2000-PROCESS-TRANSACTIONS
016000        THRU 2000-EXIT
016100       UNTIL SW-EOF-TRANS
016200
016300     PERFORM 3000-END-PROGRAM
016400        THRU 3000-EXIT
016500
016600     STOP RUN.
016700
016800 1000-START-PROGRAM.
016900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017000     MOVE WS-RUN-DATE                        TO WS-RUN-DATE-EDT
017100
017200     OPEN INPUT RATCFM-TRANS
017300     OPEN OUTPUT RATCFM-RPT
017400
017500     PERFORM 1100-LOAD-RATING-TABLE
017600        THRU 1100-EXIT.
017700 1000-EXIT.
017800     EXIT.
017900
018000*  RATING-MASTER IS WRITTEN IN ASCENDING RATING-ID ORDER BY
018100*  THE CREATE PROGRAM, SO A STRAIGHT SEQUENTIAL LOAD LEAVES
018200*  THE TABLE ALREADY ASCENDING ON RT-RATING-ID FOR SEARCH ALL.
018300 1100-LOAD-RATING-TABLE.
018400     MOVE ZEROES                             TO WS-RAT-TBL-CNT
018500     MOVE "N"                                TO WS-EOF-RATMAST
018600     OPEN INPUT RATING-MASTER
018700     PERFORM 1110-LOAD-ONE-RATING
018800        THRU 1110-EXIT
018900       UNTIL SW-EOF-RATMAST
019000     CLOSE RATING-MASTER.
019100 1100-EXIT.
019200     EXIT.
019300
019400 1110-LOAD-ONE-RATING.
019500     READ RATING-MASTER
019600         AT END
019700             SET SW-EOF-RATMAST                TO TRUE
019800         NOT AT END
019900             ADD 1                            TO WS-RAT-TBL-CNT
020000             MOVE RATING-REC                  TO RATING-TABLE
020100                                                  (WS-RAT-TBL-CNT)
020200     END-READ.
020300 1110-EXIT.
020400     EXIT.
020500
020600 2000-PROCESS-TRANSACTIONS.
020700     READ RATCFM-TRANS
020800         AT END
020900             SET SW-EOF-TRANS                 TO TRUE
021000         NOT AT END
021100             ADD 1                            TO WS-TRANS-READ-CNT
021200             PERFORM 2100-FIND-RATING
021300                THRU 2100-EXIT
021400     END-READ.
021500 2000-EXIT.
021600     EXIT.
021700
021800*  THE LOOKUP IS A SEARCH ALL AGAINST THE IN-MEMORY TABLE -
021900*  THE TABLE IS KEPT ASCENDING ON RT-RATING-ID FOR EXACTLY
022000*  THIS (SEE RATTBL COPYBOOK).  NO FILE I/O HAPPENS HERE.
022100 2100-FIND-RATING.
022200     MOVE "N"                                 TO WS-RATING-FOUND
022300     MOVE "N"                                 TO WS-COMMENT-BLANK
022400
022500     SEARCH ALL RATING-TABLE
022600         WHEN RT-RATING-ID (IDX-RAT-TBL) = RCF-RATING-ID
022700             MOVE "Y"                         TO WS-RATING-FOUND
022800             PERFORM 2200-BLANK-COMMENT-CHECK
022900                THRU 2200-EXIT
023000             IF NOT SW-COMMENT-BLANK
023100                MOVE "Y"                      TO
023200                    RT-RATING-COMMENT-CONFIRMED (IDX-RAT-TBL)
023300             END-IF
023400     END-SEARCH
023500
023600     IF SW-RATING-FOUND
023700        IF SW-COMMENT-BLANK
023800           ADD 1                                TO WS-REJECTED-CNT
023900           MOVE "NO COMMENT"                    TO RCF-DET-ACTION
024000        ELSE
024100           ADD 1                                TO WS-ACCEPTED-CNT
024200           MOVE "CONFIRMED"                     TO RCF-DET-ACTION
024300        END-IF
024400     ELSE
024500        ADD 1                                   TO WS-REJECTED-CNT
024600        MOVE "NOT FOUND"                        TO RCF-DET-ACTION
024700     END-IF
024800
024900     MOVE RCF-RATING-ID                         TO RCF-DET-RATING-ID
025000     WRITE RCF-RPT-REC                          FROM RCF-DETAIL-LINE.
025100 2100-EXIT.
025200     EXIT.
025300
025400 2200-BLANK-COMMENT-CHECK.
025500     IF RT-RATING-COMMENT (IDX-RAT-TBL) = SPACES
025600        MOVE "Y"                                TO WS-COMMENT-BLANK
025700     ELSE
025800        MOVE "N"                                TO WS-COMMENT-BLANK
025900     END-IF.
026000 2200-EXIT.
026100     EXIT.
026200
026300 3000-END-PROGRAM.
026400     MOVE WS-TRANS-READ-CNT                     TO RCF-TOT-READ
026500     MOVE WS-ACCEPTED-CNT                        TO RCF-TOT-ACCEPTED
026600     MOVE WS-REJECTED-CNT                        TO RCF-TOT-REJECTED
026700     WRITE RCF-RPT-REC                           FROM RCF-TOTAL-LINE
026800
026900     PERFORM 3100-WRITE-NEW-MASTER
027000        THRU 3100-EXIT
027100
027200     CLOSE RATCFM-TRANS
027300     CLOSE RATCFM-RPT.
027400 3000-EXIT.
027500     EXIT.
027600
027700*  THE WHOLE TABLE, AS IT STANDS AFTER EVERY CONFIRM HAS BEEN
027800*  APPLIED, BECOMES THE NEW VERSION OF RATING-MASTER.
027900 3100-WRITE-NEW-MASTER.
028000     MOVE ZEROES                                 TO WS-TBL-IX
028100     OPEN OUTPUT RATING-MASTER-NEW
028200     PERFORM 3110-WRITE-ONE-ROW
028300        THRU 3110-EXIT
028400       UNTIL WS-TBL-IX > WS-RAT-TBL-CNT
028500     CLOSE RATING-MASTER-NEW.
028600 3100-EXIT.
028700     EXIT.
028800
028900 3110-WRITE-ONE-ROW.
029000     ADD 1                                       TO WS-TBL-IX
029100     IF WS-TBL-IX > WS-RAT-TBL-CNT
029200        GO TO 3110-EXIT
029300     END-IF
029400     MOVE RT-RATING-ID (WS-TBL-IX)               TO RATN-ID
029500     MOVE RT-RATING-MEDIA-ID (WS-TBL-IX)         TO RATN-MEDIA-ID
029600     MOVE RT-RATING-USER-ID (WS-TBL-IX)          TO RATN-USER-ID
029700     MOVE RT-RATING-STAR-VALUE (WS-TBL-IX)       TO RATN-STAR-VALUE
029800     MOVE RT-RATING-COMMENT (WS-TBL-IX)          TO RATN-COMMENT
029900     MOVE RT-RATING-COMMENT-CONFIRMED (WS-TBL-IX)
030000                                      TO RATN-COMMENT-CONFIRMED
030100     MOVE RT-RATING-CREATED-AT (WS-TBL-IX)       TO RATN-CREATED-AT
030200     MOVE RT-RATING-LIKE-COUNT (WS-TBL-IX)       TO RATN-LIKE-COUNT
030300     MOVE RT-RATING-LIKE-LEDGER (WS-TBL-IX)      TO RATN-LIKE-LEDGER
030400     WRITE RATN-REC.
030500 3110-EXIT.
030600     EXIT.
030700
030800 END PROGRAM RATCFM.
